000100      IDENTIFICATION DIVISION.
000110          PROGRAM-ID.          LNDANL05.
000120          AUTHOR.              D. HUGGINS.
000130          INSTALLATION.        WESTERN CAROLINA DATA CENTER.
000140          DATE-WRITTEN.        04/11/88.
000150          DATE-COMPILED.       04/11/88.
000160          SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE
000170                                ONLY.  DO NOT RELEASE OUTSIDE DP.
000180
000190****************************************************************
000200* LNDANL05 - VACANT LAND OPPORTUNITY SCORER                    *
000210* SCANS THE PROPERTY MASTER FOR VACANT-LAND CANDIDATES, LOOKS  *
000220* UP EACH ONE'S STREET AND ZIP AGAINST THE LNDANL02/LNDANL03   *
000230* EXTRACTS, GATHERS NEARBY COMPARABLE SALES AND PRICES OUT A   *
000240* 0-100 URGENCY SCORE FOR THE LISTING AGENTS TO WORK FROM.     *
000250* RUN AFTER LNDANL01, LNDANL02 AND LNDANL03 HAVE ALL COMPLETED.*
000260****************************************************************
000270* CHANGE LOG                                                    LM-0000
000280* 04/11/88  DWH  ORIGINAL PROGRAM RELEASED - FIRST USE OF THE   LM-8805
000290*                STREET-ANALYSIS AND MARKET-HEAT EXTRACTS AS    LM-8805
000300*                LOOKUP TABLES RATHER THAN PRINTED REPORTS.     LM-8805
000310* 09/09/89  TJW  ADDED THE BOUNDING-BOX PRE-TEST TO THE NEARBY  LM-8910
000320*                COMPARABLES SCAN - SAME REASON AS LNDANL04.    LM-8910
000330* 04/03/91  TJW  PRICE OPPORTUNITY AND ACTIVITY COMPONENTS      LM-9104
000340*                ADDED TO THE SCORE PER APPRAISAL DEPT REQUEST  LM-9104
000350*                - ZONE COLOR AND MARKET HEAT ALONE WERE NOT    LM-9104
000360*                CATCHING FAST-MOVING STREETS IN SLOW ZIPS.     LM-9104
000370* 10/14/98  SKB  Y2K REMEDIATION - SOLD-WITHIN-365/90-DAY TESTS LM-9811
000380*                NOW USE THE 4-DIGIT-YEAR ABSOLUTE-DAY ROUTINE  LM-9811
000390*                FROM LNDANL01/03 INSTEAD OF THE OLD JULIAN     LM-9811
000400*                COMPARE.                                       LM-9811
000410* 03/02/01  JAP  URGENCY LEVEL THRESHOLDS STANDARDIZED PER      LM-0103
000420*                TITLE DEPT REQUEST - SEE 2350-URGENCY-SCORE.   LM-0103
000430* 11/08/03  JAP  MAX PRICE RAISED TO 150,000 AND MIN LOT SIZE   LM-0311
000440*                LOWERED TO QUARTER ACRE - OLD LIMITS WERE      LM-0311
000450*                REJECTING TOO MANY GOOD PARCELS IN RURAL ZIPS. LM-0311
000460****************************************************************
000470
000480      ENVIRONMENT DIVISION.
000490      CONFIGURATION SECTION.
000500      SPECIAL-NAMES.
000510          C01 IS TOP-OF-FORM.
000520
000530      INPUT-OUTPUT SECTION.
000540      FILE-CONTROL.
000550
000560          SELECT PROPERTY-MST  ASSIGN TO PROPMSTO
000570                 ORGANIZATION IS LINE SEQUENTIAL.
000580
000590          SELECT STREET-IN     ASSIGN TO STREET-OUT
000600                 ORGANIZATION IS LINE SEQUENTIAL.
000610
000620          SELECT HEAT-IN       ASSIGN TO HEAT-OUT
000630                 ORGANIZATION IS LINE SEQUENTIAL.
000640
000650          SELECT OPPTY-OUT     ASSIGN TO OPPTY-OUT
000660                 ORGANIZATION IS LINE SEQUENTIAL.
000670
000680          SELECT PRTOUT        ASSIGN TO RPT-OUT
000690                 ORGANIZATION IS RECORD SEQUENTIAL.
000700
000710      DATA DIVISION.
000720      FILE SECTION.
000730
000740      FD  PROPERTY-MST
000750          LABEL RECORD IS STANDARD
000760          RECORD CONTAINS 220 CHARACTERS
000770          DATA RECORD IS PR-MASTER-RECORD.
000780          COPY PROPMST.
000790
000800      FD  STREET-IN
000810          LABEL RECORD IS STANDARD
000820          RECORD CONTAINS 120 CHARACTERS
000830          DATA RECORD IS SA-STREET-RECORD.
000840          COPY STRANL.
000850
000860      FD  HEAT-IN
000870          LABEL RECORD IS STANDARD
000880          RECORD CONTAINS 140 CHARACTERS
000890          DATA RECORD IS MH-HEAT-RECORD.
000900          COPY MKTHEAT.
000910
000920      FD  OPPTY-OUT
000930          LABEL RECORD IS STANDARD
000940          RECORD CONTAINS 80 CHARACTERS
000950          DATA RECORD IS OPPTY-REC.
000960
000970      01  OPPTY-REC.
000980          05  OP-MLS-NUMBER       PIC X(10).
000990          05  OP-URGENCY-SCORE    PIC 9(03).
001000          05  OP-URGENCY-LEVEL    PIC X(06).
001010          05  OP-ZONE-COLOR       PIC X(11).
001020          05  OP-MARKET-STATUS    PIC X(10).
001030          05  OP-NEARBY-AVG-PPS   PIC 9(05)V99.
001040          05  OP-RECENT-SALES     PIC 9(04).
001050          05  FILLER              PIC X(29).
001060
001070      FD  PRTOUT
001080          LABEL RECORD IS OMITTED
001090          RECORD CONTAINS 132 CHARACTERS
001100          LINAGE IS 60 WITH FOOTING AT 55
001110          DATA RECORD IS PRTLINE.
001120
001130      01  PRTLINE                 PIC X(132).
001140
001150      WORKING-STORAGE SECTION.
001160
001170      77  WS-SUBSCRIPT            PIC 9(04)   VALUE ZERO   COMP.
001180      77  WS-TABLE-CTR            PIC 9(04)   VALUE ZERO   COMP.
001190      77  WS-ST-CTR               PIC 9(04)   VALUE ZERO   COMP.
001200      77  WS-MH-CTR               PIC 9(04)   VALUE ZERO   COMP.
001210      77  WS-COMP-SUB             PIC 9(04)   VALUE ZERO   COMP.
001220
001230      01  WORK-AREA.
001240          05  MORE-RECS           PIC XXX     VALUE "YES".
001250          05  C-PCTR              PIC 99      VALUE ZERO   COMP.
001260          05  C-READ-CTR          PIC 9(05)   VALUE ZERO   COMP.
001270          05  C-ACCEPT-CTR        PIC 9(05)   VALUE ZERO   COMP.
001280          05  C-REJECT-CTR        PIC 9(05)   VALUE ZERO   COMP.
001290          05  C-URGENT-CTR        PIC 9(05)   VALUE ZERO   COMP.
001300          05  C-GOOD-CTR          PIC 9(05)   VALUE ZERO   COMP.
001310          05  C-NORMAL-CTR        PIC 9(05)   VALUE ZERO   COMP.
001320          05  WS-REJECT-SWITCH    PIC XXX     VALUE "NO".
001330          05  FILLER              PIC X(07)   VALUE SPACES.
001340
001350      01  WS-RUN-DATE-AREA.
001360          05  WS-SYS-DATE.
001370              10  WS-SYS-YY       PIC 99.
001380              10  WS-SYS-MM       PIC 99.
001390              10  WS-SYS-DD       PIC 99.
001400          05  WS-DATE-YYYY        PIC 9(04).
001410          05  FILLER              PIC X(04)   VALUE SPACES.
001420
001430      01  WS-DATE-WORK.
001440          05  WS-WORK-YYYY        PIC 9(04).
001450          05  WS-WORK-MM          PIC 99.
001460          05  WS-WORK-DD          PIC 99.
001470          05  FILLER              PIC X(01).
001480      77  WS-ABS-DAYS             PIC 9(08)   VALUE ZERO   COMP.
001490      77  WS-RUN-ABS-DAYS         PIC 9(08)   VALUE ZERO   COMP.
001500      77  WS-WIN-365-LOW-ABS      PIC 9(08)   VALUE ZERO   COMP.
001510      77  WS-WIN-90-LOW-ABS       PIC 9(08)   VALUE ZERO   COMP.
001520      77  WS-LEAP-FLAG            PIC X       VALUE 'N'.
001530          88  WS-IS-LEAP-YEAR          VALUE 'Y'.
001540      77  WS-LEAP-TEST            PIC 9(08)   VALUE ZERO   COMP.
001550      01  WS-CUM-DAYS-TABLE.
001560          05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03) COMP
001570                  VALUE ZERO.
001580          05  FILLER              PIC X(01).
001590
001600*    CONFIGURATION CONSTANTS - SOURCE SHEET HAS NO PARAMETER
001610*    FILE FOR THESE, SO THEY ARE CODED HERE AS THE SHOP DOES
001620*    FOR ITS OTHER FIXED LIMITS (SEE LNDANL02/03 THRESHOLDS).
001630      77  WS-MAX-PRICE            PIC 9(09)V99
001640                                       VALUE 150000.00.
001650      77  WS-MIN-LOT-SIZE         PIC 9(05)V99 VALUE 0.25.
001660      77  WS-MIN-NEARBY-PPS       PIC 9(05)V99 VALUE 220.00.
001670      77  WS-MIN-RECENT-SALES     PIC 9(04)    VALUE 1.
001680      77  WS-COMP-RADIUS-MI       PIC 9(03)V99 VALUE 5.00.
001690
001700*    FULL MASTER LOADED INTO MEMORY - SCANNED ONCE AS THE
001710*    CANDIDATE LIST AND AGAIN, PER CANDIDATE, FOR COMPARABLES.
001720      01  MST5-TABLE.
001730          05  MST5-ENTRY OCCURS 2000 TIMES
001740                  INDEXED BY MST5-IDX.
001750              10  MST5-MLS-NUMBER     PIC X(10).
001760              10  MST5-STREET-NAME    PIC X(30).
001770              10  MST5-CITY           PIC X(20).
001780              10  MST5-ZIP-CODE       PIC X(05).
001790              10  MST5-LATITUDE       PIC S9(03)V9(06).
001800              10  MST5-LONGITUDE      PIC S9(03)V9(06).
001810              10  MST5-SALE-PRICE     PIC 9(09)V99.
001820              10  MST5-LIST-PRICE     PIC 9(09)V99.
001830              10  MST5-SQFT           PIC 9(07)V99.
001840              10  MST5-PRICE-SQFT     PIC 9(05)V99.
001850              10  MST5-LOT-ACRES      PIC 9(05)V99.
001860              10  MST5-STATUS         PIC X(14).
001870                  88  MST5-STAT-ACTIVE     VALUE 'ACTIVE        '.
001880                  88  MST5-STAT-SOLD       VALUE 'SOLD          '.
001890              10  MST5-SALE-DATE      PIC 9(08).
001900              10  MST5-ARCHIVED-FLAG  PIC X(01).
001910              10  FILLER              PIC X(05).
001920*    ALTERNATE VIEW OF LATITUDE - THE COORDS-PRESENT FILTER
001930*    LOOKS AT THE DEGREE AND FRACTION SEPARATELY, SAME TRICK
001940*    LNDANL04 USES.
001950          05  MST5-LAT-PARTS REDEFINES MST5-ENTRY
001960                  OCCURS 2000 TIMES INDEXED BY MST5-LAT-IDX.
001970              10  FILLER              PIC X(65).
001980              10  MST5-LAT-DEG        PIC S9(03).
001990              10  MST5-LAT-FRAC       PIC 9(06).
002000              10  FILLER              PIC X(82).
002010*    SAME TRICK FOR LONGITUDE.
002020          05  MST5-LON-PARTS REDEFINES MST5-ENTRY
002030                  OCCURS 2000 TIMES INDEXED BY MST5-LON-IDX.
002040              10  FILLER              PIC X(74).
002050              10  MST5-LON-DEG        PIC S9(03).
002060              10  MST5-LON-FRAC       PIC 9(06).
002070              10  FILLER              PIC X(73).
002080*    ALTERNATE VIEW OF THE SALE DATE - LETS THE SOLD-WINDOW
002090*    TESTS PICK THE DATE APART WITHOUT AN EXTRA MOVE, SAME AS
002100*    THE MST3-SALE-PARTS IDIOM IN LNDANL03.
002110          05  MST5-SALE-PARTS REDEFINES MST5-ENTRY
002120                  OCCURS 2000 TIMES INDEXED BY MST5-SALE-IDX.
002130              10  FILLER              PIC X(142).
002140              10  MST5-SALE-YYYY      PIC 9(04).
002150              10  MST5-SALE-MM        PIC 9(02).
002160              10  MST5-SALE-DD        PIC 9(02).
002170              10  FILLER              PIC X(06).
002180
002190*    STREET-ANALYSIS AND MARKET-HEAT EXTRACTS, READ IN AS
002200*    BINARY-SEARCH TABLES - BOTH FILES COME OFF DISK ALREADY IN
002210*    KEY SEQUENCE SINCE LNDANL02/03 BUILD THEM FROM A SORTED
002220*    IN-MEMORY TABLE BEFORE WRITING, SO NO RE-SORT IS NEEDED.
002230      01  ST-TABLE.
002240          05  ST-ENTRY OCCURS 500 TIMES
002250                  ASCENDING KEY IS ST-STREET ST-CITY
002260                  INDEXED BY ST-IDX.
002270              10  ST-STREET           PIC X(30).
002280              10  ST-CITY             PIC X(20).
002290              10  ST-ZONE-COLOR       PIC X(11).
002300              10  FILLER              PIC X(09).
002310
002320      01  MH-TABLE.
002330          05  MH-ENTRY OCCURS 500 TIMES
002340                  ASCENDING KEY IS MH-ZIP
002350                  INDEXED BY MH-IDX.
002360              10  MH-ZIP              PIC X(05).
002370              10  MH-STATUS           PIC X(10).
002380              10  FILLER              PIC X(15).
002390
002400      77  WS-FOUND-SWITCH         PIC X       VALUE 'N'.
002410          88  WS-FOUND                 VALUE 'Y'.
002420          88  WS-NOT-FOUND              VALUE 'N'.
002430      77  WS-LOOKUP-ZONE-COLOR    PIC X(11)   VALUE SPACES.
002440      77  WS-LOOKUP-MKT-STATUS    PIC X(10)   VALUE SPACES.
002450
002460      77  WS-CANDIDATE-PRICE      PIC 9(09)V99 VALUE ZERO.
002470      77  WS-LAND-PPS             PIC 9(07)V99 VALUE ZERO.
002480
002490*    COMPARABLES ACCUMULATORS - RESET PER CANDIDATE IN 2200.
002500      77  WS-COMP-CTR             PIC 9(05)   VALUE ZERO   COMP.
002510      77  WS-COMP-PPS-CTR         PIC 9(05)   VALUE ZERO   COMP.
002520      77  WS-RECENT-SALES-CTR     PIC 9(05)   VALUE ZERO   COMP.
002530      77  WS-COMP-PPS-SUM         PIC 9(09)V99 VALUE ZERO.
002540      77  WS-NEARBY-AVG-PPS       PIC 9(05)V99 VALUE ZERO.
002550
002560*    BOUNDING BOX AROUND THE CANDIDATE FOR THE COMPARABLES SCAN -
002570*    SAME OPTIMIZATION LNDANL04 USES, JUST RECOMPUTED FOR EACH
002580*    CANDIDATE SINCE THE CENTER MOVES BUT THE RADIUS IS FIXED.
002590      77  WS-COMP-LAT-DELTA       PIC S9(02)V9(06) VALUE ZERO.
002600      77  WS-COMP-LON-DELTA       PIC S9(02)V9(06) VALUE ZERO.
002610      77  WS-COMP-LOW-LAT         PIC S9(03)V9(06) VALUE ZERO.
002620      77  WS-COMP-HIGH-LAT        PIC S9(03)V9(06) VALUE ZERO.
002630      77  WS-COMP-LOW-LON         PIC S9(03)V9(06) VALUE ZERO.
002640      77  WS-COMP-HIGH-LON        PIC S9(03)V9(06) VALUE ZERO.
002650
002660*    HAVERSINE WORK AREA - HAND-ROLLED SINE/COSINE/ARCSINE AND
002670*    SQUARE ROOT, DUPLICATED LOCALLY FROM LNDANL04 SINCE THE
002680*    SHOP HAS NO CALLABLE SUBPROGRAMS.  SEE 9700-9740 BELOW.
002690      77  WS-PI-CONSTANT          PIC 9(01)V9(09)
002700                                       VALUE 3.141592653.
002710      77  WS-EARTH-RADIUS-MI      PIC 9(04)V9(01) VALUE 3959.0.
002720      77  WS-LAT1                 PIC S9(03)V9(06) VALUE ZERO.
002730      77  WS-LON1                 PIC S9(03)V9(06) VALUE ZERO.
002740      77  WS-LAT2                 PIC S9(03)V9(06) VALUE ZERO.
002750      77  WS-LON2                 PIC S9(03)V9(06) VALUE ZERO.
002760      77  WS-LAT1-RAD             PIC S9(02)V9(09) VALUE ZERO.
002770      77  WS-LAT2-RAD             PIC S9(02)V9(09) VALUE ZERO.
002780      77  WS-DLAT-RAD             PIC S9(02)V9(09) VALUE ZERO.
002790      77  WS-DLON-RAD             PIC S9(02)V9(09) VALUE ZERO.
002800      77  WS-HALF-DLAT            PIC S9(02)V9(09) VALUE ZERO.
002810      77  WS-HALF-DLON            PIC S9(02)V9(09) VALUE ZERO.
002820      77  WS-SIN-HALF-DLAT        PIC S9(02)V9(09) VALUE ZERO.
002830      77  WS-SIN-HALF-DLON        PIC S9(02)V9(09) VALUE ZERO.
002840      77  WS-SIN2-HALF-DLAT       PIC S9(02)V9(09) VALUE ZERO.
002850      77  WS-SIN2-HALF-DLON       PIC S9(02)V9(09) VALUE ZERO.
002860      77  WS-COS-LAT1             PIC S9(02)V9(09) VALUE ZERO.
002870      77  WS-COS-LAT2             PIC S9(02)V9(09) VALUE ZERO.
002880      77  WS-A-VALUE              PIC S9(02)V9(09) VALUE ZERO.
002890      77  WS-SQRT-A               PIC S9(02)V9(09) VALUE ZERO.
002900      77  WS-ARCSIN-RESULT        PIC S9(02)V9(09) VALUE ZERO.
002910      77  WS-DISTANCE-MI          PIC 9(03)V99     VALUE ZERO.
002920
002930      77  WS-TRIG-ANGLE           PIC S9(02)V9(09) VALUE ZERO.
002940      77  WS-TRIG-X2              PIC S9(02)V9(09) VALUE ZERO.
002950      77  WS-TRIG-SIN             PIC S9(02)V9(09) VALUE ZERO.
002960      77  WS-TRIG-COS             PIC S9(02)V9(09) VALUE ZERO.
002970
002980      77  WS-SQRT-INPUT           PIC S9(02)V9(09) VALUE ZERO.
002990      77  WS-SQRT-GUESS           PIC S9(02)V9(09) VALUE ZERO.
003000      77  WS-SQRT-RESULT          PIC S9(02)V9(09) VALUE ZERO.
003010      77  WS-SQRT-LOOP-CTR        PIC 9(02)   VALUE ZERO   COMP.
003020
003030*    COMPONENT AND WEIGHTED-SCORE WORK AREA.
003040      77  WS-ZONE-SCORE           PIC 9(03)    VALUE ZERO.
003050      77  WS-HEAT-SCORE           PIC 9(03)    VALUE ZERO.
003060      77  WS-PRICE-SCORE          PIC 9(03)    VALUE ZERO.
003070      77  WS-ACTIVITY-SCORE       PIC 9(03)    VALUE ZERO.
003080      77  WS-PRICE-RATIO          PIC 9(03)V99 VALUE ZERO.
003090      77  WS-URGENCY-WORK         PIC S9(05)V99 VALUE ZERO.
003100      77  WS-URGENCY-SCORE        PIC 9(03)    VALUE ZERO.
003110      77  WS-URGENCY-LEVEL        PIC X(06)    VALUE SPACES.
003120
003130      01  COMPANY-TITLE.
003140          05  FILLER              PIC X(6)    VALUE "DATE:".
003150          05  O-MONTH             PIC 99.
003160          05  FILLER              PIC X       VALUE "/".
003170          05  O-DAY               PIC 99.
003180          05  FILLER              PIC X       VALUE "/".
003190          05  O-YEAR              PIC 9(4).
003200          05  FILLER              PIC X(38)   VALUE SPACES.
003210          05  FILLER              PIC X(33)   VALUE
003220                  'BLUE RIDGE LAND MARKET ANALYZER'.
003230          05  FILLER              PIC X(37)   VALUE SPACES.
003240          05  FILLER              PIC X(6)    VALUE "PAGE:".
003250          05  O-PCTR              PIC Z9.
003260
003270      01  DIVISION-TITLE.
003280          05  FILLER              PIC X(8)    VALUE "LNDANL05".
003290          05  FILLER              PIC X(49)   VALUE SPACES.
003300          05  FILLER              PIC X(26)   VALUE
003310                  "LAND OPPORTUNITY SCORER".
003320          05  FILLER              PIC X(49)   VALUE SPACES.
003330
003340      01  ALERT-LINE.
003350          05  FILLER              PIC X(05)   VALUE SPACES.
003360          05  O-ALERT-MLS         PIC X(10).
003370          05  FILLER              PIC X(02)   VALUE SPACES.
003380          05  O-ALERT-SCORE       PIC ZZ9.
003390          05  FILLER              PIC X(02)   VALUE SPACES.
003400          05  O-ALERT-LEVEL       PIC X(06).
003410          05  FILLER              PIC X(02)   VALUE SPACES.
003420          05  O-ALERT-ZONE        PIC X(11).
003430          05  FILLER              PIC X(02)   VALUE SPACES.
003440          05  O-ALERT-STATUS      PIC X(10).
003450          05  FILLER              PIC X(02)   VALUE SPACES.
003460          05  O-ALERT-AVG-PPS     PIC ZZ9.99.
003470          05  FILLER              PIC X(02)   VALUE SPACES.
003480          05  O-ALERT-RECENT      PIC ZZ9.
003490          05  FILLER              PIC X(66)   VALUE SPACES.
003500
003510      01  TOTAL-LINE-1.
003520          05  FILLER              PIC X(05)   VALUE SPACES.
003530          05  FILLER              PIC X(17)   VALUE
003540                  "PARCELS READ:".
003550          05  O-TOT-READ          PIC ZZ,ZZ9.
003560          05  FILLER              PIC X(05)   VALUE SPACES.
003570          05  FILLER              PIC X(17)   VALUE
003580                  "ACCEPTED:".
003590          05  O-TOT-ACCEPT        PIC ZZ,ZZ9.
003600          05  FILLER              PIC X(05)   VALUE SPACES.
003610          05  FILLER              PIC X(10)   VALUE
003620                  "REJECTED:".
003630          05  O-TOT-REJECT        PIC ZZ,ZZ9.
003640          05  FILLER              PIC X(55)   VALUE SPACES.
003650
003660      01  TOTAL-LINE-2.
003670          05  FILLER              PIC X(05)   VALUE SPACES.
003680          05  FILLER              PIC X(09)   VALUE
003690                  "URGENT:".
003700          05  O-TOT-URGENT        PIC ZZ,ZZ9.
003710          05  FILLER              PIC X(05)   VALUE SPACES.
003720          05  FILLER              PIC X(06)   VALUE
003730                  "GOOD:".
003740          05  O-TOT-GOOD          PIC ZZ,ZZ9.
003750          05  FILLER              PIC X(05)   VALUE SPACES.
003760          05  FILLER              PIC X(08)   VALUE
003770                  "NORMAL:".
003780          05  O-TOT-NORMAL        PIC ZZ,ZZ9.
003790          05  FILLER              PIC X(76)   VALUE SPACES.
003800
003810      01  BLANK-LINE.
003820          05  FILLER              PIC X(132)  VALUE SPACES.
003830
003840      PROCEDURE DIVISION.
003850
003860      0000-LNDANL05.
003870          PERFORM 1000-INIT THRU 1000-INIT-EXIT.
003880          PERFORM 2000-MAINLINE THRU 2000-MAINLINE-EXIT
003890              UNTIL WS-SUBSCRIPT > WS-TABLE-CTR.
003900          PERFORM 3000-CLOSING THRU 3000-CLOSING-EXIT.
003910          STOP RUN.
003920
003930      1000-INIT.
003940          PERFORM 1010-LOAD-CUM-DAYS THRU 1010-LOAD-CUM-DAYS-EXIT.
003950          PERFORM 1020-GET-RUN-DATE THRU 1020-GET-RUN-DATE-EXIT.
003960          COMPUTE WS-WIN-365-LOW-ABS = WS-RUN-ABS-DAYS - 365.
003970          COMPUTE WS-WIN-90-LOW-ABS  = WS-RUN-ABS-DAYS - 90.
003980          COMPUTE WS-COMP-LAT-DELTA = WS-COMP-RADIUS-MI / 69.
003990          COMPUTE WS-COMP-LON-DELTA = WS-COMP-RADIUS-MI / 55.
004000
004010          OPEN INPUT PROPERTY-MST.
004020          MOVE ZERO TO WS-TABLE-CTR.
004030          READ PROPERTY-MST
004040              AT END MOVE "NO" TO MORE-RECS.
004050          PERFORM 1100-LOAD-MASTER-REC UNTIL MORE-RECS = "NO".
004060          CLOSE PROPERTY-MST.
004070
004080          OPEN INPUT STREET-IN.
004090          MOVE ZERO TO WS-ST-CTR.
004100          MOVE "YES" TO MORE-RECS.
004110          READ STREET-IN
004120              AT END MOVE "NO" TO MORE-RECS.
004130          PERFORM 1200-LOAD-STREET-TBL UNTIL MORE-RECS = "NO".
004140          CLOSE STREET-IN.
004150
004160          OPEN INPUT HEAT-IN.
004170          MOVE ZERO TO WS-MH-CTR.
004180          MOVE "YES" TO MORE-RECS.
004190          READ HEAT-IN
004200              AT END MOVE "NO" TO MORE-RECS.
004210          PERFORM 1300-LOAD-HEAT-TBL UNTIL MORE-RECS = "NO".
004220          CLOSE HEAT-IN.
004230
004240          OPEN OUTPUT OPPTY-OUT.
004250          OPEN OUTPUT PRTOUT.
004260          MOVE 1 TO WS-SUBSCRIPT.
004270          PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.
004280      1000-INIT-EXIT.
004290          EXIT.
004300
004310      1010-LOAD-CUM-DAYS.
004320          MOVE 0   TO WS-CUM-DAYS (1).
004330          MOVE 31  TO WS-CUM-DAYS (2).
004340          MOVE 59  TO WS-CUM-DAYS (3).
004350          MOVE 90  TO WS-CUM-DAYS (4).
004360          MOVE 120 TO WS-CUM-DAYS (5).
004370          MOVE 151 TO WS-CUM-DAYS (6).
004380          MOVE 181 TO WS-CUM-DAYS (7).
004390          MOVE 212 TO WS-CUM-DAYS (8).
004400          MOVE 243 TO WS-CUM-DAYS (9).
004410          MOVE 273 TO WS-CUM-DAYS (10).
004420          MOVE 304 TO WS-CUM-DAYS (11).
004430          MOVE 334 TO WS-CUM-DAYS (12).
004440      1010-LOAD-CUM-DAYS-EXIT.
004450          EXIT.
004460
004470      1020-GET-RUN-DATE.
004480          ACCEPT WS-SYS-DATE FROM DATE.
004490          IF WS-SYS-YY < 50
004500              COMPUTE WS-DATE-YYYY = 2000 + WS-SYS-YY
004510          ELSE
004520              COMPUTE WS-DATE-YYYY = 1900 + WS-SYS-YY
004530          END-IF.
004540          MOVE WS-SYS-MM TO O-MONTH.
004550          MOVE WS-SYS-DD TO O-DAY.
004560          MOVE WS-DATE-YYYY TO O-YEAR.
004570          MOVE WS-DATE-YYYY TO WS-WORK-YYYY.
004580          MOVE WS-SYS-MM    TO WS-WORK-MM.
004590          MOVE WS-SYS-DD    TO WS-WORK-DD.
004600          PERFORM 9600-CALC-ABS-DAYS THRU 9600-CALC-ABS-DAYS-EXIT.
004610          MOVE WS-ABS-DAYS TO WS-RUN-ABS-DAYS.
004620      1020-GET-RUN-DATE-EXIT.
004630          EXIT.
004640
004650      1100-LOAD-MASTER-REC.
004660          ADD 1 TO WS-TABLE-CTR.
004670          MOVE PR-MLS-NUMBER    TO MST5-MLS-NUMBER (WS-TABLE-CTR).
004680          MOVE PR-STREET-NAME   TO MST5-STREET-NAME (WS-TABLE-CTR).
004690          MOVE PR-CITY          TO MST5-CITY (WS-TABLE-CTR).
004700          MOVE PR-ZIP-CODE      TO MST5-ZIP-CODE (WS-TABLE-CTR).
004710          MOVE PR-LATITUDE      TO MST5-LATITUDE (WS-TABLE-CTR).
004720          MOVE PR-LONGITUDE     TO MST5-LONGITUDE (WS-TABLE-CTR).
004730          MOVE PR-SALE-PRICE    TO MST5-SALE-PRICE (WS-TABLE-CTR).
004740          MOVE PR-LIST-PRICE    TO MST5-LIST-PRICE (WS-TABLE-CTR).
004750          MOVE PR-SQFT          TO MST5-SQFT (WS-TABLE-CTR).
004760          MOVE PR-PRICE-PER-SQFT TO
004770              MST5-PRICE-SQFT (WS-TABLE-CTR).
004780          MOVE PR-LOT-SIZE-ACRES TO
004790              MST5-LOT-ACRES (WS-TABLE-CTR).
004800          MOVE PR-STATUS        TO MST5-STATUS (WS-TABLE-CTR).
004810          MOVE PR-SALE-DATE     TO MST5-SALE-DATE (WS-TABLE-CTR).
004820          MOVE PR-ARCHIVED-FLAG TO
004830              MST5-ARCHIVED-FLAG (WS-TABLE-CTR).
004840          READ PROPERTY-MST
004850              AT END MOVE "NO" TO MORE-RECS.
004860      1100-LOAD-MASTER-REC-EXIT.
004870          EXIT.
004880
004890      1200-LOAD-STREET-TBL.
004900          ADD 1 TO WS-ST-CTR.
004910          MOVE SA-STREET-NAME  TO ST-STREET (WS-ST-CTR).
004920          MOVE SA-CITY         TO ST-CITY (WS-ST-CTR).
004930          MOVE SA-ZONE-COLOR   TO ST-ZONE-COLOR (WS-ST-CTR).
004940          READ STREET-IN
004950              AT END MOVE "NO" TO MORE-RECS.
004960      1200-LOAD-STREET-TBL-EXIT.
004970          EXIT.
004980
004990      1300-LOAD-HEAT-TBL.
005000          ADD 1 TO WS-MH-CTR.
005010          MOVE MH-ZIP-CODE     TO MH-ZIP (WS-MH-CTR).
005020          MOVE MH-MARKET-STATUS TO MH-STATUS (WS-MH-CTR).
005030          READ HEAT-IN
005040              AT END MOVE "NO" TO MORE-RECS.
005050      1300-LOAD-HEAT-TBL-EXIT.
005060          EXIT.
005070
005080*    SIX FILTERS, SHORT-CIRCUITED ON THE FIRST FAILURE - SAME
005090*    ERR-SWITCH/GO-TO-EXIT STYLE LNDANL01 USES FOR ITS EDIT
005100*    CHECKS, JUST RENAMED FOR A REJECT RATHER THAN A SKIP.
005110      2000-MAINLINE.
005120          ADD 1 TO C-READ-CTR.
005130          MOVE "NO" TO WS-REJECT-SWITCH.
005140          PERFORM 2100-FILTER-COORDS THRU 2100-FILTER-COORDS-EXIT.
005150          IF WS-REJECT-SWITCH = "NO"
005160              PERFORM 2110-FILTER-LOOKUP THRU
005170                  2110-FILTER-LOOKUP-EXIT
005180          END-IF.
005190          IF WS-REJECT-SWITCH = "NO"
005200              PERFORM 2120-FILTER-PRICE THRU
005210                  2120-FILTER-PRICE-EXIT
005220          END-IF.
005230          IF WS-REJECT-SWITCH = "NO"
005240              PERFORM 2130-FILTER-LOT-SIZE THRU
005250                  2130-FILTER-LOT-SIZE-EXIT
005260          END-IF.
005270          IF WS-REJECT-SWITCH = "NO"
005280              PERFORM 2140-FILTER-ZONE-STATUS THRU
005290                  2140-FILTER-ZONE-STATUS-EXIT
005300          END-IF.
005310          IF WS-REJECT-SWITCH = "NO"
005320              PERFORM 2200-COMPARABLES THRU 2200-COMPARABLES-EXIT
005330          END-IF.
005340          IF WS-REJECT-SWITCH = "NO"
005350              PERFORM 2300-SCORE-PARCEL THRU
005360                  2300-SCORE-PARCEL-EXIT
005370              PERFORM 2400-WRITE-OPPTY THRU 2400-WRITE-OPPTY-EXIT
005380              ADD 1 TO C-ACCEPT-CTR
005390          ELSE
005400              ADD 1 TO C-REJECT-CTR
005410          END-IF.
005420          ADD 1 TO WS-SUBSCRIPT.
005430      2000-MAINLINE-EXIT.
005440          EXIT.
005450
005460      2100-FILTER-COORDS.
005470          IF (MST5-LAT-DEG (WS-SUBSCRIPT) = ZERO AND
005480                  MST5-LAT-FRAC (WS-SUBSCRIPT) = ZERO) OR
005490             (MST5-LON-DEG (WS-SUBSCRIPT) = ZERO AND
005500                  MST5-LON-FRAC (WS-SUBSCRIPT) = ZERO)
005510              MOVE "YES" TO WS-REJECT-SWITCH
005520          END-IF.
005530      2100-FILTER-COORDS-EXIT.
005540          EXIT.
005550
005560      2110-FILTER-LOOKUP.
005570          MOVE "N" TO WS-FOUND-SWITCH.
005580          IF WS-ST-CTR > ZERO
005590              SEARCH ALL ST-ENTRY
005600                  WHEN ST-STREET (ST-IDX) =
005610                          MST5-STREET-NAME (WS-SUBSCRIPT) AND
005620                       ST-CITY (ST-IDX) =
005630                          MST5-CITY (WS-SUBSCRIPT)
005640                      MOVE "Y" TO WS-FOUND-SWITCH
005650                      MOVE ST-ZONE-COLOR (ST-IDX) TO
005660                          WS-LOOKUP-ZONE-COLOR
005670              END-SEARCH
005680          END-IF.
005690          IF WS-NOT-FOUND
005700              MOVE "YES" TO WS-REJECT-SWITCH
005710              GO TO 2110-FILTER-LOOKUP-EXIT
005720          END-IF.
005730
005740          MOVE "N" TO WS-FOUND-SWITCH.
005750          IF WS-MH-CTR > ZERO
005760              SEARCH ALL MH-ENTRY
005770                  WHEN MH-ZIP (MH-IDX) =
005780                          MST5-ZIP-CODE (WS-SUBSCRIPT)
005790                      MOVE "Y" TO WS-FOUND-SWITCH
005800                      MOVE MH-STATUS (MH-IDX) TO
005810                          WS-LOOKUP-MKT-STATUS
005820              END-SEARCH
005830          END-IF.
005840          IF WS-NOT-FOUND
005850              MOVE "YES" TO WS-REJECT-SWITCH
005860          END-IF.
005870      2110-FILTER-LOOKUP-EXIT.
005880          EXIT.
005890
005900      2120-FILTER-PRICE.
005910          IF MST5-LIST-PRICE (WS-SUBSCRIPT) NOT = ZERO
005920              MOVE MST5-LIST-PRICE (WS-SUBSCRIPT) TO
005930                  WS-CANDIDATE-PRICE
005940          ELSE
005950              MOVE MST5-SALE-PRICE (WS-SUBSCRIPT) TO
005960                  WS-CANDIDATE-PRICE
005970          END-IF.
005980          IF WS-CANDIDATE-PRICE = ZERO OR
005990             WS-CANDIDATE-PRICE > WS-MAX-PRICE
006000              MOVE "YES" TO WS-REJECT-SWITCH
006010          END-IF.
006020      2120-FILTER-PRICE-EXIT.
006030          EXIT.
006040
006050      2130-FILTER-LOT-SIZE.
006060          IF MST5-LOT-ACRES (WS-SUBSCRIPT) = ZERO OR
006070             MST5-LOT-ACRES (WS-SUBSCRIPT) < WS-MIN-LOT-SIZE
006080              MOVE "YES" TO WS-REJECT-SWITCH
006090          END-IF.
006100      2130-FILTER-LOT-SIZE-EXIT.
006110          EXIT.
006120
006130      2140-FILTER-ZONE-STATUS.
006140          IF WS-LOOKUP-ZONE-COLOR NOT = "GREEN      " AND
006150             WS-LOOKUP-ZONE-COLOR NOT = "LIGHT-GREEN"
006160              MOVE "YES" TO WS-REJECT-SWITCH
006170              GO TO 2140-FILTER-ZONE-STATUS-EXIT
006180          END-IF.
006190          IF WS-LOOKUP-MKT-STATUS NOT = "GROWING   " AND
006200             WS-LOOKUP-MKT-STATUS NOT = "STABLE    " AND
006210             WS-LOOKUP-MKT-STATUS NOT = "COLD      "
006220              MOVE "YES" TO WS-REJECT-SWITCH
006230          END-IF.
006240      2140-FILTER-ZONE-STATUS-EXIT.
006250          EXIT.
006260
006270*    NEARBY COMPARABLES - BOUNDING BOX FIRST, HAVERSINE SECOND,
006280*    SAME TWO-STAGE TEST LNDANL04 USES FOR ITS RADIUS SCAN.
006290      2200-COMPARABLES.
006300          MOVE ZERO TO WS-COMP-CTR WS-COMP-PPS-CTR
006310              WS-RECENT-SALES-CTR WS-COMP-PPS-SUM.
006320          MOVE MST5-LATITUDE (WS-SUBSCRIPT)  TO WS-LAT1.
006330          MOVE MST5-LONGITUDE (WS-SUBSCRIPT) TO WS-LON1.
006340          COMPUTE WS-COMP-LOW-LAT  = WS-LAT1 - WS-COMP-LAT-DELTA.
006350          COMPUTE WS-COMP-HIGH-LAT = WS-LAT1 + WS-COMP-LAT-DELTA.
006360          COMPUTE WS-COMP-LOW-LON  = WS-LON1 - WS-COMP-LON-DELTA.
006370          COMPUTE WS-COMP-HIGH-LON = WS-LON1 + WS-COMP-LON-DELTA.
006380
006390          PERFORM 2210-SCAN-COMPARABLE THRU
006400              2210-SCAN-COMPARABLE-EXIT
006410              VARYING WS-COMP-SUB FROM 1 BY 1
006420              UNTIL WS-COMP-SUB > WS-TABLE-CTR.
006430
006440          IF WS-COMP-CTR = ZERO
006450              MOVE "YES" TO WS-REJECT-SWITCH
006460              GO TO 2200-COMPARABLES-EXIT
006470          END-IF.
006480          IF WS-COMP-PPS-CTR > ZERO
006490              COMPUTE WS-NEARBY-AVG-PPS ROUNDED =
006500                  WS-COMP-PPS-SUM / WS-COMP-PPS-CTR
006510          ELSE
006520              MOVE ZERO TO WS-NEARBY-AVG-PPS
006530          END-IF.
006540          IF WS-NEARBY-AVG-PPS < WS-MIN-NEARBY-PPS OR
006550             WS-RECENT-SALES-CTR < WS-MIN-RECENT-SALES
006560              MOVE "YES" TO WS-REJECT-SWITCH
006570          END-IF.
006580      2200-COMPARABLES-EXIT.
006590          EXIT.
006600
006610      2210-SCAN-COMPARABLE.
006620          IF MST5-ARCHIVED-FLAG (WS-COMP-SUB) = "N" AND
006630             NOT (MST5-LAT-DEG (WS-COMP-SUB) = ZERO AND
006640                  MST5-LAT-FRAC (WS-COMP-SUB) = ZERO) AND
006650             NOT (MST5-LON-DEG (WS-COMP-SUB) = ZERO AND
006660                  MST5-LON-FRAC (WS-COMP-SUB) = ZERO) AND
006670             MST5-LATITUDE (WS-COMP-SUB) NOT < WS-COMP-LOW-LAT AND
006680             MST5-LATITUDE (WS-COMP-SUB) NOT > WS-COMP-HIGH-LAT AND
006690             MST5-LONGITUDE (WS-COMP-SUB) NOT < WS-COMP-LOW-LON AND
006700             MST5-LONGITUDE (WS-COMP-SUB) NOT > WS-COMP-HIGH-LON
006710                  PERFORM 2220-COMPARABLE-WINDOW-TEST
006720              END-IF.
006730      2210-SCAN-COMPARABLE-EXIT.
006740          EXIT.
006750
006760      2220-COMPARABLE-WINDOW-TEST.
006770          MOVE MST5-SALE-YYYY (WS-COMP-SUB) TO WS-WORK-YYYY.
006780          MOVE MST5-SALE-MM (WS-COMP-SUB)   TO WS-WORK-MM.
006790          MOVE MST5-SALE-DD (WS-COMP-SUB)   TO WS-WORK-DD.
006800
006810          IF MST5-STAT-ACTIVE (WS-COMP-SUB)
006820              PERFORM 2230-ACCEPT-COMPARABLE
006830          ELSE
006840              IF MST5-STAT-SOLD (WS-COMP-SUB)
006850                  PERFORM 9600-CALC-ABS-DAYS THRU
006860                      9600-CALC-ABS-DAYS-EXIT
006870                  IF WS-ABS-DAYS >= WS-WIN-365-LOW-ABS AND
006880                     WS-ABS-DAYS NOT > WS-RUN-ABS-DAYS
006890                      PERFORM 2230-ACCEPT-COMPARABLE
006900                      IF WS-ABS-DAYS >= WS-WIN-90-LOW-ABS
006910                          ADD 1 TO WS-RECENT-SALES-CTR
006920                      END-IF
006930                  END-IF
006940              END-IF
006950          END-IF.
006960      2220-COMPARABLE-WINDOW-TEST-EXIT.
006970          EXIT.
006980
006990      2230-ACCEPT-COMPARABLE.
007000          MOVE MST5-LATITUDE (WS-COMP-SUB)  TO WS-LAT2.
007010          MOVE MST5-LONGITUDE (WS-COMP-SUB) TO WS-LON2.
007020          PERFORM 9700-CALC-DISTANCE THRU 9700-CALC-DISTANCE-EXIT.
007030          IF WS-DISTANCE-MI NOT > WS-COMP-RADIUS-MI
007040              ADD 1 TO WS-COMP-CTR
007050              IF MST5-PRICE-SQFT (WS-COMP-SUB) > ZERO
007060                  ADD MST5-PRICE-SQFT (WS-COMP-SUB) TO
007070                      WS-COMP-PPS-SUM
007080                  ADD 1 TO WS-COMP-PPS-CTR
007090              END-IF
007100          END-IF.
007110      2230-ACCEPT-COMPARABLE-EXIT.
007120          EXIT.
007130
007140      2300-SCORE-PARCEL.
007150          PERFORM 2310-LAND-PRICE-SQFT THRU
007160              2310-LAND-PRICE-SQFT-EXIT.
007170          PERFORM 2320-ZONE-SCORE THRU 2320-ZONE-SCORE-EXIT.
007180          PERFORM 2330-HEAT-SCORE THRU 2330-HEAT-SCORE-EXIT.
007190          PERFORM 2340-PRICE-SCORE THRU 2340-PRICE-SCORE-EXIT.
007200          PERFORM 2350-ACTIVITY-SCORE THRU
007210              2350-ACTIVITY-SCORE-EXIT.
007220          PERFORM 2360-URGENCY-SCORE THRU
007230              2360-URGENCY-SCORE-EXIT.
007240      2300-SCORE-PARCEL-EXIT.
007250          EXIT.
007260
007270*    LAND PRICE PER SQFT - A BUILDING ON THE PARCEL USES ITS OWN
007280*    PRICE/SQFT (OR PRICE OVER SQFT IF THAT IS NOT SET), A BARE
007290*    LOT PRICES OUT OVER THE ACREAGE AT 43,560 SQFT PER ACRE.
007300      2310-LAND-PRICE-SQFT.
007310          IF MST5-SQFT (WS-SUBSCRIPT) > ZERO
007320              IF MST5-PRICE-SQFT (WS-SUBSCRIPT) > ZERO
007330                  MOVE MST5-PRICE-SQFT (WS-SUBSCRIPT) TO
007340                      WS-LAND-PPS
007350              ELSE
007360                  COMPUTE WS-LAND-PPS ROUNDED =
007370                      WS-CANDIDATE-PRICE /
007380                          MST5-SQFT (WS-SUBSCRIPT)
007390              END-IF
007400          ELSE
007410              COMPUTE WS-LAND-PPS ROUNDED =
007420                  WS-CANDIDATE-PRICE /
007430                      (MST5-LOT-ACRES (WS-SUBSCRIPT) * 43560)
007440          END-IF.
007450      2310-LAND-PRICE-SQFT-EXIT.
007460          EXIT.
007470
007480      2320-ZONE-SCORE.
007490          EVALUATE WS-LOOKUP-ZONE-COLOR
007500              WHEN "GREEN      "
007510                  MOVE 100 TO WS-ZONE-SCORE
007520              WHEN "LIGHT-GREEN"
007530                  MOVE 75  TO WS-ZONE-SCORE
007540              WHEN "YELLOW     "
007550                  MOVE 50  TO WS-ZONE-SCORE
007560              WHEN OTHER
007570                  MOVE 0   TO WS-ZONE-SCORE
007580          END-EVALUATE.
007590      2320-ZONE-SCORE-EXIT.
007600          EXIT.
007610
007620      2330-HEAT-SCORE.
007630          EVALUATE WS-LOOKUP-MKT-STATUS
007640              WHEN "GROWING   "
007650                  MOVE 100 TO WS-HEAT-SCORE
007660              WHEN "STABLE    "
007670                  MOVE 80  TO WS-HEAT-SCORE
007680              WHEN "COLD      "
007690                  MOVE 50  TO WS-HEAT-SCORE
007700              WHEN OTHER
007710                  MOVE 0   TO WS-HEAT-SCORE
007720          END-EVALUATE.
007730      2330-HEAT-SCORE-EXIT.
007740          EXIT.
007750
007760      2340-PRICE-SCORE.
007770          IF WS-NEARBY-AVG-PPS = ZERO
007780              MOVE 0 TO WS-PRICE-SCORE
007790          ELSE
007800              COMPUTE WS-PRICE-RATIO ROUNDED =
007810                  WS-LAND-PPS / WS-NEARBY-AVG-PPS
007820              EVALUATE TRUE
007830                  WHEN WS-PRICE-RATIO < 0.50
007840                      MOVE 100 TO WS-PRICE-SCORE
007850                  WHEN WS-PRICE-RATIO < 0.70
007860                      MOVE 75  TO WS-PRICE-SCORE
007870                  WHEN WS-PRICE-RATIO < 0.90
007880                      MOVE 50  TO WS-PRICE-SCORE
007890                  WHEN OTHER
007900                      MOVE 0   TO WS-PRICE-SCORE
007910              END-EVALUATE
007920          END-IF.
007930      2340-PRICE-SCORE-EXIT.
007940          EXIT.
007950
007960      2350-ACTIVITY-SCORE.
007970          EVALUATE TRUE
007980              WHEN WS-RECENT-SALES-CTR >= 5
007990                  MOVE 100 TO WS-ACTIVITY-SCORE
008000              WHEN WS-RECENT-SALES-CTR >= 3
008010                  MOVE 75  TO WS-ACTIVITY-SCORE
008020              WHEN WS-RECENT-SALES-CTR >= 1
008030                  MOVE 50  TO WS-ACTIVITY-SCORE
008040              WHEN OTHER
008050                  MOVE 0   TO WS-ACTIVITY-SCORE
008060          END-EVALUATE.
008070      2350-ACTIVITY-SCORE-EXIT.
008080          EXIT.
008090
008100*    WEIGHTS ARE .35/.25/.25/.15 PER THE APPRAISAL DEPT SHEET -
008110*    ROUNDED COMPUTE GIVES THE HALF-UP RESULT THEY ASKED FOR.
008120      2360-URGENCY-SCORE.
008130          COMPUTE WS-URGENCY-WORK ROUNDED =
008140              (WS-ZONE-SCORE * 0.35) + (WS-HEAT-SCORE * 0.25) +
008150              (WS-PRICE-SCORE * 0.25) +
008160              (WS-ACTIVITY-SCORE * 0.15).
008170          COMPUTE WS-URGENCY-SCORE ROUNDED = WS-URGENCY-WORK.
008180          EVALUATE TRUE
008190              WHEN WS-URGENCY-SCORE >= 80
008200                  MOVE "URGENT" TO WS-URGENCY-LEVEL
008210                  ADD 1 TO C-URGENT-CTR
008220              WHEN WS-URGENCY-SCORE >= 60
008230                  MOVE "GOOD"   TO WS-URGENCY-LEVEL
008240                  ADD 1 TO C-GOOD-CTR
008250              WHEN OTHER
008260                  MOVE "NORMAL" TO WS-URGENCY-LEVEL
008270                  ADD 1 TO C-NORMAL-CTR
008280          END-EVALUATE.
008290      2360-URGENCY-SCORE-EXIT.
008300          EXIT.
008310
008320      2400-WRITE-OPPTY.
008330          MOVE MST5-MLS-NUMBER (WS-SUBSCRIPT) TO OP-MLS-NUMBER.
008340          MOVE WS-URGENCY-SCORE       TO OP-URGENCY-SCORE.
008350          MOVE WS-URGENCY-LEVEL       TO OP-URGENCY-LEVEL.
008360          MOVE WS-LOOKUP-ZONE-COLOR   TO OP-ZONE-COLOR.
008370          MOVE WS-LOOKUP-MKT-STATUS   TO OP-MARKET-STATUS.
008380          MOVE WS-NEARBY-AVG-PPS      TO OP-NEARBY-AVG-PPS.
008390          MOVE WS-RECENT-SALES-CTR    TO OP-RECENT-SALES.
008400          WRITE OPPTY-REC.
008410
008420          MOVE MST5-MLS-NUMBER (WS-SUBSCRIPT) TO O-ALERT-MLS.
008430          MOVE WS-URGENCY-SCORE       TO O-ALERT-SCORE.
008440          MOVE WS-URGENCY-LEVEL       TO O-ALERT-LEVEL.
008450          MOVE WS-LOOKUP-ZONE-COLOR   TO O-ALERT-ZONE.
008460          MOVE WS-LOOKUP-MKT-STATUS   TO O-ALERT-STATUS.
008470          MOVE WS-NEARBY-AVG-PPS      TO O-ALERT-AVG-PPS.
008480          MOVE WS-RECENT-SALES-CTR    TO O-ALERT-RECENT.
008490          WRITE PRTLINE FROM ALERT-LINE AFTER ADVANCING 1 LINE.
008500      2400-WRITE-OPPTY-EXIT.
008510          EXIT.
008520
008530      3000-CLOSING.
008540          MOVE C-READ-CTR   TO O-TOT-READ.
008550          MOVE C-ACCEPT-CTR TO O-TOT-ACCEPT.
008560          MOVE C-REJECT-CTR TO O-TOT-REJECT.
008570          WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
008580          WRITE PRTLINE FROM TOTAL-LINE-1 AFTER ADVANCING 1 LINE.
008590
008600          MOVE C-URGENT-CTR TO O-TOT-URGENT.
008610          MOVE C-GOOD-CTR   TO O-TOT-GOOD.
008620          MOVE C-NORMAL-CTR TO O-TOT-NORMAL.
008630          WRITE PRTLINE FROM TOTAL-LINE-2 AFTER ADVANCING 1 LINE.
008640
008650          CLOSE OPPTY-OUT.
008660          CLOSE PRTOUT.
008670      3000-CLOSING-EXIT.
008680          EXIT.
008690
008700*    DUPLICATED FROM LNDANL01/03 - NO CALLABLE SUBPROGRAMS ON
008710*    THIS COMPILER, SO EVERY PROGRAM THAT NEEDS THE ABSOLUTE-DAY
008720*    ROUTINE CARRIES ITS OWN COPY.
008730      9600-CALC-ABS-DAYS.
008740          MOVE WS-WORK-YYYY TO WS-DATE-YYYY.
008750          PERFORM 9610-LEAP-CHECK THRU 9610-LEAP-CHECK-EXIT.
008760          COMPUTE WS-ABS-DAYS =
008770              (WS-WORK-YYYY * 365) + (WS-WORK-YYYY / 4)
008780              - (WS-WORK-YYYY / 100) + (WS-WORK-YYYY / 400)
008790              + WS-CUM-DAYS (WS-WORK-MM) + WS-WORK-DD.
008800          IF WS-WORK-MM > 2 AND WS-IS-LEAP-YEAR
008810              ADD 1 TO WS-ABS-DAYS
008820          END-IF.
008830      9600-CALC-ABS-DAYS-EXIT.
008840          EXIT.
008850
008860      9610-LEAP-CHECK.
008870          MOVE "N" TO WS-LEAP-FLAG.
008880          COMPUTE WS-LEAP-TEST = (WS-DATE-YYYY / 4) * 4.
008890          IF WS-LEAP-TEST = WS-DATE-YYYY
008900              MOVE "Y" TO WS-LEAP-FLAG
008910              COMPUTE WS-LEAP-TEST = (WS-DATE-YYYY / 100) * 100
008920              IF WS-LEAP-TEST = WS-DATE-YYYY
008930                  MOVE "N" TO WS-LEAP-FLAG
008940                  COMPUTE WS-LEAP-TEST = (WS-DATE-YYYY / 400) * 400
008950                  IF WS-LEAP-TEST = WS-DATE-YYYY
008960                      MOVE "Y" TO WS-LEAP-FLAG
008970                  END-IF
008980              END-IF
008990          END-IF.
009000      9610-LEAP-CHECK-EXIT.
009010          EXIT.
009020
009030*    GREAT-CIRCLE DISTANCE, HAND-ROLLED - DUPLICATED FROM
009040*    LNDANL04 FOR THE SAME NO-SUBPROGRAM REASON AS 9600 ABOVE.
009050      9700-CALC-DISTANCE.
009060          COMPUTE WS-LAT1-RAD = WS-LAT1 * WS-PI-CONSTANT / 180.
009070          COMPUTE WS-LAT2-RAD = WS-LAT2 * WS-PI-CONSTANT / 180.
009080          COMPUTE WS-DLAT-RAD =
009090              (WS-LAT2 - WS-LAT1) * WS-PI-CONSTANT / 180.
009100          COMPUTE WS-DLON-RAD =
009110              (WS-LON2 - WS-LON1) * WS-PI-CONSTANT / 180.
009120          COMPUTE WS-HALF-DLAT = WS-DLAT-RAD / 2.
009130          COMPUTE WS-HALF-DLON = WS-DLON-RAD / 2.
009140
009150          MOVE WS-HALF-DLAT TO WS-TRIG-ANGLE.
009160          PERFORM 9720-CALC-SIN THRU 9720-CALC-SIN-EXIT.
009170          MOVE WS-TRIG-SIN TO WS-SIN-HALF-DLAT.
009180          COMPUTE WS-SIN2-HALF-DLAT =
009190              WS-SIN-HALF-DLAT * WS-SIN-HALF-DLAT.
009200
009210          MOVE WS-HALF-DLON TO WS-TRIG-ANGLE.
009220          PERFORM 9720-CALC-SIN THRU 9720-CALC-SIN-EXIT.
009230          MOVE WS-TRIG-SIN TO WS-SIN-HALF-DLON.
009240          COMPUTE WS-SIN2-HALF-DLON =
009250              WS-SIN-HALF-DLON * WS-SIN-HALF-DLON.
009260
009270          MOVE WS-LAT1-RAD TO WS-TRIG-ANGLE.
009280          PERFORM 9730-CALC-COS THRU 9730-CALC-COS-EXIT.
009290          MOVE WS-TRIG-COS TO WS-COS-LAT1.
009300
009310          MOVE WS-LAT2-RAD TO WS-TRIG-ANGLE.
009320          PERFORM 9730-CALC-COS THRU 9730-CALC-COS-EXIT.
009330          MOVE WS-TRIG-COS TO WS-COS-LAT2.
009340
009350          COMPUTE WS-A-VALUE = WS-SIN2-HALF-DLAT +
009360              (WS-COS-LAT1 * WS-COS-LAT2 * WS-SIN2-HALF-DLON).
009370          IF WS-A-VALUE < ZERO
009380              MOVE ZERO TO WS-A-VALUE
009390          END-IF.
009400          IF WS-A-VALUE > 1
009410              MOVE 1 TO WS-A-VALUE
009420          END-IF.
009430
009440          MOVE WS-A-VALUE TO WS-SQRT-INPUT.
009450          PERFORM 9710-CALC-SQRT THRU 9710-CALC-SQRT-EXIT.
009460          MOVE WS-SQRT-RESULT TO WS-SQRT-A.
009470
009480          PERFORM 9740-CALC-ARCSIN THRU 9740-CALC-ARCSIN-EXIT.
009490
009500          COMPUTE WS-DISTANCE-MI ROUNDED =
009510              WS-EARTH-RADIUS-MI * 2 * WS-ARCSIN-RESULT.
009520      9700-CALC-DISTANCE-EXIT.
009530          EXIT.
009540
009550      9710-CALC-SQRT.
009560          IF WS-SQRT-INPUT = ZERO
009570              MOVE ZERO TO WS-SQRT-RESULT
009580          ELSE
009590              MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
009600              PERFORM 9711-SQRT-ITERATE 12 TIMES
009610              MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
009620          END-IF.
009630      9710-CALC-SQRT-EXIT.
009640          EXIT.
009650
009660      9711-SQRT-ITERATE.
009670          COMPUTE WS-SQRT-GUESS ROUNDED =
009680              (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
009690      9711-SQRT-ITERATE-EXIT.
009700          EXIT.
009710
009720      9720-CALC-SIN.
009730          COMPUTE WS-TRIG-X2 = WS-TRIG-ANGLE * WS-TRIG-ANGLE.
009740          COMPUTE WS-TRIG-SIN =
009750              WS-TRIG-ANGLE *
009760              (1 - (WS-TRIG-X2 / 6) *
009770              (1 - (WS-TRIG-X2 / 20) *
009780              (1 - (WS-TRIG-X2 / 42) *
009790              (1 - (WS-TRIG-X2 / 72))))).
009800      9720-CALC-SIN-EXIT.
009810          EXIT.
009820
009830      9730-CALC-COS.
009840          COMPUTE WS-TRIG-X2 = WS-TRIG-ANGLE * WS-TRIG-ANGLE.
009850          COMPUTE WS-TRIG-COS =
009860              1 - (WS-TRIG-X2 / 2) *
009870              (1 - (WS-TRIG-X2 / 12) *
009880              (1 - (WS-TRIG-X2 / 30) *
009890              (1 - (WS-TRIG-X2 / 56) *
009900              (1 - (WS-TRIG-X2 / 90))))).
009910      9730-CALC-COS-EXIT.
009920          EXIT.
009930
009940      9740-CALC-ARCSIN.
009950          COMPUTE WS-TRIG-X2 = WS-SQRT-A * WS-SQRT-A.
009960          COMPUTE WS-ARCSIN-RESULT =
009970              WS-SQRT-A *
009980              (1 + (WS-TRIG-X2 * 0.166667) *
009990              (1 + (WS-TRIG-X2 * 0.45) *
010000              (1 + (WS-TRIG-X2 * 0.595238) *
010010              (1 + (WS-TRIG-X2 * 0.680556))))).
010020      9740-CALC-ARCSIN-EXIT.
010030          EXIT.
010040
010050      9900-HEADING.
010060          ADD 1 TO C-PCTR.
010070          MOVE C-PCTR TO O-PCTR.
010080          WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.
010090          WRITE PRTLINE FROM DIVISION-TITLE AFTER ADVANCING 2 LINES.
010100          WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
010110      9900-HEADING-EXIT.
010120          EXIT.
