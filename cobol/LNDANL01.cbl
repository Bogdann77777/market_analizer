000100       IDENTIFICATION DIVISION.
000110           PROGRAM-ID.          LNDANL01.
000120           AUTHOR.              R. MCCALL.
000130           INSTALLATION.        WESTERN CAROLINA DATA CENTER.
000140           DATE-WRITTEN.        03/15/86.
000150           DATE-COMPILED.       03/15/86.
000160           SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE
000170                                 ONLY.  DO NOT RELEASE OUTSIDE DP.
000180
000190****************************************************************
000200* LNDANL01 - NIGHTLY MLS LISTING IMPORT                        *
000210* LOADS THE DAILY MLS FEED INTO THE PROPERTY MASTER, DERIVES    *
000220* PRICE/SQFT AND DAYS-ON-MARKET FOR EACH LISTING, POSTS         *
000230* DUPLICATE STATUS CHANGES BY MLS NUMBER, AND ARCHIVES SOLD     *
000240* RECORDS OLDER THAN A YEAR.  RUN FIRST IN THE NIGHTLY STREAM - *
000250* LNDANL02/03/04/05 ALL DEPEND ON A FRESH MASTER.               *
000260****************************************************************
000270* CHANGE LOG                                                    LM-0000
000280* 03/15/86  RLM  ORIGINAL PROGRAM RELEASED.                    LM-8603
000290* 06/02/86  RLM  ADDED STREET-NAME DERIVATION.                 LM-8604
000300* 08/21/87  DWH  ADDED ZIP-CODE CARRY-THROUGH TO MASTER.       LM-8709
000310* 09/09/89  TJW  ADDED DUPLICATE-UPDATE LOGIC BY MLS NUMBER.   LM-8909
000320* 04/03/91  TJW  ADDED ARCHIVE PASS FOR SOLD > 365 DAYS.       LM-9104
000330* 07/19/94  TJW  REPLACED FLAT MASTER SCAN WITH BINARY-SEARCH  LM-9407
000340*                TABLE LOOKUP - MASTER HAD GROWN PAST 900 RECS.LM-9407
000350* 10/14/98  SKB  Y2K REMEDIATION.  RUN DATE NOW BUILT FROM      LM-9811
000360*                ACCEPT FROM DATE WITH CENTURY WINDOW (YY<50   LM-9811
000370*                = 20XX, ELSE 19XX).  MASTER DATES WERE        LM-9811
000380*                ALREADY 4-DIGIT YEAR - NO CONVERSION NEEDED.  LM-9811
000390* 03/02/01  JAP  STATUS NORMALIZATION TABLE EXPANDED FOR       LM-0103
000400*                "UNDER_CONTRACT" VARIANT FROM NEW FEED.       LM-0103
000410* 11/08/03  JAP  SKIP COUNT NOW PRINTED EVEN WHEN ZERO PER     LM-0311
000420*                AUDIT REQUEST FROM TITLE DEPT.                LM-0311
000430****************************************************************
000440
000450       ENVIRONMENT DIVISION.
000460       CONFIGURATION SECTION.
000470       SPECIAL-NAMES.
000480           C01 IS TOP-OF-FORM.
000490
000500       INPUT-OUTPUT SECTION.
000510       FILE-CONTROL.
000520
000530           SELECT LISTING-IN   ASSIGN TO LISTING-IN
000540                  ORGANIZATION IS LINE SEQUENTIAL.
000550
000560           SELECT OLD-MASTER   ASSIGN TO PROPMSTI
000570                  ORGANIZATION IS LINE SEQUENTIAL.
000580
000590           SELECT NEW-MASTER   ASSIGN TO PROPMSTO
000600                  ORGANIZATION IS LINE SEQUENTIAL.
000610
000620           SELECT PRTOUT       ASSIGN TO RPT-OUT
000630                  ORGANIZATION IS RECORD SEQUENTIAL.
000640
000650       DATA DIVISION.
000660       FILE SECTION.
000670
000680       FD  LISTING-IN
000690           LABEL RECORD IS STANDARD
000700           RECORD CONTAINS 220 CHARACTERS
000710           DATA RECORD IS I-LISTING-REC.
000720
000730       01  I-LISTING-REC.
000740           05  I-MLS-NUMBER        PIC X(10).
000750           05  I-ADDRESS           PIC X(40).
000760           05  I-CITY              PIC X(20).
000770           05  I-STATE             PIC X(02).
000780           05  I-ZIP-CODE          PIC X(05).
000790           05  I-LATITUDE          PIC S9(03)V9(06).
000800           05  I-LONGITUDE         PIC S9(03)V9(06).
000810           05  I-SALE-PRICE        PIC 9(09)V99.
000820           05  I-LIST-PRICE        PIC 9(09)V99.
000830           05  I-SQFT              PIC 9(07)V99.
000840           05  I-BEDROOMS          PIC 9(02).
000850           05  I-BATHROOMS         PIC 9(02)V9.
000860           05  I-LOT-SIZE-ACRES    PIC 9(05)V99.
000870           05  I-STATUS            PIC X(14).
000880           05  I-LIST-DATE         PIC 9(08).
000890           05  I-SALE-DATE         PIC 9(08).
000900           05  FILLER              PIC X(16).
000910
000920*    PRICE-ONLY ALTERNATE VIEW - USED BY 2220-PRICE-PER-SQFT
000930*    TO TEST SALE VS LIST PRICE TOGETHER AS A PAIR OF COMP-3
000940*    WORK FIELDS WITHOUT RE-MOVING FROM THE RECORD EACH TIME.
000950       01  I-LISTING-PRICES REDEFINES I-LISTING-REC.
000960           05  FILLER              PIC X(50).
000970           05  I-PRICE-PAIR.
000980               10  IP-SALE-PRICE   PIC 9(09)V99.
000990               10  IP-LIST-PRICE   PIC 9(09)V99.
001000           05  FILLER              PIC X(138).
001010
001020       FD  OLD-MASTER
001030           LABEL RECORD IS STANDARD
001040           RECORD CONTAINS 220 CHARACTERS
001050           DATA RECORD IS OM-MASTER-RECORD.
001060           COPY PROPMST REPLACING ==PR-== BY ==OM-==.
001070
001080       FD  NEW-MASTER
001090           LABEL RECORD IS STANDARD
001100           RECORD CONTAINS 220 CHARACTERS
001110           DATA RECORD IS NM-MASTER-RECORD.
001120           COPY PROPMST REPLACING ==PR-== BY ==NM-==.
001130
001140       FD  PRTOUT
001150           LABEL RECORD IS OMITTED
001160           RECORD CONTAINS 132 CHARACTERS
001170           LINAGE IS 60 WITH FOOTING AT 55
001180           DATA RECORD IS PRTLINE.
001190
001200       01  PRTLINE                 PIC X(132).
001210
001220       WORKING-STORAGE SECTION.
001230
001240       77  WS-SUBSCRIPT            PIC 9(04)   VALUE ZERO   COMP.
001250       77  WS-TABLE-CTR            PIC 9(04)   VALUE ZERO   COMP.
001260       77  WS-FOUND-SWITCH         PIC X       VALUE 'N'.
001270           88  WS-FOUND                 VALUE 'Y'.
001280           88  WS-NOT-FOUND              VALUE 'N'.
001290       77  WS-LOWER-ALPHABET       PIC X(26)
001300               VALUE 'abcdefghijklmnopqrstuvwxyz'.
001310       77  WS-UPPER-ALPHABET       PIC X(26)
001320               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001330
001340       01  WORK-AREA.
001350           05  C-READ-CTR          PIC 9(05)   VALUE ZERO   COMP.
001360           05  C-NEW-CTR           PIC 9(05)   VALUE ZERO   COMP.
001370           05  C-UPD-CTR           PIC 9(05)   VALUE ZERO   COMP.
001380           05  C-SKIP-CTR          PIC 9(05)   VALUE ZERO   COMP.
001390           05  C-ARCH-CTR          PIC 9(05)   VALUE ZERO   COMP.
001400           05  C-PCTR              PIC 99      VALUE ZERO   COMP.
001410           05  ERR-SWITCH          PIC XXX     VALUE SPACES.
001420           05  MORE-RECS           PIC XXX     VALUE "YES".
001430           05  FILLER              PIC X(10)   VALUE SPACES.
001440
001450       01  WS-RUN-DATE-AREA.
001460           05  WS-SYS-DATE.
001470               10  WS-SYS-YY       PIC 99.
001480               10  WS-SYS-MM       PIC 99.
001490               10  WS-SYS-DD       PIC 99.
001500           05  WS-RUN-DATE.
001510               10  WS-RUN-YYYY     PIC 9(04).
001520               10  WS-RUN-MM       PIC 99.
001530               10  WS-RUN-DD       PIC 99.
001540           05  WS-RUN-DATE-8       PIC 9(08).
001550           05  FILLER              PIC X(04)   VALUE SPACES.
001560
001570       01  WS-DATE-WORK.
001580           05  WS-DATE-YYYY        PIC 9(04).
001590           05  WS-DATE-MM          PIC 99.
001600           05  WS-DATE-DD          PIC 99.
001610           05  FILLER              PIC X(01).
001620       77  WS-ABS-DAYS             PIC 9(08)   VALUE ZERO   COMP.
001630       77  WS-RUN-ABS-DAYS         PIC 9(08)   VALUE ZERO   COMP.
001640       77  WS-LIST-ABS-DAYS        PIC 9(08)   VALUE ZERO   COMP.
001650       77  WS-LEAP-FLAG            PIC X       VALUE 'N'.
001660           88  WS-IS-LEAP-YEAR          VALUE 'Y'.
001670       77  WS-LEAP-TEST            PIC 9(08)   VALUE ZERO   COMP.
001680
001690       01  WS-CUM-DAYS-TABLE.
001700           05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03) COMP
001710                   VALUE ZERO.
001720           05  FILLER              PIC X(01).
001730
001740       77  WS-NORM-STATUS          PIC X(14)   VALUE SPACES.
001750       77  WS-BASE-PRICE           PIC 9(09)V99 VALUE ZERO.
001760       77  WS-PRICE-PER-SQFT       PIC 9(05)V99 VALUE ZERO.
001770       77  WS-DOM                  PIC 9(05)    VALUE ZERO.
001780       77  WS-STREET-NAME          PIC X(30)   VALUE SPACES.
001790       77  WS-ADDRESS-WORK         PIC X(40)   VALUE SPACES.
001800       77  WS-SCAN-SUB             PIC 9(02)   VALUE ZERO   COMP.
001810       77  WS-SCAN-LEN             PIC 9(02)   VALUE ZERO   COMP.
001820       77  WS-COMMA-POS            PIC 9(02)   VALUE ZERO   COMP.
001830
001840*    AMOUNT-EDIT IS USED ONLY TO SATISFY A FORMATTING CHECK
001850*    IN 2220-PRICE-PER-SQFT - THE ALPHA REDEFINITION LETS US
001860*    TEST FOR AN ALL-ZERO AMOUNT WITHOUT A SEPARATE COMPARE.
001870       01  WS-AMOUNT-EDIT.
001880           05  WS-AMOUNT-NUM       PIC 9(09)V99 VALUE ZERO.
001890           05  FILLER              PIC X(01).
001900       01  WS-AMOUNT-ALPHA REDEFINES WS-AMOUNT-EDIT.
001910           05  WS-AMOUNT-DIGITS    PIC X(12).
001920
001930*    ===== IN-MEMORY MASTER TABLE - BINARY SEARCH BY MLS NO. =====
001940       01  MST-TABLE.
001950           05  MST-ENTRY OCCURS 2000 TIMES
001960                   ASCENDING KEY IS MST-MLS-NUMBER
001970                   INDEXED BY MST-IDX.
001980               10  MST-MLS-NUMBER      PIC X(10).
001990               10  MST-ADDRESS         PIC X(40).
002000               10  MST-STREET-NAME     PIC X(30).
002010               10  MST-CITY            PIC X(20).
002020               10  MST-STATE           PIC X(02).
002030               10  MST-ZIP-CODE        PIC X(05).
002040               10  MST-LATITUDE        PIC S9(03)V9(06).
002050               10  MST-LONGITUDE       PIC S9(03)V9(06).
002060               10  MST-SALE-PRICE      PIC 9(09)V99.
002070               10  MST-LIST-PRICE      PIC 9(09)V99.
002080               10  MST-SQFT            PIC 9(07)V99.
002090               10  MST-PRICE-PER-SQFT  PIC 9(05)V99.
002100               10  MST-BEDROOMS        PIC 9(02).
002110               10  MST-BATHROOMS       PIC 9(02)V9.
002120               10  MST-LOT-SIZE-ACRES  PIC 9(05)V99.
002130               10  MST-STATUS          PIC X(14).
002140               10  MST-LIST-DATE       PIC 9(08).
002150               10  MST-SALE-DATE       PIC 9(08).
002160               10  MST-DAYS-ON-MARKET  PIC 9(05).
002170               10  MST-ARCHIVED-FLAG   PIC X(01).
002180               10  FILLER              PIC X(09).
002190
002200       01  COMPANY-TITLE.
002210           05  FILLER              PIC X(6)    VALUE "DATE:".
002220           05  O-MONTH             PIC 99.
002230           05  FILLER              PIC X       VALUE "/".
002240           05  O-DAY               PIC 99.
002250           05  FILLER              PIC X       VALUE "/".
002260           05  O-YEAR              PIC 9(4).
002270           05  FILLER              PIC X(38)   VALUE SPACES.
002280           05  FILLER              PIC X(33)   VALUE
002290                   'BLUE RIDGE LAND MARKET ANALYZER'.
002300           05  FILLER              PIC X(37)   VALUE SPACES.
002310           05  FILLER              PIC X(6)    VALUE "PAGE:".
002320           05  O-PCTR              PIC Z9.
002330
002340       01  DIVISION-TITLE.
002350           05  FILLER              PIC X(8)    VALUE "LNDANL01".
002360           05  FILLER              PIC X(49)   VALUE SPACES.
002370           05  FILLER              PIC X(22)   VALUE
002380                   "MLS IMPORT STATISTICS".
002390           05  FILLER              PIC X(53)   VALUE SPACES.
002400
002410       01  STATS-LINE.
002420           05  FILLER              PIC X(10)   VALUE SPACES.
002430           05  O-STAT-LABEL        PIC X(20).
002440           05  O-STAT-VALUE        PIC ZZ,ZZ9.
002450           05  FILLER              PIC X(96)   VALUE SPACES.
002460
002470       01  BLANK-LINE.
002480           05  FILLER              PIC X(132)  VALUE SPACES.
002490
002500       PROCEDURE DIVISION.
002510
002520       0000-LNDANL01.
002530           PERFORM 1000-INIT THRU 1000-INIT-EXIT.
002540           PERFORM 2000-MAINLINE THRU 2000-MAINLINE-EXIT
002550               UNTIL MORE-RECS = "NO".
002560           PERFORM 3000-CLOSING THRU 3000-CLOSING-EXIT.
002570           STOP RUN.
002580
002590       1000-INIT.
002600           PERFORM 1010-LOAD-CUM-DAYS THRU 1010-LOAD-CUM-DAYS-EXIT.
002610           PERFORM 1020-GET-RUN-DATE THRU 1020-GET-RUN-DATE-EXIT.
002620
002630           OPEN INPUT OLD-MASTER.
002640           PERFORM 1100-LOAD-MASTER THRU 1100-LOAD-MASTER-EXIT.
002650           CLOSE OLD-MASTER.
002660
002670           OPEN INPUT LISTING-IN.
002680           OPEN OUTPUT PRTOUT.
002690
002700           PERFORM 9000-READ-LISTING THRU 9000-READ-LISTING-EXIT.
002710           PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.
002720       1000-INIT-EXIT.
002730           EXIT.
002740
002750       1010-LOAD-CUM-DAYS.
002760           MOVE 0   TO WS-CUM-DAYS (1).
002770           MOVE 31  TO WS-CUM-DAYS (2).
002780           MOVE 59  TO WS-CUM-DAYS (3).
002790           MOVE 90  TO WS-CUM-DAYS (4).
002800           MOVE 120 TO WS-CUM-DAYS (5).
002810           MOVE 151 TO WS-CUM-DAYS (6).
002820           MOVE 181 TO WS-CUM-DAYS (7).
002830           MOVE 212 TO WS-CUM-DAYS (8).
002840           MOVE 243 TO WS-CUM-DAYS (9).
002850           MOVE 273 TO WS-CUM-DAYS (10).
002860           MOVE 304 TO WS-CUM-DAYS (11).
002870           MOVE 334 TO WS-CUM-DAYS (12).
002880       1010-LOAD-CUM-DAYS-EXIT.
002890           EXIT.
002900
002910*    Y2K FIX - 10/98 - CENTURY WINDOW ON THE 2-DIGIT SYSTEM
002920*    CLOCK DATE.  YY LESS THAN 50 IS TAKEN AS 20XX.
002930       1020-GET-RUN-DATE.
002940           ACCEPT WS-SYS-DATE FROM DATE.
002950           IF WS-SYS-YY < 50
002960               COMPUTE WS-RUN-YYYY = 2000 + WS-SYS-YY
002970           ELSE
002980               COMPUTE WS-RUN-YYYY = 1900 + WS-SYS-YY
002990           END-IF.
003000           MOVE WS-SYS-MM TO WS-RUN-MM.
003010           MOVE WS-SYS-DD TO WS-RUN-DD.
003020           MOVE WS-RUN-DATE TO WS-RUN-DATE-8.
003030           MOVE WS-SYS-MM TO O-MONTH.
003040           MOVE WS-SYS-DD TO O-DAY.
003050           MOVE WS-RUN-YYYY TO O-YEAR.
003060
003070           MOVE WS-RUN-YYYY TO WS-DATE-YYYY.
003080           MOVE WS-RUN-MM TO WS-DATE-MM.
003090           MOVE WS-RUN-DD TO WS-DATE-DD.
003100           PERFORM 9600-CALC-ABS-DAYS THRU 9600-CALC-ABS-DAYS-EXIT.
003110           MOVE WS-ABS-DAYS TO WS-RUN-ABS-DAYS.
003120       1020-GET-RUN-DATE-EXIT.
003130           EXIT.
003140
003150       1100-LOAD-MASTER.
003160           MOVE ZERO TO WS-TABLE-CTR.
003170           READ OLD-MASTER
003180               AT END MOVE "NO" TO MORE-RECS.
003190           PERFORM 1110-LOAD-MASTER-REC UNTIL MORE-RECS = "NO".
003200           MOVE "YES" TO MORE-RECS.
003210       1100-LOAD-MASTER-EXIT.
003220           EXIT.
003230
003240       1110-LOAD-MASTER-REC.
003250           ADD 1 TO WS-TABLE-CTR.
003260           MOVE OM-MLS-NUMBER       TO MST-MLS-NUMBER (WS-TABLE-CTR).
003270           MOVE OM-ADDRESS          TO MST-ADDRESS (WS-TABLE-CTR).
003280           MOVE OM-STREET-NAME      TO MST-STREET-NAME (WS-TABLE-CTR).
003290           MOVE OM-CITY             TO MST-CITY (WS-TABLE-CTR).
003300           MOVE OM-STATE            TO MST-STATE (WS-TABLE-CTR).
003310           MOVE OM-ZIP-CODE         TO MST-ZIP-CODE (WS-TABLE-CTR).
003320           MOVE OM-LATITUDE         TO MST-LATITUDE (WS-TABLE-CTR).
003330           MOVE OM-LONGITUDE        TO MST-LONGITUDE (WS-TABLE-CTR).
003340           MOVE OM-SALE-PRICE       TO MST-SALE-PRICE (WS-TABLE-CTR).
003350           MOVE OM-LIST-PRICE       TO MST-LIST-PRICE (WS-TABLE-CTR).
003360           MOVE OM-SQFT             TO MST-SQFT (WS-TABLE-CTR).
003370           MOVE OM-PRICE-PER-SQFT   TO MST-PRICE-PER-SQFT (WS-TABLE-CTR).
003380           MOVE OM-BEDROOMS         TO MST-BEDROOMS (WS-TABLE-CTR).
003390           MOVE OM-BATHROOMS        TO MST-BATHROOMS (WS-TABLE-CTR).
003400           MOVE OM-LOT-SIZE-ACRES   TO MST-LOT-SIZE-ACRES (WS-TABLE-CTR).
003410           MOVE OM-STATUS           TO MST-STATUS (WS-TABLE-CTR).
003420           MOVE OM-LIST-DATE        TO MST-LIST-DATE (WS-TABLE-CTR).
003430           MOVE OM-SALE-DATE        TO MST-SALE-DATE (WS-TABLE-CTR).
003440           MOVE OM-DAYS-ON-MARKET   TO MST-DAYS-ON-MARKET (WS-TABLE-CTR).
003450           MOVE OM-ARCHIVED-FLAG    TO MST-ARCHIVED-FLAG (WS-TABLE-CTR).
003460           READ OLD-MASTER
003470               AT END MOVE "NO" TO MORE-RECS.
003480       1110-LOAD-MASTER-REC-EXIT.
003490           EXIT.
003500
003510       2000-MAINLINE.
003520           ADD 1 TO C-READ-CTR.
003530           PERFORM 2100-EDIT-LISTING THRU 2100-EDIT-LISTING-EXIT.
003540           IF ERR-SWITCH = "YES"
003550               ADD 1 TO C-SKIP-CTR
003560           ELSE
003570               PERFORM 2200-DERIVE-METRICS THRU 2200-DERIVE-METRICS-EXIT
003580               PERFORM 2300-MASTER-LOOKUP THRU 2300-MASTER-LOOKUP-EXIT
003590           END-IF.
003600           PERFORM 9000-READ-LISTING THRU 9000-READ-LISTING-EXIT.
003610       2000-MAINLINE-EXIT.
003620           EXIT.
003630
003640       2100-EDIT-LISTING.
003650           MOVE "NO" TO ERR-SWITCH.
003660
003670           IF I-MLS-NUMBER = SPACES
003680               MOVE "YES" TO ERR-SWITCH
003690               GO TO 2100-EDIT-LISTING-EXIT
003700           END-IF.
003710
003720           IF I-SQFT NOT > ZERO
003730               MOVE "YES" TO ERR-SWITCH
003740               GO TO 2100-EDIT-LISTING-EXIT
003750           END-IF.
003760
003770           IF IP-SALE-PRICE = ZERO AND IP-LIST-PRICE = ZERO
003780               MOVE "YES" TO ERR-SWITCH
003790               GO TO 2100-EDIT-LISTING-EXIT
003800           END-IF.
003810       2100-EDIT-LISTING-EXIT.
003820           EXIT.
003830
003840       2200-DERIVE-METRICS.
003850           PERFORM 2210-NORMALIZE-STATUS THRU 2210-NORMALIZE-STATUS-EXIT.
003860           PERFORM 2220-PRICE-PER-SQFT THRU 2220-PRICE-PER-SQFT-EXIT.
003870           PERFORM 2230-DAYS-ON-MARKET THRU 2230-DAYS-ON-MARKET-EXIT.
003880           PERFORM 2240-STREET-NAME-EXTRACT
003890               THRU 2240-STREET-NAME-EXTRACT-EXIT.
003900       2200-DERIVE-METRICS-EXIT.
003910           EXIT.
003920
003930       2210-NORMALIZE-STATUS.
003940           INSPECT I-STATUS CONVERTING WS-LOWER-ALPHABET
003950               TO WS-UPPER-ALPHABET.
003960
003970           EVALUATE I-STATUS
003980               WHEN "SOLD"
003990               WHEN "CLOSED"
004000                   MOVE "SOLD" TO WS-NORM-STATUS
004010               WHEN "ACTIVE"
004020                   MOVE "ACTIVE" TO WS-NORM-STATUS
004030               WHEN "PENDING"
004040               WHEN "UNDER CONTRACT"
004050               WHEN "UNDER_CONTRACT"
004060                   MOVE "UNDER-CONTRACT" TO WS-NORM-STATUS
004070               WHEN "WITHDRAWN"
004080                   MOVE "WITHDRAWN" TO WS-NORM-STATUS
004090               WHEN OTHER
004100                   MOVE I-STATUS TO WS-NORM-STATUS
004110           END-EVALUATE.
004120       2210-NORMALIZE-STATUS-EXIT.
004130           EXIT.
004140
004150       2220-PRICE-PER-SQFT.
004160           IF IP-SALE-PRICE > ZERO
004170               MOVE IP-SALE-PRICE TO WS-BASE-PRICE
004180           ELSE
004190               MOVE IP-LIST-PRICE TO WS-BASE-PRICE
004200           END-IF.
004210
004220           MOVE WS-BASE-PRICE TO WS-AMOUNT-NUM.
004230           IF WS-AMOUNT-DIGITS = "000000000000" OR I-SQFT NOT > ZERO
004240               MOVE ZERO TO WS-PRICE-PER-SQFT
004250           ELSE
004260               COMPUTE WS-PRICE-PER-SQFT ROUNDED =
004270                   WS-BASE-PRICE / I-SQFT
004280           END-IF.
004290       2220-PRICE-PER-SQFT-EXIT.
004300           EXIT.
004310
004320*    DOM = (SALE-DATE, OR TODAY IF STILL ON MARKET) MINUS THE
004330*    LIST-DATE, BOTH CONVERTED TO AN ABSOLUTE DAY NUMBER BY
004340*    9600-CALC-ABS-DAYS SO THE SUBTRACTION CROSSES MONTH AND
004350*    YEAR BOUNDARIES CORRECTLY.
004360       2230-DAYS-ON-MARKET.
004370           MOVE ZERO TO WS-DOM.
004380           IF I-LIST-DATE > ZERO
004390               MOVE I-LIST-DATE TO WS-DATE-WORK
004400               PERFORM 9600-CALC-ABS-DAYS THRU 9600-CALC-ABS-DAYS-EXIT
004410               MOVE WS-ABS-DAYS TO WS-LIST-ABS-DAYS
004420
004430               IF I-SALE-DATE > ZERO
004440                   MOVE I-SALE-DATE TO WS-DATE-WORK
004450               ELSE
004460                   MOVE WS-RUN-DATE-8 TO WS-DATE-WORK
004470               END-IF
004480               PERFORM 9600-CALC-ABS-DAYS THRU 9600-CALC-ABS-DAYS-EXIT
004490
004500               IF WS-ABS-DAYS > WS-LIST-ABS-DAYS
004510                   COMPUTE WS-DOM = WS-ABS-DAYS - WS-LIST-ABS-DAYS
004520               END-IF
004530           END-IF.
004540       2230-DAYS-ON-MARKET-EXIT.
004550           EXIT.
004560
004570*    STREET-NAME EXTRACTION - DROP EVERYTHING FROM THE FIRST COMMA
004580*    ON (THE ADDRESS SOMETIMES CARRIES ", CITY" AFTER THE STREET),
004590*    THEN STRIP THE LEADING HOUSE-NUMBER DIGITS AND THE SPACE(S)
004600*    THAT FOLLOW THEM.  WS-SCAN-SUB WALKS THE WORK FIELD ONE BYTE
004610*    AT A TIME - THIS SHOP HAS NO INTRINSIC FUNCTIONS TO DO THIS,
004620*    SO WE PICK THE FIELD APART ONE CHARACTER AT A TIME INSTEAD.
004630       2240-STREET-NAME-EXTRACT.
004640           MOVE I-ADDRESS TO WS-ADDRESS-WORK.
004650           MOVE SPACES TO WS-STREET-NAME.
004660
004670           MOVE 1 TO WS-SCAN-SUB.
004680           MOVE 0 TO WS-COMMA-POS.
004690           PERFORM 2241-FIND-COMMA
004700               UNTIL WS-SCAN-SUB > 40 OR WS-COMMA-POS NOT = 0.
004710           IF WS-COMMA-POS > 0
004720               COMPUTE WS-SCAN-LEN = 41 - WS-COMMA-POS
004730               MOVE SPACES TO
004740                   WS-ADDRESS-WORK (WS-COMMA-POS:WS-SCAN-LEN)
004750           END-IF.
004760
004770           MOVE 1 TO WS-SCAN-SUB.
004780           PERFORM 2242-SKIP-DIGIT
004790               UNTIL WS-SCAN-SUB > 40
004800                  OR WS-ADDRESS-WORK (WS-SCAN-SUB:1) NOT NUMERIC.
004810           PERFORM 2243-SKIP-SPACE
004820               UNTIL WS-SCAN-SUB > 40
004830                  OR WS-ADDRESS-WORK (WS-SCAN-SUB:1) NOT = SPACE.
004840
004850           IF WS-SCAN-SUB <= 40
004860               COMPUTE WS-SCAN-LEN = 41 - WS-SCAN-SUB
004870               MOVE WS-ADDRESS-WORK (WS-SCAN-SUB:WS-SCAN-LEN)
004880                   TO WS-STREET-NAME
004890           ELSE
004900               MOVE WS-ADDRESS-WORK TO WS-STREET-NAME
004910           END-IF.
004920       2240-STREET-NAME-EXTRACT-EXIT.
004930           EXIT.
004940
004950       2241-FIND-COMMA.
004960           IF WS-ADDRESS-WORK (WS-SCAN-SUB:1) = ","
004970               MOVE WS-SCAN-SUB TO WS-COMMA-POS
004980           END-IF.
004990           ADD 1 TO WS-SCAN-SUB.
005000       2241-FIND-COMMA-EXIT.
005010           EXIT.
005020
005030       2242-SKIP-DIGIT.
005040           ADD 1 TO WS-SCAN-SUB.
005050       2242-SKIP-DIGIT-EXIT.
005060           EXIT.
005070
005080       2243-SKIP-SPACE.
005090           ADD 1 TO WS-SCAN-SUB.
005100       2243-SKIP-SPACE-EXIT.
005110           EXIT.
005120
005130       2300-MASTER-LOOKUP.
005140           MOVE "N" TO WS-FOUND-SWITCH.
005150           IF WS-TABLE-CTR > ZERO
005160               SEARCH ALL MST-ENTRY
005170                   WHEN MST-MLS-NUMBER (MST-IDX) = I-MLS-NUMBER
005180                       MOVE "Y" TO WS-FOUND-SWITCH
005190               END-SEARCH
005200           END-IF.
005210
005220           IF WS-FOUND
005230               PERFORM 2310-UPDATE-MASTER THRU 2310-UPDATE-MASTER-EXIT
005240           ELSE
005250               PERFORM 2320-ADD-MASTER THRU 2320-ADD-MASTER-EXIT
005260           END-IF.
005270       2300-MASTER-LOOKUP-EXIT.
005280           EXIT.
005290
005300       2310-UPDATE-MASTER.
005310           IF MST-STATUS (MST-IDX) NOT = WS-NORM-STATUS
005320               MOVE WS-NORM-STATUS TO MST-STATUS (MST-IDX)
005330               ADD 1 TO C-UPD-CTR
005340               IF WS-NORM-STATUS = "SOLD"
005350                   MOVE I-SALE-DATE TO MST-SALE-DATE (MST-IDX)
005360                   MOVE IP-SALE-PRICE TO MST-SALE-PRICE (MST-IDX)
005370                   MOVE WS-PRICE-PER-SQFT TO
005380                       MST-PRICE-PER-SQFT (MST-IDX)
005390                   MOVE WS-DOM TO MST-DAYS-ON-MARKET (MST-IDX)
005400               END-IF
005410           END-IF.
005420       2310-UPDATE-MASTER-EXIT.
005430           EXIT.
005440
005450       2320-ADD-MASTER.
005460           ADD 1 TO WS-TABLE-CTR.
005470           MOVE I-MLS-NUMBER      TO MST-MLS-NUMBER (WS-TABLE-CTR).
005480           MOVE I-ADDRESS         TO MST-ADDRESS (WS-TABLE-CTR).
005490           MOVE WS-STREET-NAME    TO MST-STREET-NAME (WS-TABLE-CTR).
005500           MOVE I-CITY            TO MST-CITY (WS-TABLE-CTR).
005510           MOVE I-STATE           TO MST-STATE (WS-TABLE-CTR).
005520           MOVE I-ZIP-CODE        TO MST-ZIP-CODE (WS-TABLE-CTR).
005530           MOVE I-LATITUDE        TO MST-LATITUDE (WS-TABLE-CTR).
005540           MOVE I-LONGITUDE       TO MST-LONGITUDE (WS-TABLE-CTR).
005550           MOVE IP-SALE-PRICE     TO MST-SALE-PRICE (WS-TABLE-CTR).
005560           MOVE IP-LIST-PRICE     TO MST-LIST-PRICE (WS-TABLE-CTR).
005570           MOVE I-SQFT            TO MST-SQFT (WS-TABLE-CTR).
005580           MOVE WS-PRICE-PER-SQFT TO MST-PRICE-PER-SQFT (WS-TABLE-CTR).
005590           MOVE I-BEDROOMS        TO MST-BEDROOMS (WS-TABLE-CTR).
005600           MOVE I-BATHROOMS       TO MST-BATHROOMS (WS-TABLE-CTR).
005610           MOVE I-LOT-SIZE-ACRES  TO MST-LOT-SIZE-ACRES (WS-TABLE-CTR).
005620           MOVE WS-NORM-STATUS    TO MST-STATUS (WS-TABLE-CTR).
005630           MOVE I-LIST-DATE       TO MST-LIST-DATE (WS-TABLE-CTR).
005640           MOVE I-SALE-DATE       TO MST-SALE-DATE (WS-TABLE-CTR).
005650           MOVE WS-DOM            TO MST-DAYS-ON-MARKET (WS-TABLE-CTR).
005660           MOVE "N"               TO MST-ARCHIVED-FLAG (WS-TABLE-CTR).
005670           ADD 1 TO C-NEW-CTR.
005680           PERFORM 2321-RESEQUENCE THRU 2321-RESEQUENCE-EXIT.
005690       2320-ADD-MASTER-EXIT.
005700           EXIT.
005710
005720*    THE NEW ENTRY LANDS AT THE END OF THE TABLE, OUT OF MLS
005730*    ORDER.  A SMALL HAND INSERTION-SORT SLIDES IT BACK TO ITS
005740*    PROPER SPOT SO SEARCH ALL STAYS VALID FOR LATER LOOKUPS
005750*    AND THE OUTPUT MASTER STAYS IN MLS-NUMBER SEQUENCE.
005760       2321-RESEQUENCE.
005770           MOVE WS-TABLE-CTR TO WS-SUBSCRIPT.
005780           PERFORM 2322-SHIFT-ENTRY
005790               UNTIL WS-SUBSCRIPT = 1 OR
005800                   MST-MLS-NUMBER (WS-SUBSCRIPT - 1) <=
005810                   MST-MLS-NUMBER (WS-SUBSCRIPT).
005820       2321-RESEQUENCE-EXIT.
005830           EXIT.
005840
005850       2322-SHIFT-ENTRY.
005860           MOVE MST-ENTRY (WS-SUBSCRIPT) TO
005870               MST-ENTRY (WS-TABLE-CTR + 1).
005880           MOVE MST-ENTRY (WS-SUBSCRIPT - 1) TO
005890               MST-ENTRY (WS-SUBSCRIPT).
005900           MOVE MST-ENTRY (WS-TABLE-CTR + 1) TO
005910               MST-ENTRY (WS-SUBSCRIPT - 1).
005920           SUBTRACT 1 FROM WS-SUBSCRIPT.
005930       2322-SHIFT-ENTRY-EXIT.
005940           EXIT.
005950
005960       3000-CLOSING.
005970           PERFORM 4000-ARCHIVE-PASS THRU 4000-ARCHIVE-PASS-EXIT.
005980
005990           OPEN OUTPUT NEW-MASTER.
006000           PERFORM 3010-WRITE-MASTER-REC
006010               VARYING WS-SUBSCRIPT FROM 1 BY 1
006020                   UNTIL WS-SUBSCRIPT > WS-TABLE-CTR.
006030           CLOSE NEW-MASTER.
006040
006050           PERFORM 5000-PRINT-STATS THRU 5000-PRINT-STATS-EXIT.
006060           CLOSE LISTING-IN.
006070           CLOSE PRTOUT.
006080       3000-CLOSING-EXIT.
006090           EXIT.
006100
006110       3010-WRITE-MASTER-REC.
006120           MOVE MST-MLS-NUMBER (WS-SUBSCRIPT)      TO NM-MLS-NUMBER.
006130           MOVE MST-ADDRESS (WS-SUBSCRIPT)         TO NM-ADDRESS.
006140           MOVE MST-STREET-NAME (WS-SUBSCRIPT)     TO NM-STREET-NAME.
006150           MOVE MST-CITY (WS-SUBSCRIPT)            TO NM-CITY.
006160           MOVE MST-STATE (WS-SUBSCRIPT)           TO NM-STATE.
006170           MOVE MST-ZIP-CODE (WS-SUBSCRIPT)        TO NM-ZIP-CODE.
006180           MOVE MST-LATITUDE (WS-SUBSCRIPT)        TO NM-LATITUDE.
006190           MOVE MST-LONGITUDE (WS-SUBSCRIPT)       TO NM-LONGITUDE.
006200           MOVE MST-SALE-PRICE (WS-SUBSCRIPT)      TO NM-SALE-PRICE.
006210           MOVE MST-LIST-PRICE (WS-SUBSCRIPT)      TO NM-LIST-PRICE.
006220           MOVE MST-SQFT (WS-SUBSCRIPT)            TO NM-SQFT.
006230           MOVE MST-PRICE-PER-SQFT (WS-SUBSCRIPT)  TO
006240               NM-PRICE-PER-SQFT.
006250           MOVE MST-BEDROOMS (WS-SUBSCRIPT)        TO NM-BEDROOMS.
006260           MOVE MST-BATHROOMS (WS-SUBSCRIPT)       TO NM-BATHROOMS.
006270           MOVE MST-LOT-SIZE-ACRES (WS-SUBSCRIPT)  TO
006280               NM-LOT-SIZE-ACRES.
006290           MOVE MST-STATUS (WS-SUBSCRIPT)          TO NM-STATUS.
006300           MOVE MST-LIST-DATE (WS-SUBSCRIPT)       TO NM-LIST-DATE.
006310           MOVE MST-SALE-DATE (WS-SUBSCRIPT)       TO NM-SALE-DATE.
006320           MOVE MST-DAYS-ON-MARKET (WS-SUBSCRIPT)  TO
006330               NM-DAYS-ON-MARKET.
006340           MOVE MST-ARCHIVED-FLAG (WS-SUBSCRIPT)   TO
006350               NM-ARCHIVED-FLAG.
006360           WRITE NM-MASTER-RECORD.
006370       3010-WRITE-MASTER-REC-EXIT.
006380           EXIT.
006390
006400*    ARCHIVE PASS - SOLD AND NOT ARCHIVED AND SALE DATE OLDER
006410*    THAN 365 DAYS BEFORE THE RUN DATE GETS ARCHIVED-FLAG 'Y'.
006420       4000-ARCHIVE-PASS.
006430           PERFORM 4010-ARCHIVE-CHECK
006440               VARYING WS-SUBSCRIPT FROM 1 BY 1
006450                   UNTIL WS-SUBSCRIPT > WS-TABLE-CTR.
006460       4000-ARCHIVE-PASS-EXIT.
006470           EXIT.
006480
006490       4010-ARCHIVE-CHECK.
006500           IF MST-STATUS (WS-SUBSCRIPT) = "SOLD"
006510               AND MST-ARCHIVED-FLAG (WS-SUBSCRIPT) = "N"
006520               AND MST-SALE-DATE (WS-SUBSCRIPT) > ZERO
006530               MOVE MST-SALE-DATE (WS-SUBSCRIPT) TO WS-DATE-WORK
006540               PERFORM 9600-CALC-ABS-DAYS
006550                   THRU 9600-CALC-ABS-DAYS-EXIT
006560               IF WS-RUN-ABS-DAYS - WS-ABS-DAYS > 365
006570                   MOVE "Y" TO MST-ARCHIVED-FLAG (WS-SUBSCRIPT)
006580                   ADD 1 TO C-ARCH-CTR
006590               END-IF
006600           END-IF.
006610       4010-ARCHIVE-CHECK-EXIT.
006620           EXIT.
006630
006640       5000-PRINT-STATS.
006650           MOVE "RECORDS READ"   TO O-STAT-LABEL.
006660           MOVE C-READ-CTR       TO O-STAT-VALUE.
006670           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 2 LINES.
006680
006690           MOVE "NEW RECORDS"    TO O-STAT-LABEL.
006700           MOVE C-NEW-CTR        TO O-STAT-VALUE.
006710           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
006720
006730           MOVE "UPDATED RECORDS" TO O-STAT-LABEL.
006740           MOVE C-UPD-CTR         TO O-STAT-VALUE.
006750           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
006760
006770           MOVE "SKIPPED RECORDS" TO O-STAT-LABEL.
006780           MOVE C-SKIP-CTR         TO O-STAT-VALUE.
006790           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
006800
006810           MOVE "ARCHIVED RECORDS" TO O-STAT-LABEL.
006820           MOVE C-ARCH-CTR          TO O-STAT-VALUE.
006830           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
006840       5000-PRINT-STATS-EXIT.
006850           EXIT.
006860
006870       9000-READ-LISTING.
006880           READ LISTING-IN
006890               AT END MOVE "NO" TO MORE-RECS.
006900       9000-READ-LISTING-EXIT.
006910           EXIT.
006920
006930       9600-CALC-ABS-DAYS.
006940           PERFORM 9610-LEAP-CHECK THRU 9610-LEAP-CHECK-EXIT.
006950           COMPUTE WS-ABS-DAYS =
006960               (WS-DATE-YYYY * 365) + (WS-DATE-YYYY / 4)
006970               - (WS-DATE-YYYY / 100) + (WS-DATE-YYYY / 400)
006980               + WS-CUM-DAYS (WS-DATE-MM) + WS-DATE-DD.
006990           IF WS-DATE-MM > 2 AND WS-IS-LEAP-YEAR
007000               ADD 1 TO WS-ABS-DAYS
007010           END-IF.
007020       9600-CALC-ABS-DAYS-EXIT.
007030           EXIT.
007040
007050       9610-LEAP-CHECK.
007060           MOVE "N" TO WS-LEAP-FLAG.
007070           COMPUTE WS-LEAP-TEST = (WS-DATE-YYYY / 4) * 4.
007080           IF WS-LEAP-TEST = WS-DATE-YYYY
007090               MOVE "Y" TO WS-LEAP-FLAG
007100               COMPUTE WS-LEAP-TEST = (WS-DATE-YYYY / 100) * 100
007110               IF WS-LEAP-TEST = WS-DATE-YYYY
007120                   MOVE "N" TO WS-LEAP-FLAG
007130                   COMPUTE WS-LEAP-TEST = (WS-DATE-YYYY / 400) * 400
007140                   IF WS-LEAP-TEST = WS-DATE-YYYY
007150                       MOVE "Y" TO WS-LEAP-FLAG
007160                   END-IF
007170               END-IF
007180           END-IF.
007190       9610-LEAP-CHECK-EXIT.
007200           EXIT.
007210
007220       9900-HEADING.
007230           ADD 1 TO C-PCTR.
007240           MOVE C-PCTR TO O-PCTR.
007250
007260           WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.
007270           WRITE PRTLINE FROM DIVISION-TITLE AFTER ADVANCING 2 LINES.
007280           WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
007290       9900-HEADING-EXIT.
007300           EXIT.
