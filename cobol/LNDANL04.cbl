000100      IDENTIFICATION DIVISION.
000110          PROGRAM-ID.          LNDANL04.
000120          AUTHOR.              D. HUGGINS.
000130          INSTALLATION.        WESTERN CAROLINA DATA CENTER.
000140          DATE-WRITTEN.        03/02/88.
000150          DATE-COMPILED.       03/02/88.
000160          SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE
000170                                ONLY.  DO NOT RELEASE OUTSIDE DP.
000180
000190****************************************************************
000200* LNDANL04 - RADIUS ZONE ANALYSIS                              *
000210* GIVEN A TARGET LATITUDE/LONGITUDE AND RADIUS ON THE RADIUS    *
000220* CARD, SCANS THE PROPERTY MASTER FOR NON-ARCHIVED, PRICED      *
000230* LISTINGS WITHIN THAT RADIUS, CLASSIFIES EACH BY ZONE COLOR    *
000240* AND PRINTS THE DISTRIBUTION, A 0-100 INVESTMENT SCORE AND A   *
000250* RECOMMENDATION.  RUN AFTER LNDANL01 ANY TIME AN AGENT NEEDS   *
000260* A ONE-OFF LOOK AT A PARTICULAR COORDINATE.                    *
000270****************************************************************
000280* CHANGE LOG                                                    LM-0000
000290* 03/02/88  DWH  ORIGINAL PROGRAM RELEASED - FOLLOWS LM-8802's  LM-8803
000300*                ADDITION OF LAT/LONG TO THE PROPERTY MASTER.   LM-8803
000310* 09/09/89  TJW  ADDED BOUNDING-BOX PRE-TEST AHEAD OF THE       LM-8910
000320*                HAVERSINE CALL - MASTER HAD GROWN PAST 600     LM-8910
000330*                RECORDS AND THE FULL TRIG WORK ON EVERY ROW    LM-8910
000340*                WAS SLOWING THE ON-DEMAND RUNS DOWN.           LM-8910
000350* 04/03/91  TJW  ADDED CONCENTRATION BONUS TO THE INVESTMENT    LM-9104
000360*                SCORE PER APPRAISAL DEPT REQUEST - A TIGHT     LM-9104
000370*                CLUSTER OF GREEN ZONES SHOULD SCORE HIGHER     LM-9104
000380*                THAN A SCATTERED ONE WITH THE SAME MIX.        LM-9104
000390* 10/14/98  SKB  Y2K REMEDIATION - HEADER DATE NOW BUILT FROM    LM-9811
000400*                ACCEPT FROM DATE WITH CENTURY WINDOW, SAME AS  LM-9811
000410*                LNDANL01.  NO STORED DATES ARE USED BY THE      LM-9811
000420*                RADIUS LOGIC ITSELF SO NOTHING ELSE CHANGED.   LM-9811
000430* 03/02/01  JAP  INSUFFICIENT-DATA CASE NOW FORCES THE SCORE TO LM-0103
000440*                ZERO ON THE PRINTED LINE PER APPRAISAL DEPT    LM-0103
000450*                REQUEST - PRIOR RELEASES LEFT IT BLANK.        LM-0103
000460* 11/08/03  JAP  RADIUS CARD DEFAULTS TO 1.0 MILE WHEN THE      LM-0311
000470*                CARD IS MISSING OR THE RADIUS FIELD IS ZERO -  LM-0311
000480*                AGENTS KEPT FORGETTING TO PUNCH IT.            LM-0311
000490****************************************************************
000500
000510      ENVIRONMENT DIVISION.
000520      CONFIGURATION SECTION.
000530      SPECIAL-NAMES.
000540          C01 IS TOP-OF-FORM.
000550
000560      INPUT-OUTPUT SECTION.
000570      FILE-CONTROL.
000580
000590          SELECT CTL-CARD      ASSIGN TO RADCARD
000600                 ORGANIZATION IS LINE SEQUENTIAL.
000610
000620          SELECT PROPERTY-MST  ASSIGN TO PROPMSTO
000630                 ORGANIZATION IS LINE SEQUENTIAL.
000640
000650          SELECT PRTOUT        ASSIGN TO RPT-OUT
000660                 ORGANIZATION IS RECORD SEQUENTIAL.
000670
000680      DATA DIVISION.
000690      FILE SECTION.
000700
000710      FD  CTL-CARD
000720          LABEL RECORD IS STANDARD
000730          RECORD CONTAINS 100 CHARACTERS
000740          DATA RECORD IS RC-CONTROL-CARD.
000750
000760      01  RC-CONTROL-CARD.
000770          05  RC-TARGET-LAT       PIC S9(03)V9(06).
000780          05  RC-TARGET-LON       PIC S9(03)V9(06).
000790          05  RC-RADIUS-MI        PIC 9(03)V99.
000800          05  FILLER              PIC X(77).
000810
000820      FD  PROPERTY-MST
000830          LABEL RECORD IS STANDARD
000840          RECORD CONTAINS 220 CHARACTERS
000850          DATA RECORD IS PR-MASTER-RECORD.
000860          COPY PROPMST.
000870
000880      FD  PRTOUT
000890          LABEL RECORD IS OMITTED
000900          RECORD CONTAINS 132 CHARACTERS
000910          LINAGE IS 60 WITH FOOTING AT 55
000920          DATA RECORD IS PRTLINE.
000930
000940      01  PRTLINE                 PIC X(132).
000950
000960      WORKING-STORAGE SECTION.
000970
000980      77  WS-SUBSCRIPT            PIC 9(04)   VALUE ZERO   COMP.
000990      77  WS-TABLE-CTR            PIC 9(04)   VALUE ZERO   COMP.
001000      77  WS-KEPT-CTR             PIC 9(04)   VALUE ZERO   COMP.
001010
001020      01  WORK-AREA.
001030          05  MORE-RECS           PIC XXX     VALUE "YES".
001040          05  C-PCTR              PIC 99      VALUE ZERO   COMP.
001050          05  C-GREEN-CTR         PIC 9(05)   VALUE ZERO   COMP.
001060          05  C-LTGREEN-CTR       PIC 9(05)   VALUE ZERO   COMP.
001070          05  C-YELLOW-CTR        PIC 9(05)   VALUE ZERO   COMP.
001080          05  C-RED-CTR           PIC 9(05)   VALUE ZERO   COMP.
001090          05  FILLER              PIC X(10)   VALUE SPACES.
001100
001110      01  WS-RUN-DATE-AREA.
001120          05  WS-SYS-DATE.
001130              10  WS-SYS-YY       PIC 99.
001140              10  WS-SYS-MM       PIC 99.
001150              10  WS-SYS-DD       PIC 99.
001160          05  WS-DATE-YYYY        PIC 9(04).
001170          05  FILLER              PIC X(04)   VALUE SPACES.
001180
001190*    RADIUS CARD VALUES AND THE BOUNDING-BOX PRE-TEST THAT LM-8910
001200*    ADDED - THE BOX IS A CHEAP REJECT BEFORE THE HAVERSINE CALL,
001210*    NOT THE RADIUS TEST ITSELF.
001220      01  WS-RADIUS-AREA.
001230          05  WS-TARGET-LAT       PIC S9(03)V9(06) VALUE ZERO.
001240          05  WS-TARGET-LON       PIC S9(03)V9(06) VALUE ZERO.
001250          05  WS-RADIUS-MI        PIC 9(03)V99     VALUE ZERO.
001260          05  WS-BBOX-LAT-DELTA   PIC S9(02)V9(06) VALUE ZERO.
001270          05  WS-BBOX-LON-DELTA   PIC S9(02)V9(06) VALUE ZERO.
001280          05  WS-BBOX-LOW-LAT     PIC S9(03)V9(06) VALUE ZERO.
001290          05  WS-BBOX-HIGH-LAT    PIC S9(03)V9(06) VALUE ZERO.
001300          05  WS-BBOX-LOW-LON     PIC S9(03)V9(06) VALUE ZERO.
001310          05  WS-BBOX-HIGH-LON    PIC S9(03)V9(06) VALUE ZERO.
001320          05  FILLER              PIC X(01).
001330
001340*    FULL MASTER LOADED INTO MEMORY AND SCANNED ONCE BY SUBSCRIPT -
001350*    NO CONTROL BREAK IS NEEDED HERE, JUST A RADIUS TEST PER ROW.
001360      01  MST4-TABLE.
001370          05  MST4-ENTRY OCCURS 2000 TIMES
001380                  INDEXED BY MST4-IDX.
001390              10  MST4-LATITUDE       PIC S9(03)V9(06).
001400              10  MST4-LONGITUDE      PIC S9(03)V9(06).
001410              10  MST4-PRICE-SQFT     PIC 9(05)V99.
001420              10  MST4-ARCHIVED-FLAG  PIC X(01).
001430              10  FILLER              PIC X(04).
001440*    ALTERNATE VIEW OF LATITUDE - LETS THE COORDS-PRESENT TEST
001450*    LOOK AT THE DEGREE AND FRACTION SEPARATELY.
001460          05  MST4-LAT-PARTS REDEFINES MST4-ENTRY
001470                  OCCURS 2000 TIMES INDEXED BY MST4-LAT-IDX.
001480              10  MST4-LAT-DEG        PIC S9(03).
001490              10  MST4-LAT-FRAC       PIC 9(06).
001500              10  FILLER              PIC X(21).
001510*    SAME TRICK FOR LONGITUDE.
001520          05  MST4-LON-PARTS REDEFINES MST4-ENTRY
001530                  OCCURS 2000 TIMES INDEXED BY MST4-LON-IDX.
001540              10  FILLER              PIC X(09).
001550              10  MST4-LON-DEG        PIC S9(03).
001560              10  MST4-LON-FRAC       PIC 9(06).
001570              10  FILLER              PIC X(12).
001580
001590*    HAVERSINE WORK AREA - HAND-ROLLED SINE/COSINE/ARCSINE AND
001600*    SQUARE ROOT, SINCE THE SHOP RUNS WITH NO INTRINSIC FUNCTION
001610*    LIBRARY AND NO CALLABLE SUBPROGRAMS.  SEE 9700-9740 BELOW.
001620      77  WS-PI-CONSTANT          PIC 9(01)V9(09)
001630                                       VALUE 3.141592653.
001640      77  WS-EARTH-RADIUS-MI      PIC 9(04)V9(01) VALUE 3959.0.
001650      77  WS-LAT1                 PIC S9(03)V9(06) VALUE ZERO.
001660      77  WS-LON1                 PIC S9(03)V9(06) VALUE ZERO.
001670      77  WS-LAT2                 PIC S9(03)V9(06) VALUE ZERO.
001680      77  WS-LON2                 PIC S9(03)V9(06) VALUE ZERO.
001690      77  WS-LAT1-RAD             PIC S9(02)V9(09) VALUE ZERO.
001700      77  WS-LAT2-RAD             PIC S9(02)V9(09) VALUE ZERO.
001710      77  WS-DLAT-RAD             PIC S9(02)V9(09) VALUE ZERO.
001720      77  WS-DLON-RAD             PIC S9(02)V9(09) VALUE ZERO.
001730      77  WS-HALF-DLAT            PIC S9(02)V9(09) VALUE ZERO.
001740      77  WS-HALF-DLON            PIC S9(02)V9(09) VALUE ZERO.
001750      77  WS-SIN-HALF-DLAT        PIC S9(02)V9(09) VALUE ZERO.
001760      77  WS-SIN-HALF-DLON        PIC S9(02)V9(09) VALUE ZERO.
001770      77  WS-SIN2-HALF-DLAT       PIC S9(02)V9(09) VALUE ZERO.
001780      77  WS-SIN2-HALF-DLON       PIC S9(02)V9(09) VALUE ZERO.
001790      77  WS-COS-LAT1             PIC S9(02)V9(09) VALUE ZERO.
001800      77  WS-COS-LAT2             PIC S9(02)V9(09) VALUE ZERO.
001810      77  WS-A-VALUE              PIC S9(02)V9(09) VALUE ZERO.
001820      77  WS-SQRT-A               PIC S9(02)V9(09) VALUE ZERO.
001830      77  WS-ARCSIN-RESULT        PIC S9(02)V9(09) VALUE ZERO.
001840      77  WS-DISTANCE-MI          PIC 9(03)V99     VALUE ZERO.
001850
001860*    GENERIC TRIG REGISTERS - ONE PAIR OF PARAGRAPHS SERVES ANY
001870*    CALLER THAT MOVES ITS ANGLE IN AND THE RESULT BACK OUT.
001880      77  WS-TRIG-ANGLE           PIC S9(02)V9(09) VALUE ZERO.
001890      77  WS-TRIG-X2              PIC S9(02)V9(09) VALUE ZERO.
001900      77  WS-TRIG-SIN             PIC S9(02)V9(09) VALUE ZERO.
001910      77  WS-TRIG-COS             PIC S9(02)V9(09) VALUE ZERO.
001920
001930*    GENERIC NEWTON-RAPHSON SQUARE-ROOT REGISTERS.
001940      77  WS-SQRT-INPUT           PIC S9(02)V9(09) VALUE ZERO.
001950      77  WS-SQRT-GUESS           PIC S9(02)V9(09) VALUE ZERO.
001960      77  WS-SQRT-RESULT          PIC S9(02)V9(09) VALUE ZERO.
001970      77  WS-SQRT-LOOP-CTR        PIC 9(02)   VALUE ZERO   COMP.
001980
001990      77  WS-GREEN-PCT            PIC 9(03)V99 VALUE ZERO.
002000      77  WS-LTGREEN-PCT          PIC 9(03)V99 VALUE ZERO.
002010      77  WS-YELLOW-PCT           PIC 9(03)V99 VALUE ZERO.
002020      77  WS-RED-PCT               PIC 9(03)V99 VALUE ZERO.
002030      77  WS-GREENZONE-PCT        PIC 9(03)V99 VALUE ZERO.
002040      77  WS-DIST-PCT-1DP         PIC 9(03)V9 VALUE ZERO.
002050      77  WS-GRNZONE-PCT-0DP      PIC 9(03)   VALUE ZERO.
002060      77  WS-SCORE-WORK           PIC S9(05)V99 VALUE ZERO.
002070      77  WS-INVESTMENT-SCORE     PIC S9(03)   VALUE ZERO.
002080      77  WS-RECOMMENDATION       PIC X(22)    VALUE SPACES.
002090
002100      01  COMPANY-TITLE.
002110          05  FILLER              PIC X(6)    VALUE "DATE:".
002120          05  O-MONTH             PIC 99.
002130          05  FILLER              PIC X       VALUE "/".
002140          05  O-DAY               PIC 99.
002150          05  FILLER              PIC X       VALUE "/".
002160          05  O-YEAR              PIC 9(4).
002170          05  FILLER              PIC X(38)   VALUE SPACES.
002180          05  FILLER              PIC X(33)   VALUE
002190                  'BLUE RIDGE LAND MARKET ANALYZER'.
002200          05  FILLER              PIC X(37)   VALUE SPACES.
002210          05  FILLER              PIC X(6)    VALUE "PAGE:".
002220          05  O-PCTR              PIC Z9.
002230
002240      01  DIVISION-TITLE.
002250          05  FILLER              PIC X(8)    VALUE "LNDANL04".
002260          05  FILLER              PIC X(49)   VALUE SPACES.
002270          05  FILLER              PIC X(20)   VALUE
002280                  "RADIUS ZONE ANALYSIS".
002290          05  FILLER              PIC X(55)   VALUE SPACES.
002300
002310      01  TARGET-LINE.
002320          05  FILLER              PIC X(05)   VALUE SPACES.
002330          05  FILLER              PIC X(12)   VALUE "TARGET LAT:".
002340          05  O-TARGET-LAT        PIC -ZZ9.999999.
002350          05  FILLER              PIC X(05)   VALUE SPACES.
002360          05  FILLER              PIC X(12)   VALUE "TARGET LON:".
002370          05  O-TARGET-LON        PIC -ZZ9.999999.
002380          05  FILLER              PIC X(05)   VALUE SPACES.
002390          05  FILLER              PIC X(08)   VALUE "RADIUS:".
002400          05  O-RADIUS-MI         PIC ZZ9.99.
002410          05  FILLER              PIC X(57)   VALUE SPACES.
002420
002430      01  DIST-LINE.
002440          05  FILLER              PIC X(05)   VALUE SPACES.
002450          05  O-DIST-LABEL        PIC X(14).
002460          05  O-DIST-CTR          PIC ZZ,ZZ9.
002470          05  FILLER              PIC X(03)   VALUE SPACES.
002480          05  FILLER              PIC X(01)   VALUE "(".
002490          05  O-DIST-PCT          PIC ZZ9.9.
002500          05  FILLER              PIC X(02)   VALUE "%)".
002510          05  FILLER              PIC X(96)   VALUE SPACES.
002520
002530      01  SCORE-LINE.
002540          05  FILLER              PIC X(05)   VALUE SPACES.
002550          05  FILLER              PIC X(17)   VALUE
002560                  "INVESTMENT SCORE:".
002570          05  O-SCORE             PIC ---9.
002580          05  FILLER              PIC X(05)   VALUE SPACES.
002590          05  FILLER              PIC X(16)   VALUE
002600                  "RECOMMENDATION:".
002610          05  O-RECOMMENDATION    PIC X(22).
002620          05  FILLER              PIC X(05)   VALUE SPACES.
002630          05  FILLER              PIC X(10)   VALUE "GRN ZONES:".
002640          05  O-GREENZONE-PCT     PIC ZZ9.
002650          05  FILLER              PIC X(01)   VALUE "%".
002660          05  FILLER              PIC X(44)   VALUE SPACES.
002670
002680      01  INSUFFICIENT-LINE.
002690          05  FILLER              PIC X(05)   VALUE SPACES.
002700          05  FILLER              PIC X(40)   VALUE
002710                  "INSUFFICIENT DATA - FEWER THAN 5 HOMES".
002720          05  FILLER              PIC X(16)   VALUE
002730                  " WITHIN RADIUS.".
002740          05  FILLER              PIC X(71)   VALUE SPACES.
002750
002760      01  BLANK-LINE.
002770          05  FILLER              PIC X(132)  VALUE SPACES.
002780
002790      PROCEDURE DIVISION.
002800
002810      0000-LNDANL04.
002820          PERFORM 1000-INIT THRU 1000-INIT-EXIT.
002830          PERFORM 2000-MAINLINE THRU 2000-MAINLINE-EXIT
002840              UNTIL WS-SUBSCRIPT > WS-TABLE-CTR.
002850          PERFORM 3000-CLOSING THRU 3000-CLOSING-EXIT.
002860          STOP RUN.
002870
002880      1000-INIT.
002890          ACCEPT WS-SYS-DATE FROM DATE.
002900          IF WS-SYS-YY < 50
002910              COMPUTE WS-DATE-YYYY = 2000 + WS-SYS-YY
002920          ELSE
002930              COMPUTE WS-DATE-YYYY = 1900 + WS-SYS-YY
002940          END-IF.
002950          MOVE WS-SYS-MM TO O-MONTH.
002960          MOVE WS-SYS-DD TO O-DAY.
002970          MOVE WS-DATE-YYYY TO O-YEAR.
002980
002990          OPEN INPUT CTL-CARD.
003000          MOVE ZERO TO RC-RADIUS-MI.
003010          READ CTL-CARD
003020              AT END MOVE ZERO TO RC-TARGET-LAT RC-TARGET-LON.
003030          CLOSE CTL-CARD.
003040          IF RC-RADIUS-MI = ZERO
003050              MOVE 1.00 TO RC-RADIUS-MI
003060          END-IF.
003070          MOVE RC-TARGET-LAT TO WS-TARGET-LAT WS-LAT1.
003080          MOVE RC-TARGET-LON TO WS-TARGET-LON WS-LON1.
003090          MOVE RC-RADIUS-MI  TO WS-RADIUS-MI.
003100
003110          COMPUTE WS-BBOX-LAT-DELTA = WS-RADIUS-MI / 69.
003120          COMPUTE WS-BBOX-LON-DELTA = WS-RADIUS-MI / 55.
003130          COMPUTE WS-BBOX-LOW-LAT  = WS-TARGET-LAT -
003140                                          WS-BBOX-LAT-DELTA.
003150          COMPUTE WS-BBOX-HIGH-LAT = WS-TARGET-LAT +
003160                                          WS-BBOX-LAT-DELTA.
003170          COMPUTE WS-BBOX-LOW-LON  = WS-TARGET-LON -
003180                                          WS-BBOX-LON-DELTA.
003190          COMPUTE WS-BBOX-HIGH-LON = WS-TARGET-LON +
003200                                          WS-BBOX-LON-DELTA.
003210
003220          OPEN INPUT PROPERTY-MST.
003230          MOVE ZERO TO WS-TABLE-CTR.
003240          READ PROPERTY-MST
003250              AT END MOVE "NO" TO MORE-RECS.
003260          PERFORM 1100-LOAD-MASTER-REC UNTIL MORE-RECS = "NO".
003270          CLOSE PROPERTY-MST.
003280
003290          OPEN OUTPUT PRTOUT.
003300          MOVE 1 TO WS-SUBSCRIPT.
003310          PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.
003320      1000-INIT-EXIT.
003330          EXIT.
003340
003350      1100-LOAD-MASTER-REC.
003360          ADD 1 TO WS-TABLE-CTR.
003370          MOVE PR-LATITUDE        TO
003380              MST4-LATITUDE (WS-TABLE-CTR).
003390          MOVE PR-LONGITUDE       TO
003400              MST4-LONGITUDE (WS-TABLE-CTR).
003410          MOVE PR-PRICE-PER-SQFT  TO
003420              MST4-PRICE-SQFT (WS-TABLE-CTR).
003430          MOVE PR-ARCHIVED-FLAG   TO
003440              MST4-ARCHIVED-FLAG (WS-TABLE-CTR).
003450          READ PROPERTY-MST
003460              AT END MOVE "NO" TO MORE-RECS.
003470      1100-LOAD-MASTER-REC-EXIT.
003480          EXIT.
003490
003500      2000-MAINLINE.
003510          PERFORM 2100-EVALUATE-ROW THRU 2100-EVALUATE-ROW-EXIT.
003520          ADD 1 TO WS-SUBSCRIPT.
003530      2000-MAINLINE-EXIT.
003540          EXIT.
003550
003560*    REJECT ARCHIVED, UNPRICED OR UNLOCATED ROWS FIRST, THEN THE
003570*    BOUNDING BOX, AND ONLY THEN PAY FOR THE HAVERSINE CALL.
003580      2100-EVALUATE-ROW.
003590          IF MST4-ARCHIVED-FLAG (WS-SUBSCRIPT) = "N"
003600              AND MST4-PRICE-SQFT (WS-SUBSCRIPT) > ZERO
003610              AND (MST4-LAT-DEG (WS-SUBSCRIPT) NOT = ZERO OR
003620                   MST4-LAT-FRAC (WS-SUBSCRIPT) NOT = ZERO)
003630              AND (MST4-LON-DEG (WS-SUBSCRIPT) NOT = ZERO OR
003640                   MST4-LON-FRAC (WS-SUBSCRIPT) NOT = ZERO)
003650              AND MST4-LATITUDE (WS-SUBSCRIPT) NOT <
003660                      WS-BBOX-LOW-LAT
003670              AND MST4-LATITUDE (WS-SUBSCRIPT) NOT >
003680                      WS-BBOX-HIGH-LAT
003690              AND MST4-LONGITUDE (WS-SUBSCRIPT) NOT <
003700                      WS-BBOX-LOW-LON
003710              AND MST4-LONGITUDE (WS-SUBSCRIPT) NOT >
003720                      WS-BBOX-HIGH-LON
003730                  MOVE MST4-LATITUDE (WS-SUBSCRIPT)  TO WS-LAT2
003740                  MOVE MST4-LONGITUDE (WS-SUBSCRIPT) TO WS-LON2
003750                  PERFORM 9700-CALC-DISTANCE THRU
003760                      9700-CALC-DISTANCE-EXIT
003770                  IF WS-DISTANCE-MI NOT > WS-RADIUS-MI
003780                      ADD 1 TO WS-KEPT-CTR
003790                      PERFORM 2200-ZONE-COLOR THRU
003800                          2200-ZONE-COLOR-EXIT
003810                  END-IF
003820          END-IF.
003830      2100-EVALUATE-ROW-EXIT.
003840          EXIT.
003850
003860*    SAME COLOR BREAKS AS STREET-ANALYZER, APPLIED TO ONE ROW.
003870      2200-ZONE-COLOR.
003880          EVALUATE TRUE
003890              WHEN MST4-PRICE-SQFT (WS-SUBSCRIPT) >= 350.00
003900                  ADD 1 TO C-GREEN-CTR
003910              WHEN MST4-PRICE-SQFT (WS-SUBSCRIPT) >= 300.00
003920                  ADD 1 TO C-LTGREEN-CTR
003930              WHEN MST4-PRICE-SQFT (WS-SUBSCRIPT) >= 220.00
003940                  ADD 1 TO C-YELLOW-CTR
003950              WHEN OTHER
003960                  ADD 1 TO C-RED-CTR
003970          END-EVALUATE.
003980      2200-ZONE-COLOR-EXIT.
003990          EXIT.
004000
004010      3000-CLOSING.
004020          IF WS-KEPT-CTR < 5
004030              MOVE ZERO TO WS-INVESTMENT-SCORE
004040              PERFORM 3900-PRINT-INSUFFICIENT THRU
004050                  3900-PRINT-INSUFFICIENT-EXIT
004060          ELSE
004070              PERFORM 3100-PERCENTAGES THRU 3100-PERCENTAGES-EXIT
004080              PERFORM 3200-INVESTMENT-SCORE THRU
004090                  3200-INVESTMENT-SCORE-EXIT
004100              PERFORM 3300-RECOMMENDATION THRU
004110                  3300-RECOMMENDATION-EXIT
004120              PERFORM 3400-PRINT-ZONE-RPT THRU
004130                  3400-PRINT-ZONE-RPT-EXIT
004140          END-IF.
004150          CLOSE PRTOUT.
004160      3000-CLOSING-EXIT.
004170          EXIT.
004180
004190      3100-PERCENTAGES.
004200          COMPUTE WS-GREEN-PCT ROUNDED =
004210              (C-GREEN-CTR * 100) / WS-KEPT-CTR.
004220          COMPUTE WS-LTGREEN-PCT ROUNDED =
004230              (C-LTGREEN-CTR * 100) / WS-KEPT-CTR.
004240          COMPUTE WS-YELLOW-PCT ROUNDED =
004250              (C-YELLOW-CTR * 100) / WS-KEPT-CTR.
004260          COMPUTE WS-RED-PCT ROUNDED =
004270              (C-RED-CTR * 100) / WS-KEPT-CTR.
004280          COMPUTE WS-GREENZONE-PCT ROUNDED =
004290              ((C-GREEN-CTR + C-LTGREEN-CTR) * 100) / WS-KEPT-CTR.
004300      3100-PERCENTAGES-EXIT.
004310          EXIT.
004320
004330*    SCORE STARTS AT 40, IS NUDGED BY THE MIX, THEN TAKES THE
004340*    CONCENTRATION BONUS LM-9104 ADDED FOR A TIGHT GREEN CLUSTER.
004350      3200-INVESTMENT-SCORE.
004360          COMPUTE WS-SCORE-WORK =
004370              40 + (WS-GREEN-PCT / 25 * 35)
004380                 + (WS-LTGREEN-PCT / 25 * 25)
004390                 + (WS-YELLOW-PCT / 25 * 10)
004400                 - (WS-RED-PCT / 25 * 25).
004410          EVALUATE TRUE
004420              WHEN WS-GREENZONE-PCT >= 75.00
004430                  ADD 25 TO WS-SCORE-WORK
004440              WHEN WS-GREENZONE-PCT >= 60.00
004450                  ADD 15 TO WS-SCORE-WORK
004460              WHEN WS-GREENZONE-PCT >= 50.00
004470                  ADD 10 TO WS-SCORE-WORK
004480              WHEN WS-GREENZONE-PCT >= 40.00
004490                  ADD 5 TO WS-SCORE-WORK
004500          END-EVALUATE.
004510          MOVE WS-SCORE-WORK TO WS-INVESTMENT-SCORE.
004520          IF WS-INVESTMENT-SCORE > 100
004530              MOVE 100 TO WS-INVESTMENT-SCORE
004540          END-IF.
004550          IF WS-INVESTMENT-SCORE < 0
004560              MOVE 0 TO WS-INVESTMENT-SCORE
004570          END-IF.
004580      3200-INVESTMENT-SCORE-EXIT.
004590          EXIT.
004600
004610      3300-RECOMMENDATION.
004620          EVALUATE TRUE
004630              WHEN WS-INVESTMENT-SCORE >= 85
004640                  MOVE "EXCELLENT OPPORTUNITY" TO WS-RECOMMENDATION
004650              WHEN WS-INVESTMENT-SCORE >= 70
004660                  MOVE "VERY GOOD"             TO WS-RECOMMENDATION
004670              WHEN WS-INVESTMENT-SCORE >= 55
004680                  MOVE "GOOD"                  TO WS-RECOMMENDATION
004690              WHEN WS-INVESTMENT-SCORE >= 40
004700                  MOVE "MODERATE"              TO WS-RECOMMENDATION
004710              WHEN WS-INVESTMENT-SCORE >= 25
004720                  MOVE "BELOW AVERAGE"         TO WS-RECOMMENDATION
004730              WHEN OTHER
004740                  MOVE "POOR"                  TO WS-RECOMMENDATION
004750          END-EVALUATE.
004760      3300-RECOMMENDATION-EXIT.
004770          EXIT.
004780
004790      3400-PRINT-ZONE-RPT.
004800          MOVE "GREEN"         TO O-DIST-LABEL.
004810          MOVE C-GREEN-CTR     TO O-DIST-CTR.
004820          COMPUTE WS-DIST-PCT-1DP ROUNDED = WS-GREEN-PCT.
004830          MOVE WS-DIST-PCT-1DP TO O-DIST-PCT.
004840          WRITE PRTLINE FROM DIST-LINE AFTER ADVANCING 1 LINE.
004850
004860          MOVE "LIGHT-GREEN"   TO O-DIST-LABEL.
004870          MOVE C-LTGREEN-CTR   TO O-DIST-CTR.
004880          COMPUTE WS-DIST-PCT-1DP ROUNDED = WS-LTGREEN-PCT.
004890          MOVE WS-DIST-PCT-1DP TO O-DIST-PCT.
004900          WRITE PRTLINE FROM DIST-LINE AFTER ADVANCING 1 LINE.
004910
004920          MOVE "YELLOW"        TO O-DIST-LABEL.
004930          MOVE C-YELLOW-CTR    TO O-DIST-CTR.
004940          COMPUTE WS-DIST-PCT-1DP ROUNDED = WS-YELLOW-PCT.
004950          MOVE WS-DIST-PCT-1DP TO O-DIST-PCT.
004960          WRITE PRTLINE FROM DIST-LINE AFTER ADVANCING 1 LINE.
004970
004980          MOVE "RED"           TO O-DIST-LABEL.
004990          MOVE C-RED-CTR       TO O-DIST-CTR.
005000          COMPUTE WS-DIST-PCT-1DP ROUNDED = WS-RED-PCT.
005010          MOVE WS-DIST-PCT-1DP TO O-DIST-PCT.
005020          WRITE PRTLINE FROM DIST-LINE AFTER ADVANCING 1 LINE.
005030
005040          WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
005050          MOVE WS-INVESTMENT-SCORE TO O-SCORE.
005060          MOVE WS-RECOMMENDATION   TO O-RECOMMENDATION.
005070          COMPUTE WS-GRNZONE-PCT-0DP ROUNDED = WS-GREENZONE-PCT.
005080          MOVE WS-GRNZONE-PCT-0DP TO O-GREENZONE-PCT.
005090          WRITE PRTLINE FROM SCORE-LINE AFTER ADVANCING 1 LINE.
005100      3400-PRINT-ZONE-RPT-EXIT.
005110          EXIT.
005120
005130      3900-PRINT-INSUFFICIENT.
005140          WRITE PRTLINE FROM INSUFFICIENT-LINE
005150              AFTER ADVANCING 1 LINE.
005160      3900-PRINT-INSUFFICIENT-EXIT.
005170          EXIT.
005180
005190*    GREAT-CIRCLE DISTANCE, HAND-ROLLED - NO FUNCTION SIN, COS,
005200*    ATAN2 OR SQRT IS AVAILABLE ON THIS COMPILER.  ATAN2 OF TWO
005210*    NONNEGATIVE ARGUMENTS WHOSE SQUARES SUM TO ONE REDUCES TO
005220*    ARCSINE OF THE FIRST ARGUMENT, WHICH IS WHAT 9740 COMPUTES.
005230      9700-CALC-DISTANCE.
005240          COMPUTE WS-LAT1-RAD = WS-LAT1 * WS-PI-CONSTANT / 180.
005250          COMPUTE WS-LAT2-RAD = WS-LAT2 * WS-PI-CONSTANT / 180.
005260          COMPUTE WS-DLAT-RAD =
005270              (WS-LAT2 - WS-LAT1) * WS-PI-CONSTANT / 180.
005280          COMPUTE WS-DLON-RAD =
005290              (WS-LON2 - WS-LON1) * WS-PI-CONSTANT / 180.
005300          COMPUTE WS-HALF-DLAT = WS-DLAT-RAD / 2.
005310          COMPUTE WS-HALF-DLON = WS-DLON-RAD / 2.
005320
005330          MOVE WS-HALF-DLAT TO WS-TRIG-ANGLE.
005340          PERFORM 9720-CALC-SIN THRU 9720-CALC-SIN-EXIT.
005350          MOVE WS-TRIG-SIN TO WS-SIN-HALF-DLAT.
005360          COMPUTE WS-SIN2-HALF-DLAT =
005370              WS-SIN-HALF-DLAT * WS-SIN-HALF-DLAT.
005380
005390          MOVE WS-HALF-DLON TO WS-TRIG-ANGLE.
005400          PERFORM 9720-CALC-SIN THRU 9720-CALC-SIN-EXIT.
005410          MOVE WS-TRIG-SIN TO WS-SIN-HALF-DLON.
005420          COMPUTE WS-SIN2-HALF-DLON =
005430              WS-SIN-HALF-DLON * WS-SIN-HALF-DLON.
005440
005450          MOVE WS-LAT1-RAD TO WS-TRIG-ANGLE.
005460          PERFORM 9730-CALC-COS THRU 9730-CALC-COS-EXIT.
005470          MOVE WS-TRIG-COS TO WS-COS-LAT1.
005480
005490          MOVE WS-LAT2-RAD TO WS-TRIG-ANGLE.
005500          PERFORM 9730-CALC-COS THRU 9730-CALC-COS-EXIT.
005510          MOVE WS-TRIG-COS TO WS-COS-LAT2.
005520
005530          COMPUTE WS-A-VALUE = WS-SIN2-HALF-DLAT +
005540              (WS-COS-LAT1 * WS-COS-LAT2 * WS-SIN2-HALF-DLON).
005550          IF WS-A-VALUE < ZERO
005560              MOVE ZERO TO WS-A-VALUE
005570          END-IF.
005580          IF WS-A-VALUE > 1
005590              MOVE 1 TO WS-A-VALUE
005600          END-IF.
005610
005620          MOVE WS-A-VALUE TO WS-SQRT-INPUT.
005630          PERFORM 9710-CALC-SQRT THRU 9710-CALC-SQRT-EXIT.
005640          MOVE WS-SQRT-RESULT TO WS-SQRT-A.
005650
005660          PERFORM 9740-CALC-ARCSIN THRU 9740-CALC-ARCSIN-EXIT.
005670
005680          COMPUTE WS-DISTANCE-MI ROUNDED =
005690              WS-EARTH-RADIUS-MI * 2 * WS-ARCSIN-RESULT.
005700      9700-CALC-DISTANCE-EXIT.
005710          EXIT.
005720
005730*    NEWTON-RAPHSON SQUARE ROOT - TWELVE PASSES IS MORE THAN
005740*    ENOUGH TO CONVERGE FOR THE 0-1 RANGE THIS CALLER USES.
005750      9710-CALC-SQRT.
005760          IF WS-SQRT-INPUT = ZERO
005770              MOVE ZERO TO WS-SQRT-RESULT
005780          ELSE
005790              MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
005800              PERFORM 9711-SQRT-ITERATE 12 TIMES
005810              MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
005820          END-IF.
005830      9710-CALC-SQRT-EXIT.
005840          EXIT.
005850
005860      9711-SQRT-ITERATE.
005870          COMPUTE WS-SQRT-GUESS ROUNDED =
005880              (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
005890      9711-SQRT-ITERATE-EXIT.
005900          EXIT.
005910
005920*    SINE BY TRUNCATED TAYLOR SERIES, NESTED HORNER-STYLE TO CUT
005930*    DOWN ON THE MULTIPLY COUNT.  GOOD TO NINE DECIMAL PLACES
005940*    OVER THE +/- PI/2 RANGE THIS PROGRAM EVER FEEDS IT.
005950      9720-CALC-SIN.
005960          COMPUTE WS-TRIG-X2 = WS-TRIG-ANGLE * WS-TRIG-ANGLE.
005970          COMPUTE WS-TRIG-SIN =
005980              WS-TRIG-ANGLE *
005990              (1 - (WS-TRIG-X2 / 6) *
006000              (1 - (WS-TRIG-X2 / 20) *
006010              (1 - (WS-TRIG-X2 / 42) *
006020              (1 - (WS-TRIG-X2 / 72))))).
006030      9720-CALC-SIN-EXIT.
006040          EXIT.
006050
006060*    COSINE, SAME TECHNIQUE.
006070      9730-CALC-COS.
006080          COMPUTE WS-TRIG-X2 = WS-TRIG-ANGLE * WS-TRIG-ANGLE.
006090          COMPUTE WS-TRIG-COS =
006100              1 - (WS-TRIG-X2 / 2) *
006110              (1 - (WS-TRIG-X2 / 12) *
006120              (1 - (WS-TRIG-X2 / 30) *
006130              (1 - (WS-TRIG-X2 / 56) *
006140              (1 - (WS-TRIG-X2 / 90))))).
006150      9730-CALC-COS-EXIT.
006160          EXIT.
006170
006180*    ARCSINE BY TAYLOR SERIES - THE ARGUMENT HERE IS ALWAYS
006190*    SMALL SINCE EVERY PROPERTY THIS PROGRAM EVER SEES IS IN
006200*    THE SAME METRO AREA, SO FOUR TERMS CONVERGE COMFORTABLY.
006210      9740-CALC-ARCSIN.
006220          COMPUTE WS-TRIG-X2 = WS-SQRT-A * WS-SQRT-A.
006230          COMPUTE WS-ARCSIN-RESULT =
006240              WS-SQRT-A *
006250              (1 + (WS-TRIG-X2 * 0.166667) *
006260              (1 + (WS-TRIG-X2 * 0.45) *
006270              (1 + (WS-TRIG-X2 * 0.595238) *
006280              (1 + (WS-TRIG-X2 * 0.680556))))).
006290      9740-CALC-ARCSIN-EXIT.
006300          EXIT.
006310
006320      9900-HEADING.
006330          ADD 1 TO C-PCTR.
006340          MOVE C-PCTR TO O-PCTR.
006350          WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.
006360          WRITE PRTLINE FROM DIVISION-TITLE AFTER ADVANCING 2 LINES.
006370          MOVE WS-TARGET-LAT TO O-TARGET-LAT.
006380          MOVE WS-TARGET-LON TO O-TARGET-LON.
006390          MOVE WS-RADIUS-MI  TO O-RADIUS-MI.
006400          WRITE PRTLINE FROM TARGET-LINE AFTER ADVANCING 2 LINES.
006410          WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
006420      9900-HEADING-EXIT.
006430          EXIT.
