000100       IDENTIFICATION DIVISION.
000110           PROGRAM-ID.          LNDANL03.
000120           AUTHOR.              D. HUGGINS.
000130           INSTALLATION.        WESTERN CAROLINA DATA CENTER.
000140           DATE-WRITTEN.        08/21/87.
000150           DATE-COMPILED.       08/21/87.
000160           SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE
000170                                 ONLY.  DO NOT RELEASE OUTSIDE DP.
000180
000190****************************************************************
000200* LNDANL03 - MARKET HEAT BY ZIP CODE                           *
000210* BUILDS ONE MARKET-HEAT RECORD PER ZIP CODE - INVENTORY       *
000220* MONTHS, PRICE/DOM TREND OVER TWO 30-DAY SALE WINDOWS, A      *
000230* MARKET STATUS AND A BUY/HOLD RECOMMENDATION.  RUN AFTER      *
000240* LNDANL01.  OUTPUT IS READ BACK AS A LOOKUP TABLE BY LNDANL05.*
000250****************************************************************
000260* CHANGE LOG                                                    LM-0000
000270* 08/21/87  DWH  ORIGINAL PROGRAM RELEASED.                    LM-8709
000280* 02/11/88  DWH  ADDED DOM-CHANGE-90D TO THE TREND CALC - SEE  LM-8803
000290*                MKTHEAT.CPY FOR THE NEW FIELD.                LM-8803
000300* 09/09/89  TJW  OVERHEATED STATUS NOW ALSO REQUIRES THE PRICE LM-8910
000310*                CHANGE TEST - LOW INVENTORY ALONE WAS FALSELY LM-8910
000320*                FLAGGING SLOW BUT STABLE ZIPS.                LM-8910
000330* 10/14/98  SKB  Y2K REMEDIATION - SALE-DATE WINDOW TESTS NOW  LM-9811
000340*                USE THE 4-DIGIT-YEAR ABSOLUTE-DAY ROUTINE     LM-9811
000350*                FROM LNDANL01 INSTEAD OF THE OLD 2-DIGIT-YEAR LM-9811
000360*                JULIAN COMPARE.                                LM-9811
000370* 03/02/01  JAP  RECOMMENDATION TEXT STANDARDIZED PER TITLE    LM-0103
000380*                DEPT REQUEST - SEE 9300-RECOMMENDATION.        LM-0103
000390****************************************************************
000400
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM.
000450
000460       INPUT-OUTPUT SECTION.
000470       FILE-CONTROL.
000480
000490           SELECT PROPERTY-MST ASSIGN TO PROPMSTO
000500                  ORGANIZATION IS LINE SEQUENTIAL.
000510
000520           SELECT HEAT-OUT     ASSIGN TO HEAT-OUT
000530                  ORGANIZATION IS LINE SEQUENTIAL.
000540
000550           SELECT PRTOUT       ASSIGN TO RPT-OUT
000560                  ORGANIZATION IS RECORD SEQUENTIAL.
000570
000580       DATA DIVISION.
000590       FILE SECTION.
000600
000610       FD  PROPERTY-MST
000620           LABEL RECORD IS STANDARD
000630           RECORD CONTAINS 220 CHARACTERS
000640           DATA RECORD IS PR-MASTER-RECORD.
000650           COPY PROPMST.
000660
000670       FD  HEAT-OUT
000680           LABEL RECORD IS STANDARD
000690           RECORD CONTAINS 140 CHARACTERS
000700           DATA RECORD IS MH-HEAT-RECORD.
000710           COPY MKTHEAT.
000720
000730       FD  PRTOUT
000740           LABEL RECORD IS OMITTED
000750           RECORD CONTAINS 132 CHARACTERS
000760           LINAGE IS 60 WITH FOOTING AT 55
000770           DATA RECORD IS PRTLINE.
000780
000790       01  PRTLINE                 PIC X(132).
000800
000810       WORKING-STORAGE SECTION.
000820
000830       77  WS-SUBSCRIPT            PIC 9(04)   VALUE ZERO   COMP.
000840       77  WS-TABLE-CTR            PIC 9(04)   VALUE ZERO   COMP.
000850       77  WS-SORT-SUB             PIC 9(04)   VALUE ZERO   COMP.
000860
000870       01  WORK-AREA.
000880           05  MORE-RECS           PIC XXX     VALUE "YES".
000890           05  C-PCTR              PIC 99      VALUE ZERO   COMP.
000900           05  C-ZIPS-WRITTEN      PIC 9(05)   VALUE ZERO   COMP.
000910           05  C-COLD-CTR          PIC 9(05)   VALUE ZERO   COMP.
000920           05  C-STABLE-CTR        PIC 9(05)   VALUE ZERO   COMP.
000930           05  C-GROWING-CTR       PIC 9(05)   VALUE ZERO   COMP.
000940           05  C-OVHEAT-CTR        PIC 9(05)   VALUE ZERO   COMP.
000950           05  FILLER              PIC X(10)   VALUE SPACES.
000960
000970       01  H-BREAK-FIELDS.
000980           05  H-ZIP-CODE          PIC X(05)   VALUE SPACES.
000990           05  FILLER              PIC X(01).
001000
001010       01  WS-RUN-DATE-AREA.
001020           05  WS-SYS-DATE.
001030               10  WS-SYS-YY       PIC 99.
001040               10  WS-SYS-MM       PIC 99.
001050               10  WS-SYS-DD       PIC 99.
001060           05  WS-RUN-DATE-8       PIC 9(08).
001070           05  FILLER              PIC X(04)   VALUE SPACES.
001080
001090       01  WS-DATE-WORK.
001100           05  WS-DATE-YYYY        PIC 9(04).
001110           05  WS-DATE-MM          PIC 99.
001120           05  WS-DATE-DD          PIC 99.
001130           05  FILLER              PIC X(01).
001140       77  WS-ABS-DAYS             PIC 9(08)   VALUE ZERO   COMP.
001150       77  WS-RUN-ABS-DAYS         PIC 9(08)   VALUE ZERO   COMP.
001160       77  WS-WIN1-LOW-ABS         PIC 9(08)   VALUE ZERO   COMP.
001170       77  WS-WIN1-HIGH-ABS        PIC 9(08)   VALUE ZERO   COMP.
001180       77  WS-WIN2-LOW-ABS         PIC 9(08)   VALUE ZERO   COMP.
001190       77  WS-LEAP-FLAG            PIC X       VALUE 'N'.
001200           88  WS-IS-LEAP-YEAR          VALUE 'Y'.
001210       77  WS-LEAP-TEST            PIC 9(08)   VALUE ZERO   COMP.
001220       01  WS-CUM-DAYS-TABLE.
001230           05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03) COMP
001240                   VALUE ZERO.
001250           05  FILLER              PIC X(01).
001260
001270*    FULL MASTER LOADED AND RE-SEQUENCED BY ZIP CODE SO THE
001280*    CONTROL BREAK BELOW SEES THE RECORDS IN GROUP ORDER - THE
001290*    MASTER ITSELF STAYS IN MLS-NUMBER ORDER ON DISK.
001300       01  MST3-TABLE.
001310           05  MST3-ENTRY OCCURS 2000 TIMES
001320                   INDEXED BY MST3-IDX.
001330               10  MST3-ZIP-CODE       PIC X(05).
001340               10  MST3-STATUS         PIC X(14).
001350               10  MST3-SALE-DATE      PIC 9(08).
001360               10  MST3-PRICE-PER-SQFT PIC 9(05)V99.
001370               10  MST3-DAYS-ON-MARKET PIC 9(05).
001380               10  MST3-ARCHIVED-FLAG  PIC X(01).
001390               10  FILLER              PIC X(08).
001400*    ALTERNATE VIEW OF THE SALE DATE - LETS THE WINDOW TEST
001410*    PICK THE DATE APART WITHOUT AN EXTRA MOVE.
001420           05  MST3-SALE-PARTS REDEFINES MST3-ENTRY
001430                   OCCURS 2000 TIMES INDEXED BY MST3-PARTS-IDX.
001440               10  FILLER              PIC X(19).
001450               10  MST3-SALE-YYYY      PIC 9(04).
001460               10  MST3-SALE-MM        PIC 9(02).
001470               10  MST3-SALE-DD        PIC 9(02).
001480               10  FILLER              PIC X(21).
001490
001500       01  ACCUM-AREA.
001510           05  A-ACTIVE-CTR        PIC 9(05)   VALUE ZERO   COMP.
001520           05  A-SOLD-90D-CTR      PIC 9(05)   VALUE ZERO   COMP.
001530           05  A-WIN1-CTR          PIC 9(05)   VALUE ZERO   COMP.
001540           05  A-WIN1-PPS-CTR      PIC 9(05)   VALUE ZERO   COMP.
001550           05  A-WIN1-PPS-SUM      PIC 9(09)V99 VALUE ZERO.
001560           05  A-WIN1-DOM-CTR      PIC 9(05)   VALUE ZERO   COMP.
001570           05  A-WIN1-DOM-SUM      PIC 9(09)V99 VALUE ZERO.
001580           05  A-WIN2-CTR          PIC 9(05)   VALUE ZERO   COMP.
001590           05  A-WIN2-PPS-CTR      PIC 9(05)   VALUE ZERO   COMP.
001600           05  A-WIN2-PPS-SUM      PIC 9(09)V99 VALUE ZERO.
001610           05  A-WIN2-DOM-CTR      PIC 9(05)   VALUE ZERO   COMP.
001620           05  A-WIN2-DOM-SUM      PIC 9(09)V99 VALUE ZERO.
001630           05  FILLER              PIC X(01).
001640
001650       77  WS-INVENTORY-MONTHS     PIC 9(03)V9  VALUE ZERO.
001660       77  WS-AVG1-PRICE           PIC 9(05)V99 VALUE ZERO.
001670       77  WS-AVG2-PRICE           PIC 9(05)V99 VALUE ZERO.
001680       77  WS-AVG1-DOM             PIC 9(05)V99 VALUE ZERO.
001690       77  WS-AVG2-DOM             PIC 9(05)V99 VALUE ZERO.
001700       77  WS-PRICE-CHANGE-PCT     PIC S9(03)V99 VALUE ZERO.
001710       77  WS-DOM-CHANGE-PCT       PIC S9(03)V99 VALUE ZERO.
001720       77  WS-MARKET-STATUS        PIC X(10)    VALUE SPACES.
001730       77  WS-RECOMMENDATION       PIC X(80)    VALUE SPACES.
001740
001750       01  COMPANY-TITLE.
001760           05  FILLER              PIC X(6)    VALUE "DATE:".
001770           05  O-MONTH             PIC 99.
001780           05  FILLER              PIC X       VALUE "/".
001790           05  O-DAY               PIC 99.
001800           05  FILLER              PIC X       VALUE "/".
001810           05  O-YEAR              PIC 9(4).
001820           05  FILLER              PIC X(38)   VALUE SPACES.
001830           05  FILLER              PIC X(33)   VALUE
001840                   'BLUE RIDGE LAND MARKET ANALYZER'.
001850           05  FILLER              PIC X(37)   VALUE SPACES.
001860           05  FILLER              PIC X(6)    VALUE "PAGE:".
001870           05  O-PCTR              PIC Z9.
001880
001890       01  DIVISION-TITLE.
001900           05  FILLER              PIC X(8)    VALUE "LNDANL03".
001910           05  FILLER              PIC X(49)   VALUE SPACES.
001920           05  FILLER              PIC X(23)   VALUE
001930                   "MARKET HEAT BY ZIP CODE".
001940           05  FILLER              PIC X(52)   VALUE SPACES.
001950
001960       01  DETAIL-LINE.
001970           05  FILLER              PIC X(05)   VALUE SPACES.
001980           05  O-ZIP               PIC X(05).
001990           05  FILLER              PIC X(03)   VALUE SPACES.
002000           05  O-INVENTORY         PIC ZZ9.9.
002010           05  FILLER              PIC X(03)   VALUE SPACES.
002020           05  O-PRICE-CHG         PIC -ZZ9.99.
002030           05  FILLER              PIC X(03)   VALUE SPACES.
002040           05  O-STATUS            PIC X(10).
002050           05  FILLER              PIC X(91)   VALUE SPACES.
002060
002070       01  STATS-LINE.
002080           05  FILLER              PIC X(10)   VALUE SPACES.
002090           05  O-STAT-LABEL        PIC X(20).
002100           05  O-STAT-VALUE        PIC ZZ,ZZ9.
002110           05  FILLER              PIC X(96)   VALUE SPACES.
002120
002130       01  BLANK-LINE.
002140           05  FILLER              PIC X(132)  VALUE SPACES.
002150
002160       PROCEDURE DIVISION.
002170
002180       0000-LNDANL03.
002190           PERFORM 1000-INIT THRU 1000-INIT-EXIT.
002200           PERFORM 2000-MAINLINE THRU 2000-MAINLINE-EXIT
002210               UNTIL WS-SUBSCRIPT > WS-TABLE-CTR.
002220           PERFORM 3000-CLOSING THRU 3000-CLOSING-EXIT.
002230           STOP RUN.
002240
002250       1000-INIT.
002260           PERFORM 1010-LOAD-CUM-DAYS THRU 1010-LOAD-CUM-DAYS-EXIT.
002270           PERFORM 1020-GET-RUN-DATE THRU 1020-GET-RUN-DATE-EXIT.
002280           PERFORM 1030-SET-WINDOWS THRU 1030-SET-WINDOWS-EXIT.
002290
002300           OPEN INPUT PROPERTY-MST.
002310           MOVE ZERO TO WS-TABLE-CTR.
002320           READ PROPERTY-MST
002330               AT END MOVE "NO" TO MORE-RECS.
002340           PERFORM 1100-LOAD-MASTER-REC UNTIL MORE-RECS = "NO".
002350           CLOSE PROPERTY-MST.
002360
002370           PERFORM 1200-SORT-TABLE THRU 1200-SORT-TABLE-EXIT.
002380
002390           OPEN OUTPUT HEAT-OUT.
002400           OPEN OUTPUT PRTOUT.
002410           MOVE 1 TO WS-SUBSCRIPT.
002420           PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.
002430       1000-INIT-EXIT.
002440           EXIT.
002450
002460       1010-LOAD-CUM-DAYS.
002470           MOVE 0   TO WS-CUM-DAYS (1).
002480           MOVE 31  TO WS-CUM-DAYS (2).
002490           MOVE 59  TO WS-CUM-DAYS (3).
002500           MOVE 90  TO WS-CUM-DAYS (4).
002510           MOVE 120 TO WS-CUM-DAYS (5).
002520           MOVE 151 TO WS-CUM-DAYS (6).
002530           MOVE 181 TO WS-CUM-DAYS (7).
002540           MOVE 212 TO WS-CUM-DAYS (8).
002550           MOVE 243 TO WS-CUM-DAYS (9).
002560           MOVE 273 TO WS-CUM-DAYS (10).
002570           MOVE 304 TO WS-CUM-DAYS (11).
002580           MOVE 334 TO WS-CUM-DAYS (12).
002590       1010-LOAD-CUM-DAYS-EXIT.
002600           EXIT.
002610
002620       1020-GET-RUN-DATE.
002630           ACCEPT WS-SYS-DATE FROM DATE.
002640           IF WS-SYS-YY < 50
002650               COMPUTE WS-DATE-YYYY = 2000 + WS-SYS-YY
002660           ELSE
002670               COMPUTE WS-DATE-YYYY = 1900 + WS-SYS-YY
002680           END-IF.
002690           MOVE WS-SYS-MM TO WS-DATE-MM.
002700           MOVE WS-SYS-DD TO WS-DATE-DD.
002710           MOVE WS-DATE-WORK TO WS-RUN-DATE-8.
002720           MOVE WS-SYS-MM TO O-MONTH.
002730           MOVE WS-SYS-DD TO O-DAY.
002740           MOVE WS-DATE-YYYY TO O-YEAR.
002750           PERFORM 9600-CALC-ABS-DAYS THRU 9600-CALC-ABS-DAYS-EXIT.
002760           MOVE WS-ABS-DAYS TO WS-RUN-ABS-DAYS.
002770       1020-GET-RUN-DATE-EXIT.
002780           EXIT.
002790
002800*    PERIOD 1 IS [RUN-90D, RUN-60D), PERIOD 2 IS [RUN-30D, RUN].
002810*    BOTH WINDOWS ARE EXPRESSED AS ABSOLUTE-DAY BOUNDS SO THE
002820*    CONTROL-BREAK LOGIC ONLY HAS TO DO INTEGER COMPARES.
002830       1030-SET-WINDOWS.
002840           COMPUTE WS-WIN1-LOW-ABS  = WS-RUN-ABS-DAYS - 90.
002850           COMPUTE WS-WIN1-HIGH-ABS = WS-RUN-ABS-DAYS - 60.
002860           COMPUTE WS-WIN2-LOW-ABS  = WS-RUN-ABS-DAYS - 30.
002870       1030-SET-WINDOWS-EXIT.
002880           EXIT.
002890
002900       1100-LOAD-MASTER-REC.
002910           ADD 1 TO WS-TABLE-CTR.
002920           MOVE PR-ZIP-CODE         TO MST3-ZIP-CODE (WS-TABLE-CTR).
002930           MOVE PR-STATUS           TO MST3-STATUS (WS-TABLE-CTR).
002940           MOVE PR-SALE-DATE        TO MST3-SALE-DATE (WS-TABLE-CTR).
002950           MOVE PR-PRICE-PER-SQFT   TO
002960               MST3-PRICE-PER-SQFT (WS-TABLE-CTR).
002970           MOVE PR-DAYS-ON-MARKET   TO
002980               MST3-DAYS-ON-MARKET (WS-TABLE-CTR).
002990           MOVE PR-ARCHIVED-FLAG    TO
003000               MST3-ARCHIVED-FLAG (WS-TABLE-CTR).
003010           READ PROPERTY-MST
003020               AT END MOVE "NO" TO MORE-RECS.
003030       1100-LOAD-MASTER-REC-EXIT.
003040           EXIT.
003050
003060*    STRAIGHT INSERTION SORT ON ZIP CODE - THE MASTER HAS NO
003070*    SECONDARY INDEX, SO WE BUILD GROUP ORDER HERE IN MEMORY
003080*    RATHER THAN MAINTAINING A SEPARATE SORTED EXTRACT ON DISK.
003090       1200-SORT-TABLE.
003100           MOVE 2 TO WS-SORT-SUB.
003110           PERFORM 1210-SORT-PASS UNTIL WS-SORT-SUB > WS-TABLE-CTR.
003120       1200-SORT-TABLE-EXIT.
003130           EXIT.
003140
003150       1210-SORT-PASS.
003160           MOVE WS-SORT-SUB TO WS-SUBSCRIPT.
003170           PERFORM 1220-SORT-SHIFT
003180               UNTIL WS-SUBSCRIPT = 1 OR
003190                   MST3-ZIP-CODE (WS-SUBSCRIPT - 1) <=
003200                   MST3-ZIP-CODE (WS-SUBSCRIPT).
003210           ADD 1 TO WS-SORT-SUB.
003220       1210-SORT-PASS-EXIT.
003230           EXIT.
003240
003250       1220-SORT-SHIFT.
003260           MOVE MST3-ENTRY (WS-SUBSCRIPT) TO
003270               MST3-ENTRY (WS-TABLE-CTR + 1).
003280           MOVE MST3-ENTRY (WS-SUBSCRIPT - 1) TO
003290               MST3-ENTRY (WS-SUBSCRIPT).
003300           MOVE MST3-ENTRY (WS-TABLE-CTR + 1) TO
003310               MST3-ENTRY (WS-SUBSCRIPT - 1).
003320           SUBTRACT 1 FROM WS-SUBSCRIPT.
003330       1220-SORT-SHIFT-EXIT.
003340           EXIT.
003350
003360       2000-MAINLINE.
003370           MOVE MST3-ZIP-CODE (WS-SUBSCRIPT) TO H-ZIP-CODE.
003380
003390           MOVE ZERO TO A-ACTIVE-CTR A-SOLD-90D-CTR.
003400           MOVE ZERO TO A-WIN1-CTR A-WIN1-PPS-CTR A-WIN1-PPS-SUM.
003410           MOVE ZERO TO A-WIN1-DOM-CTR A-WIN1-DOM-SUM.
003420           MOVE ZERO TO A-WIN2-CTR A-WIN2-PPS-CTR A-WIN2-PPS-SUM.
003430           MOVE ZERO TO A-WIN2-DOM-CTR A-WIN2-DOM-SUM.
003440
003450           PERFORM 2100-ACCUM-ROW
003460               UNTIL WS-SUBSCRIPT > WS-TABLE-CTR
003470                  OR MST3-ZIP-CODE (WS-SUBSCRIPT) NOT = H-ZIP-CODE.
003480
003490           PERFORM 9200-GROUP-CALCS THRU 9200-GROUP-CALCS-EXIT.
003500       2000-MAINLINE-EXIT.
003510           EXIT.
003520
003530       2100-ACCUM-ROW.
003540           IF MST3-ARCHIVED-FLAG (WS-SUBSCRIPT) = "N"
003550               IF MST3-STATUS (WS-SUBSCRIPT) = "ACTIVE"
003560                   ADD 1 TO A-ACTIVE-CTR
003570               END-IF
003580               IF MST3-STATUS (WS-SUBSCRIPT) = "SOLD"
003590                   PERFORM 2110-TEST-SOLD-WINDOWS
003600               END-IF
003610           END-IF.
003620           ADD 1 TO WS-SUBSCRIPT.
003630       2100-ACCUM-ROW-EXIT.
003640           EXIT.
003650
003660       2110-TEST-SOLD-WINDOWS.
003670           MOVE MST3-SALE-YYYY (WS-SUBSCRIPT) TO WS-DATE-YYYY.
003680           MOVE MST3-SALE-MM (WS-SUBSCRIPT)   TO WS-DATE-MM.
003690           MOVE MST3-SALE-DD (WS-SUBSCRIPT)   TO WS-DATE-DD.
003700           PERFORM 9600-CALC-ABS-DAYS THRU 9600-CALC-ABS-DAYS-EXIT.
003710
003720           IF WS-ABS-DAYS >= WS-WIN2-LOW-ABS
003730               ADD 1 TO A-SOLD-90D-CTR
003740               ADD 1 TO A-WIN2-CTR
003750               PERFORM 2120-ACCUM-WIN2
003760           ELSE
003770               IF WS-ABS-DAYS >= WS-WIN1-LOW-ABS AND
003780                       WS-ABS-DAYS < WS-WIN1-HIGH-ABS
003790                   ADD 1 TO A-SOLD-90D-CTR
003800                   ADD 1 TO A-WIN1-CTR
003810                   PERFORM 2130-ACCUM-WIN1
003820               ELSE
003830                   IF WS-RUN-ABS-DAYS - WS-ABS-DAYS <= 90
003840                       ADD 1 TO A-SOLD-90D-CTR
003850                   END-IF
003860               END-IF
003870           END-IF.
003880       2110-TEST-SOLD-WINDOWS-EXIT.
003890           EXIT.
003900
003910       2120-ACCUM-WIN2.
003920           IF MST3-PRICE-PER-SQFT (WS-SUBSCRIPT) > ZERO
003930               ADD 1 TO A-WIN2-PPS-CTR
003940               ADD MST3-PRICE-PER-SQFT (WS-SUBSCRIPT) TO A-WIN2-PPS-SUM
003950           END-IF.
003960           IF MST3-DAYS-ON-MARKET (WS-SUBSCRIPT) > ZERO
003970               ADD 1 TO A-WIN2-DOM-CTR
003980               ADD MST3-DAYS-ON-MARKET (WS-SUBSCRIPT) TO A-WIN2-DOM-SUM
003990           END-IF.
004000       2120-ACCUM-WIN2-EXIT.
004010           EXIT.
004020
004030       2130-ACCUM-WIN1.
004040           IF MST3-PRICE-PER-SQFT (WS-SUBSCRIPT) > ZERO
004050               ADD 1 TO A-WIN1-PPS-CTR
004060               ADD MST3-PRICE-PER-SQFT (WS-SUBSCRIPT) TO A-WIN1-PPS-SUM
004070           END-IF.
004080           IF MST3-DAYS-ON-MARKET (WS-SUBSCRIPT) > ZERO
004090               ADD 1 TO A-WIN1-DOM-CTR
004100               ADD MST3-DAYS-ON-MARKET (WS-SUBSCRIPT) TO A-WIN1-DOM-SUM
004110           END-IF.
004120       2130-ACCUM-WIN1-EXIT.
004130           EXIT.
004140
004150       3000-CLOSING.
004160           CLOSE PROPERTY-MST.
004170           PERFORM 3100-GRAND-TOTAL THRU 3100-GRAND-TOTAL-EXIT.
004180           CLOSE HEAT-OUT.
004190           CLOSE PRTOUT.
004200       3000-CLOSING-EXIT.
004210           EXIT.
004220
004230       3100-GRAND-TOTAL.
004240           WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
004250
004260           MOVE "ZIP CODES WRITTEN"  TO O-STAT-LABEL.
004270           MOVE C-ZIPS-WRITTEN       TO O-STAT-VALUE.
004280           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
004290
004300           MOVE "COLD MARKETS"       TO O-STAT-LABEL.
004310           MOVE C-COLD-CTR           TO O-STAT-VALUE.
004320           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
004330
004340           MOVE "STABLE MARKETS"     TO O-STAT-LABEL.
004350           MOVE C-STABLE-CTR         TO O-STAT-VALUE.
004360           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
004370
004380           MOVE "GROWING MARKETS"    TO O-STAT-LABEL.
004390           MOVE C-GROWING-CTR        TO O-STAT-VALUE.
004400           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
004410
004420           MOVE "OVERHEATED MARKETS" TO O-STAT-LABEL.
004430           MOVE C-OVHEAT-CTR         TO O-STAT-VALUE.
004440           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
004450       3100-GRAND-TOTAL-EXIT.
004460           EXIT.
004470
004480*    GROUP-LEVEL CALCULATIONS - INVENTORY MONTHS, THE TWO-WINDOW
004490*    PRICE/DOM TREND, MARKET STATUS AND RECOMMENDATION, THEN
004500*    WRITE THE MARKET-HEAT RECORD FOR THIS ZIP CODE.  A ZIP WITH
004510*    NO SALES IN THE TRAILING 90 DAYS HAS NOTHING TO REPORT ON -
004520*    BAIL OUT BEFORE THE CALCS AND THE WRITE RATHER THAN PUBLISH
004530*    A RECORD BUILT ON A ZERO DENOMINATOR.
004540       9200-GROUP-CALCS.
004550           IF A-SOLD-90D-CTR = ZERO
004560               GO TO 9200-GROUP-CALCS-EXIT
004570           END-IF.
004580
004590           COMPUTE WS-INVENTORY-MONTHS ROUNDED =
004600               A-ACTIVE-CTR / (A-SOLD-90D-CTR / 3).
004610
004620           PERFORM 9210-PRICE-DOM-CHANGE THRU 9210-PRICE-DOM-CHANGE-EXIT.
004630           PERFORM 9220-MARKET-STATUS THRU 9220-MARKET-STATUS-EXIT.
004640           PERFORM 9300-RECOMMENDATION THRU 9300-RECOMMENDATION-EXIT.
004650           PERFORM 9240-WRITE-HEAT-OUT.
004660       9200-GROUP-CALCS-EXIT.
004670           EXIT.
004680
004690       9210-PRICE-DOM-CHANGE.
004700           MOVE ZERO TO WS-PRICE-CHANGE-PCT WS-DOM-CHANGE-PCT.
004710           MOVE ZERO TO WS-AVG1-PRICE WS-AVG2-PRICE.
004720           MOVE ZERO TO WS-AVG1-DOM WS-AVG2-DOM.
004730
004740           IF A-WIN1-CTR >= 2 AND A-WIN2-CTR >= 2
004750               IF A-WIN1-PPS-CTR > ZERO
004760                   COMPUTE WS-AVG1-PRICE ROUNDED = A-WIN1-PPS-SUM /
004770                       A-WIN1-PPS-CTR
004780               END-IF
004790               IF A-WIN2-PPS-CTR > ZERO
004800                   COMPUTE WS-AVG2-PRICE ROUNDED = A-WIN2-PPS-SUM /
004810                       A-WIN2-PPS-CTR
004820               END-IF
004830               IF A-WIN1-DOM-CTR > ZERO
004840                   COMPUTE WS-AVG1-DOM ROUNDED = A-WIN1-DOM-SUM /
004850                       A-WIN1-DOM-CTR
004860               END-IF
004870               IF A-WIN2-DOM-CTR > ZERO
004880                   COMPUTE WS-AVG2-DOM ROUNDED = A-WIN2-DOM-SUM /
004890                       A-WIN2-DOM-CTR
004900               END-IF
004910               IF WS-AVG1-PRICE > ZERO
004920                   COMPUTE WS-PRICE-CHANGE-PCT ROUNDED =
004930                       ((WS-AVG2-PRICE - WS-AVG1-PRICE) * 100) /
004940                       WS-AVG1-PRICE
004950               END-IF
004960               IF WS-AVG1-DOM > ZERO
004970                   COMPUTE WS-DOM-CHANGE-PCT ROUNDED =
004980                       ((WS-AVG2-DOM - WS-AVG1-DOM) * 100) /
004990                       WS-AVG1-DOM
005000               END-IF
005010           END-IF.
005020       9210-PRICE-DOM-CHANGE-EXIT.
005030           EXIT.
005040
005050       9220-MARKET-STATUS.
005060           EVALUATE TRUE
005070               WHEN WS-INVENTORY-MONTHS > 12.0
005080                   MOVE "COLD      " TO WS-MARKET-STATUS
005090               WHEN WS-INVENTORY-MONTHS >= 6.0
005100                   MOVE "STABLE    " TO WS-MARKET-STATUS
005110               WHEN WS-INVENTORY-MONTHS < 6.0 AND
005120                       WS-PRICE-CHANGE-PCT > 15.00
005130                   MOVE "OVERHEATED" TO WS-MARKET-STATUS
005140               WHEN OTHER
005150                   MOVE "GROWING   " TO WS-MARKET-STATUS
005160           END-EVALUATE.
005170       9220-MARKET-STATUS-EXIT.
005180           EXIT.
005190
005200       9300-RECOMMENDATION.
005210           MOVE SPACES TO WS-RECOMMENDATION.
005220           EVALUATE WS-MARKET-STATUS
005230               WHEN "COLD      "
005240                   STRING "GOOD TIME TO BUY LAND. LOW COMPETITION, "
005250                          "BUYERS ADVANTAGE."
005260                       DELIMITED BY SIZE INTO WS-RECOMMENDATION
005270               WHEN "STABLE    "
005280                   STRING "GOOD TIME TO INVEST. MARKET IS BALANCED."
005290                       DELIMITED BY SIZE INTO WS-RECOMMENDATION
005300               WHEN "OVERHEATED"
005310                   STRING "AVOID. MARKET OVERHEATED. HIGH RISK OF "
005320                          "PRICE CORRECTION."
005330                       DELIMITED BY SIZE INTO WS-RECOMMENDATION
005340               WHEN OTHER
005350                   STRING "EXCELLENT TIME TO BUY. MARKET GROWING "
005360                          "WITHOUT OVERHEAT."
005370                       DELIMITED BY SIZE INTO WS-RECOMMENDATION
005380           END-EVALUATE.
005390       9300-RECOMMENDATION-EXIT.
005400           EXIT.
005410
005420       9240-WRITE-HEAT-OUT.
005430           MOVE H-ZIP-CODE           TO MH-ZIP-CODE.
005440           MOVE A-ACTIVE-CTR         TO MH-ACTIVE-LISTINGS.
005450           MOVE A-SOLD-90D-CTR       TO MH-SOLD-LAST-90D.
005460           MOVE WS-INVENTORY-MONTHS  TO MH-INVENTORY-MONTHS.
005470           MOVE WS-PRICE-CHANGE-PCT  TO MH-PRICE-CHANGE-90D.
005480           MOVE WS-DOM-CHANGE-PCT    TO MH-DOM-CHANGE-90D.
005490           MOVE WS-MARKET-STATUS     TO MH-MARKET-STATUS.
005500           MOVE WS-RECOMMENDATION    TO MH-RECOMMENDATION.
005510
005520           WRITE MH-HEAT-RECORD.
005530           ADD 1 TO C-ZIPS-WRITTEN.
005540
005550           EVALUATE TRUE
005560               WHEN MH-STATUS-COLD       ADD 1 TO C-COLD-CTR
005570               WHEN MH-STATUS-STABLE     ADD 1 TO C-STABLE-CTR
005580               WHEN MH-STATUS-GROWING    ADD 1 TO C-GROWING-CTR
005590               WHEN MH-STATUS-OVERHEATED ADD 1 TO C-OVHEAT-CTR
005600           END-EVALUATE.
005610
005620           MOVE H-ZIP-CODE          TO O-ZIP.
005630           MOVE WS-INVENTORY-MONTHS TO O-INVENTORY.
005640           MOVE WS-PRICE-CHANGE-PCT TO O-PRICE-CHG.
005650           MOVE WS-MARKET-STATUS    TO O-STATUS.
005660           WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
005670       9240-WRITE-HEAT-OUT-EXIT.
005680           EXIT.
005690
005700       9600-CALC-ABS-DAYS.
005710           PERFORM 9610-LEAP-CHECK THRU 9610-LEAP-CHECK-EXIT.
005720           COMPUTE WS-ABS-DAYS =
005730               (WS-DATE-YYYY * 365) + (WS-DATE-YYYY / 4)
005740               - (WS-DATE-YYYY / 100) + (WS-DATE-YYYY / 400)
005750               + WS-CUM-DAYS (WS-DATE-MM) + WS-DATE-DD.
005760           IF WS-DATE-MM > 2 AND WS-IS-LEAP-YEAR
005770               ADD 1 TO WS-ABS-DAYS
005780           END-IF.
005790       9600-CALC-ABS-DAYS-EXIT.
005800           EXIT.
005810
005820       9610-LEAP-CHECK.
005830           MOVE "N" TO WS-LEAP-FLAG.
005840           COMPUTE WS-LEAP-TEST = (WS-DATE-YYYY / 4) * 4.
005850           IF WS-LEAP-TEST = WS-DATE-YYYY
005860               MOVE "Y" TO WS-LEAP-FLAG
005870               COMPUTE WS-LEAP-TEST = (WS-DATE-YYYY / 100) * 100
005880               IF WS-LEAP-TEST = WS-DATE-YYYY
005890                   MOVE "N" TO WS-LEAP-FLAG
005900                   COMPUTE WS-LEAP-TEST = (WS-DATE-YYYY / 400) * 400
005910                   IF WS-LEAP-TEST = WS-DATE-YYYY
005920                       MOVE "Y" TO WS-LEAP-FLAG
005930                   END-IF
005940               END-IF
005950           END-IF.
005960       9610-LEAP-CHECK-EXIT.
005970           EXIT.
005980
005990       9900-HEADING.
006000           ADD 1 TO C-PCTR.
006010           MOVE C-PCTR TO O-PCTR.
006020           WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.
006030           WRITE PRTLINE FROM DIVISION-TITLE AFTER ADVANCING 2 LINES.
006040           WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
006050       9900-HEADING-EXIT.
006060           EXIT.
