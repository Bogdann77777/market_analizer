000100****************************************************************
000110*  MKTHEAT.CPY                                                *
000120*  MARKET-HEAT RECORD - OUTPUT OF LNDANL03, READ AS A         *
000130*  BINARY-SEARCH LOOKUP TABLE BY ZIP IN LNDANL05.              *
000140****************************************************************
000150*  CHANGE LOG                                                 *
000160*  08/21/87  DWH  ORIGINAL LAYOUT RELEASED WITH LNDANL03.  LM-8709
000170*  02/11/88  DWH  ADDED DOM-CHANGE-90D FOR TREND REPORT.   LM-8803
000180*  10/14/98  SKB  Y2K AUDIT - NO DATE FIELDS PRESENT.      LM-9811
000190****************************************************************
000200       01  MH-HEAT-RECORD.
000210           05  MH-ZIP-CODE             PIC X(05).
000220           05  MH-ACTIVE-LISTINGS      PIC 9(05).
000230           05  MH-SOLD-LAST-90D        PIC 9(05).
000240           05  MH-INVENTORY-MONTHS     PIC 9(03)V9.
000250           05  MH-PRICE-CHANGE-90D     PIC S9(03)V99.
000260           05  MH-DOM-CHANGE-90D       PIC S9(03)V99.
000270           05  MH-MARKET-STATUS        PIC X(10).
000280               88  MH-STATUS-COLD           VALUE 'COLD      '.
000290               88  MH-STATUS-STABLE         VALUE 'STABLE    '.
000300               88  MH-STATUS-GROWING        VALUE 'GROWING   '.
000310               88  MH-STATUS-OVERHEATED     VALUE 'OVERHEATED'.
000320           05  MH-RECOMMENDATION       PIC X(80).
000330           05  FILLER                  PIC X(21).
000340*    ALTERNATE VIEW - ZIP SPLIT FOR THE TABLE-LOAD PERFORM IN
000350*    LNDANL05 1000-INIT WHEN BUILDING THE ZIP LOOKUP TABLE.
000360       01  MH-KEY-PARTS REDEFINES MH-HEAT-RECORD.
000370           05  MH-KEY-ZIP              PIC X(05).
000380           05  FILLER                  PIC X(135).
