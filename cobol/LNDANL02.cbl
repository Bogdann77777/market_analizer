000100       IDENTIFICATION DIVISION.
000110           PROGRAM-ID.          LNDANL02.
000120           AUTHOR.              R. MCCALL.
000130           INSTALLATION.        WESTERN CAROLINA DATA CENTER.
000140           DATE-WRITTEN.        06/02/86.
000150           DATE-COMPILED.       06/02/86.
000160           SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE
000170                                 ONLY.  DO NOT RELEASE OUTSIDE DP.
000180
000190****************************************************************
000200* LNDANL02 - STREET-LEVEL MARKET ROLLUP                        *
000210* BUILDS ONE STREET-ANALYSIS RECORD PER STREET+CITY OUT OF THE *
000220* PROPERTY MASTER - MEDIAN/MIN/MAX PRICE PER SQFT, DAYS ON     *
000230* MARKET STATISTICS AND A ZONE COLOR.  RUN AFTER LNDANL01.     *
000240* OUTPUT IS READ BACK AS A LOOKUP TABLE BY LNDANL05.            *
000250****************************************************************
000260* CHANGE LOG                                                    LM-0000
000270* 06/02/86  RLM  ORIGINAL PROGRAM RELEASED.                    LM-8604
000280* 09/09/89  TJW  ADDED SOLD-IN-365-DAYS SAMPLE PREFERENCE -    LM-8910
000290*                ACTIVE-ONLY SAMPLES WERE SKEWING MEDIANS.     LM-8910
000300* 04/03/91  TJW  ADDED CONFIDENCE SCORE FOR LAND-SCORER TIE-   LM-9104
000310*                BREAKING.                                     LM-9104
000320* 10/14/98  SKB  Y2K REMEDIATION - SEE LNDANL01 FOR THE RUN-   LM-9811
000330*                DATE AND ABSOLUTE-DAY ROUTINES, DUPLICATED    LM-9811
000340*                HERE SINCE WE HAVE NO CALLABLE SUBPROGRAMS.   LM-9811
000350* 03/02/01  JAP  END-OF-JOB COLOR TOTALS NOW PRINT PERCENTAGES LM-0103
000360*                PER TITLE DEPT REQUEST.                       LM-0103
000370****************************************************************
000380
000390       ENVIRONMENT DIVISION.
000400       CONFIGURATION SECTION.
000410       SPECIAL-NAMES.
000420           C01 IS TOP-OF-FORM.
000430
000440       INPUT-OUTPUT SECTION.
000450       FILE-CONTROL.
000460
000470           SELECT PROPERTY-MST ASSIGN TO PROPMSTO
000480                  ORGANIZATION IS LINE SEQUENTIAL.
000490
000500           SELECT STREET-OUT   ASSIGN TO STREET-OUT
000510                  ORGANIZATION IS LINE SEQUENTIAL.
000520
000530           SELECT PRTOUT       ASSIGN TO RPT-OUT
000540                  ORGANIZATION IS RECORD SEQUENTIAL.
000550
000560       DATA DIVISION.
000570       FILE SECTION.
000580
000590       FD  PROPERTY-MST
000600           LABEL RECORD IS STANDARD
000610           RECORD CONTAINS 220 CHARACTERS
000620           DATA RECORD IS PR-MASTER-RECORD.
000630           COPY PROPMST.
000640
000650       FD  STREET-OUT
000660           LABEL RECORD IS STANDARD
000670           RECORD CONTAINS 120 CHARACTERS
000680           DATA RECORD IS SA-STREET-RECORD.
000690           COPY STRANL.
000700
000710       FD  PRTOUT
000720           LABEL RECORD IS OMITTED
000730           RECORD CONTAINS 132 CHARACTERS
000740           LINAGE IS 60 WITH FOOTING AT 55
000750           DATA RECORD IS PRTLINE.
000760
000770       01  PRTLINE                 PIC X(132).
000780
000790       WORKING-STORAGE SECTION.
000800
000810       77  WS-SUBSCRIPT            PIC 9(04)   VALUE ZERO   COMP.
000820       77  WS-TABLE-CTR            PIC 9(04)   VALUE ZERO   COMP.
000830       77  WS-SORT-SUB             PIC 9(04)   VALUE ZERO   COMP.
000840       77  WS-ROW-SUB              PIC 9(04)   VALUE ZERO   COMP.
000850
000860       01  WORK-AREA.
000870           05  MORE-RECS           PIC XXX     VALUE "YES".
000880           05  C-PCTR              PIC 99      VALUE ZERO   COMP.
000890           05  C-STREETS-WRITTEN   PIC 9(05)   VALUE ZERO   COMP.
000900           05  C-STREETS-SKIPPED   PIC 9(05)   VALUE ZERO   COMP.
000910           05  C-GREEN-CTR         PIC 9(05)   VALUE ZERO   COMP.
000920           05  C-LTGREEN-CTR       PIC 9(05)   VALUE ZERO   COMP.
000930           05  C-YELLOW-CTR        PIC 9(05)   VALUE ZERO   COMP.
000940           05  C-RED-CTR           PIC 9(05)   VALUE ZERO   COMP.
000950           05  FILLER              PIC X(10)   VALUE SPACES.
000960
000970       01  H-BREAK-FIELDS.
000980           05  H-STREET-NAME       PIC X(30)   VALUE SPACES.
000990           05  H-CITY              PIC X(20)   VALUE SPACES.
001000           05  FILLER              PIC X(01).
001010
001020       01  WS-RUN-DATE-AREA.
001030           05  WS-SYS-DATE.
001040               10  WS-SYS-YY       PIC 99.
001050               10  WS-SYS-MM       PIC 99.
001060               10  WS-SYS-DD       PIC 99.
001070           05  WS-RUN-DATE-8       PIC 9(08).
001080           05  FILLER              PIC X(04)   VALUE SPACES.
001090
001100       01  WS-DATE-WORK.
001110           05  WS-DATE-YYYY        PIC 9(04).
001120           05  WS-DATE-MM          PIC 99.
001130           05  WS-DATE-DD          PIC 99.
001140           05  FILLER              PIC X(01).
001150       77  WS-ABS-DAYS             PIC 9(08)   VALUE ZERO   COMP.
001160       77  WS-RUN-ABS-DAYS         PIC 9(08)   VALUE ZERO   COMP.
001170       77  WS-LEAP-FLAG            PIC X       VALUE 'N'.
001180           88  WS-IS-LEAP-YEAR          VALUE 'Y'.
001190       77  WS-LEAP-TEST            PIC 9(08)   VALUE ZERO   COMP.
001200       01  WS-CUM-DAYS-TABLE.
001210           05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03) COMP
001220                   VALUE ZERO.
001230           05  FILLER              PIC X(01).
001240
001250*    FULL MASTER LOADED AND RE-SEQUENCED BY STREET+CITY SO THE
001260*    CONTROL BREAK BELOW SEES THE RECORDS IN GROUP ORDER - THE
001270*    MASTER ITSELF STAYS IN MLS-NUMBER ORDER ON DISK.
001280       01  MST2-TABLE.
001290           05  MST2-ENTRY OCCURS 2000 TIMES
001300                   INDEXED BY MST2-IDX.
001310               10  MST2-STREET-NAME    PIC X(30).
001320               10  MST2-CITY           PIC X(20).
001330               10  MST2-PRICE-PER-SQFT PIC 9(05)V99.
001340               10  MST2-DAYS-ON-MARKET PIC 9(05).
001350               10  MST2-STATUS         PIC X(14).
001360               10  MST2-SALE-DATE      PIC 9(08).
001370               10  MST2-ARCHIVED-FLAG  PIC X(01).
001380               10  FILLER              PIC X(09).
001390*    ALTERNATE VIEW OF THE SALE DATE - LETS THE SOLD-IN-365-DAYS
001400*    TEST PICK THE DATE APART WITHOUT AN EXTRA MOVE.
001410           05  MST2-SALE-PARTS REDEFINES MST2-ENTRY
001420                   OCCURS 2000 TIMES INDEXED BY MST2-PARTS-IDX.
001430               10  FILLER              PIC X(76).
001440               10  MST2-SALE-YYYY      PIC 9(04).
001450               10  MST2-SALE-MM        PIC 9(02).
001460               10  MST2-SALE-DD        PIC 9(02).
001470               10  FILLER              PIC X(10).
001480
001490*    PER-GROUP SAMPLE ARRAYS - ONE SET FOR THE SOLD-IN-365-DAYS
001500*    CANDIDATES, ONE FOR THE ACTIVE-LISTING FALLBACK.  500 ROWS
001510*    PER STREET+CITY IS AMPLE FOR THIS MARKET.
001520       01  SOLD-SAMPLE.
001530           05  SOLD-TOTAL-CTR      PIC 9(05)   VALUE ZERO   COMP.
001540           05  SOLD-PPS-CTR        PIC 9(05)   VALUE ZERO   COMP.
001550           05  SOLD-DOM-CTR        PIC 9(05)   VALUE ZERO   COMP.
001560           05  SOLD-DOM-SUM        PIC 9(09)V99 VALUE ZERO.
001570           05  SOLD-MIN-PPS        PIC 9(05)V99 VALUE ZERO.
001580           05  SOLD-MAX-PPS        PIC 9(05)V99 VALUE ZERO.
001590           05  SOLD-MIN-DOM        PIC 9(05)   VALUE ZERO.
001600           05  SOLD-MAX-DOM        PIC 9(05)   VALUE ZERO.
001610           05  SOLD-PPS-ARRAY OCCURS 500 TIMES PIC 9(05)V99.
001620           05  FILLER              PIC X(01).
001630
001640       01  ACTIVE-SAMPLE.
001650           05  ACTV-TOTAL-CTR      PIC 9(05)   VALUE ZERO   COMP.
001660           05  ACTV-PPS-CTR        PIC 9(05)   VALUE ZERO   COMP.
001670           05  ACTV-DOM-CTR        PIC 9(05)   VALUE ZERO   COMP.
001680           05  ACTV-DOM-SUM        PIC 9(09)V99 VALUE ZERO.
001690           05  ACTV-MIN-PPS        PIC 9(05)V99 VALUE ZERO.
001700           05  ACTV-MAX-PPS        PIC 9(05)V99 VALUE ZERO.
001710           05  ACTV-MIN-DOM        PIC 9(05)   VALUE ZERO.
001720           05  ACTV-MAX-DOM        PIC 9(05)   VALUE ZERO.
001730           05  ACTV-PPS-ARRAY OCCURS 500 TIMES PIC 9(05)V99.
001740           05  FILLER              PIC X(01).
001750
001760       77  WS-CHOSEN-SWITCH        PIC X       VALUE "S".
001770           88  WS-CHOSE-SOLD             VALUE "S".
001780           88  WS-CHOSE-ACTIVE           VALUE "A".
001790       77  WS-SAMPLE-SIZE          PIC 9(04)   VALUE ZERO.
001800       77  WS-MEDIAN-PPS           PIC 9(05)V99 VALUE ZERO.
001810       77  WS-AVG-DOM              PIC 9(05)V99 VALUE ZERO.
001820       77  WS-CONFIDENCE           PIC 9V99     VALUE ZERO.
001830       77  WS-ZONE-COLOR           PIC X(11)    VALUE SPACES.
001840       77  WS-SORT-HOLD            PIC 9(05)V99 VALUE ZERO.
001850       77  WS-MID-SUB              PIC 9(04)   VALUE ZERO   COMP.
001860
001870       01  COMPANY-TITLE.
001880           05  FILLER              PIC X(6)    VALUE "DATE:".
001890           05  O-MONTH             PIC 99.
001900           05  FILLER              PIC X       VALUE "/".
001910           05  O-DAY               PIC 99.
001920           05  FILLER              PIC X       VALUE "/".
001930           05  O-YEAR              PIC 9(4).
001940           05  FILLER              PIC X(38)   VALUE SPACES.
001950           05  FILLER              PIC X(33)   VALUE
001960                   'BLUE RIDGE LAND MARKET ANALYZER'.
001970           05  FILLER              PIC X(37)   VALUE SPACES.
001980           05  FILLER              PIC X(6)    VALUE "PAGE:".
001990           05  O-PCTR              PIC Z9.
002000
002010       01  DIVISION-TITLE.
002020           05  FILLER              PIC X(8)    VALUE "LNDANL02".
002030           05  FILLER              PIC X(49)   VALUE SPACES.
002040           05  FILLER              PIC X(25)   VALUE
002050                   "STREET ANALYSIS SUMMARY".
002060           05  FILLER              PIC X(50)   VALUE SPACES.
002070
002080       01  DETAIL-LINE.
002090           05  FILLER              PIC X(05)   VALUE SPACES.
002100           05  O-STREET            PIC X(30).
002110           05  FILLER              PIC X(02)   VALUE SPACES.
002120           05  O-CITY              PIC X(20).
002130           05  FILLER              PIC X(02)   VALUE SPACES.
002140           05  O-MEDIAN            PIC ZZ,ZZ9.99.
002150           05  FILLER              PIC X(02)   VALUE SPACES.
002160           05  O-ZONE              PIC X(11).
002170           05  FILLER              PIC X(51)   VALUE SPACES.
002180
002190       01  STATS-LINE.
002200           05  FILLER              PIC X(10)   VALUE SPACES.
002210           05  O-STAT-LABEL        PIC X(20).
002220           05  O-STAT-VALUE        PIC ZZ,ZZ9.
002230           05  FILLER              PIC X(05)   VALUE SPACES.
002240           05  O-STAT-PCT          PIC ZZ9.
002250           05  FILLER              PIC X(01)   VALUE "%".
002260           05  FILLER              PIC X(87)   VALUE SPACES.
002270
002280       01  BLANK-LINE.
002290           05  FILLER              PIC X(132)  VALUE SPACES.
002300
002310       PROCEDURE DIVISION.
002320
002330       0000-LNDANL02.
002340           PERFORM 1000-INIT THRU 1000-INIT-EXIT.
002350           PERFORM 2000-MAINLINE THRU 2000-MAINLINE-EXIT
002360               UNTIL WS-SUBSCRIPT > WS-TABLE-CTR.
002370           PERFORM 3000-CLOSING THRU 3000-CLOSING-EXIT.
002380           STOP RUN.
002390
002400       1000-INIT.
002410           PERFORM 1010-LOAD-CUM-DAYS THRU 1010-LOAD-CUM-DAYS-EXIT.
002420           PERFORM 1020-GET-RUN-DATE THRU 1020-GET-RUN-DATE-EXIT.
002430
002440           OPEN INPUT PROPERTY-MST.
002450           MOVE ZERO TO WS-TABLE-CTR.
002460           READ PROPERTY-MST
002470               AT END MOVE "NO" TO MORE-RECS.
002480           PERFORM 1100-LOAD-MASTER-REC UNTIL MORE-RECS = "NO".
002490           CLOSE PROPERTY-MST.
002500
002510           PERFORM 1200-SORT-TABLE THRU 1200-SORT-TABLE-EXIT.
002520
002530           OPEN OUTPUT STREET-OUT.
002540           OPEN OUTPUT PRTOUT.
002550           MOVE 1 TO WS-SUBSCRIPT.
002560           PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.
002570       1000-INIT-EXIT.
002580           EXIT.
002590
002600       1010-LOAD-CUM-DAYS.
002610           MOVE 0   TO WS-CUM-DAYS (1).
002620           MOVE 31  TO WS-CUM-DAYS (2).
002630           MOVE 59  TO WS-CUM-DAYS (3).
002640           MOVE 90  TO WS-CUM-DAYS (4).
002650           MOVE 120 TO WS-CUM-DAYS (5).
002660           MOVE 151 TO WS-CUM-DAYS (6).
002670           MOVE 181 TO WS-CUM-DAYS (7).
002680           MOVE 212 TO WS-CUM-DAYS (8).
002690           MOVE 243 TO WS-CUM-DAYS (9).
002700           MOVE 273 TO WS-CUM-DAYS (10).
002710           MOVE 304 TO WS-CUM-DAYS (11).
002720           MOVE 334 TO WS-CUM-DAYS (12).
002730       1010-LOAD-CUM-DAYS-EXIT.
002740           EXIT.
002750
002760       1020-GET-RUN-DATE.
002770           ACCEPT WS-SYS-DATE FROM DATE.
002780           IF WS-SYS-YY < 50
002790               COMPUTE WS-DATE-YYYY = 2000 + WS-SYS-YY
002800           ELSE
002810               COMPUTE WS-DATE-YYYY = 1900 + WS-SYS-YY
002820           END-IF.
002830           MOVE WS-SYS-MM TO WS-DATE-MM.
002840           MOVE WS-SYS-DD TO WS-DATE-DD.
002850           MOVE WS-DATE-WORK TO WS-RUN-DATE-8.
002860           MOVE WS-SYS-MM TO O-MONTH.
002870           MOVE WS-SYS-DD TO O-DAY.
002880           MOVE WS-DATE-YYYY TO O-YEAR.
002890           PERFORM 9600-CALC-ABS-DAYS THRU 9600-CALC-ABS-DAYS-EXIT.
002900           MOVE WS-ABS-DAYS TO WS-RUN-ABS-DAYS.
002910       1020-GET-RUN-DATE-EXIT.
002920           EXIT.
002930
002940       1100-LOAD-MASTER-REC.
002950           ADD 1 TO WS-TABLE-CTR.
002960           MOVE PR-STREET-NAME      TO MST2-STREET-NAME (WS-TABLE-CTR).
002970           MOVE PR-CITY             TO MST2-CITY (WS-TABLE-CTR).
002980           MOVE PR-PRICE-PER-SQFT   TO
002990               MST2-PRICE-PER-SQFT (WS-TABLE-CTR).
003000           MOVE PR-DAYS-ON-MARKET   TO
003010               MST2-DAYS-ON-MARKET (WS-TABLE-CTR).
003020           MOVE PR-STATUS           TO MST2-STATUS (WS-TABLE-CTR).
003030           MOVE PR-SALE-DATE        TO MST2-SALE-DATE (WS-TABLE-CTR).
003040           MOVE PR-ARCHIVED-FLAG    TO
003050               MST2-ARCHIVED-FLAG (WS-TABLE-CTR).
003060           READ PROPERTY-MST
003070               AT END MOVE "NO" TO MORE-RECS.
003080       1100-LOAD-MASTER-REC-EXIT.
003090           EXIT.
003100
003110*    STRAIGHT INSERTION SORT ON STREET-NAME+CITY - THE MASTER HAS
003120*    NO SECONDARY INDEX, SO WE BUILD GROUP ORDER HERE IN MEMORY
003130*    RATHER THAN MAINTAINING A SEPARATE SORTED EXTRACT ON DISK.
003140       1200-SORT-TABLE.
003150           MOVE 2 TO WS-SORT-SUB.
003160           PERFORM 1210-SORT-PASS UNTIL WS-SORT-SUB > WS-TABLE-CTR.
003170       1200-SORT-TABLE-EXIT.
003180           EXIT.
003190
003200       1210-SORT-PASS.
003210           MOVE WS-SORT-SUB TO WS-SUBSCRIPT.
003220           PERFORM 1220-SORT-SHIFT
003230               UNTIL WS-SUBSCRIPT = 1 OR
003240                   MST2-STREET-NAME (WS-SUBSCRIPT - 1) <
003250                       MST2-STREET-NAME (WS-SUBSCRIPT)
003260                   OR (MST2-STREET-NAME (WS-SUBSCRIPT - 1) =
003270                       MST2-STREET-NAME (WS-SUBSCRIPT) AND
003280                       MST2-CITY (WS-SUBSCRIPT - 1) <=
003290                       MST2-CITY (WS-SUBSCRIPT)).
003300           ADD 1 TO WS-SORT-SUB.
003310       1210-SORT-PASS-EXIT.
003320           EXIT.
003330
003340       1220-SORT-SHIFT.
003350           MOVE MST2-ENTRY (WS-SUBSCRIPT) TO
003360               MST2-ENTRY (WS-TABLE-CTR + 1).
003370           MOVE MST2-ENTRY (WS-SUBSCRIPT - 1) TO
003380               MST2-ENTRY (WS-SUBSCRIPT).
003390           MOVE MST2-ENTRY (WS-TABLE-CTR + 1) TO
003400               MST2-ENTRY (WS-SUBSCRIPT - 1).
003410           SUBTRACT 1 FROM WS-SUBSCRIPT.
003420       1220-SORT-SHIFT-EXIT.
003430           EXIT.
003440
003450       2000-MAINLINE.
003460           MOVE MST2-STREET-NAME (WS-SUBSCRIPT) TO H-STREET-NAME.
003470           MOVE MST2-CITY (WS-SUBSCRIPT)        TO H-CITY.
003480
003490           MOVE ZERO TO SOLD-TOTAL-CTR SOLD-PPS-CTR SOLD-DOM-CTR.
003500           MOVE ZERO TO SOLD-DOM-SUM SOLD-MIN-PPS SOLD-MAX-PPS.
003510           MOVE ZERO TO SOLD-MIN-DOM SOLD-MAX-DOM.
003520           MOVE ZERO TO ACTV-TOTAL-CTR ACTV-PPS-CTR ACTV-DOM-CTR.
003530           MOVE ZERO TO ACTV-DOM-SUM ACTV-MIN-PPS ACTV-MAX-PPS.
003540           MOVE ZERO TO ACTV-MIN-DOM ACTV-MAX-DOM.
003550
003560           PERFORM 2100-ACCUM-ROW
003570               UNTIL WS-SUBSCRIPT > WS-TABLE-CTR
003580                  OR MST2-STREET-NAME (WS-SUBSCRIPT) NOT = H-STREET-NAME
003590                  OR MST2-CITY (WS-SUBSCRIPT) NOT = H-CITY.
003600
003610           PERFORM 9200-GROUP-CALCS THRU 9200-GROUP-CALCS-EXIT.
003620       2000-MAINLINE-EXIT.
003630           EXIT.
003640
003650       2100-ACCUM-ROW.
003660           IF MST2-ARCHIVED-FLAG (WS-SUBSCRIPT) = "N"
003670               IF MST2-STATUS (WS-SUBSCRIPT) = "SOLD"
003680                   PERFORM 2110-TEST-SOLD-365
003690               END-IF
003700               IF MST2-STATUS (WS-SUBSCRIPT) = "ACTIVE"
003710                   PERFORM 2120-ACCUM-ACTIVE
003720               END-IF
003730           END-IF.
003740           ADD 1 TO WS-SUBSCRIPT.
003750       2100-ACCUM-ROW-EXIT.
003760           EXIT.
003770
003780       2110-TEST-SOLD-365.
003790           MOVE MST2-SALE-YYYY (WS-SUBSCRIPT) TO WS-DATE-YYYY.
003800           MOVE MST2-SALE-MM (WS-SUBSCRIPT)   TO WS-DATE-MM.
003810           MOVE MST2-SALE-DD (WS-SUBSCRIPT)   TO WS-DATE-DD.
003820           PERFORM 9600-CALC-ABS-DAYS THRU 9600-CALC-ABS-DAYS-EXIT.
003830           IF WS-RUN-ABS-DAYS - WS-ABS-DAYS <= 365
003840               PERFORM 2130-ACCUM-SOLD
003850           END-IF.
003860       2110-TEST-SOLD-365-EXIT.
003870           EXIT.
003880
003890       2130-ACCUM-SOLD.
003900           ADD 1 TO SOLD-TOTAL-CTR.
003910           IF MST2-PRICE-PER-SQFT (WS-SUBSCRIPT) > ZERO
003920               ADD 1 TO SOLD-PPS-CTR
003930               MOVE MST2-PRICE-PER-SQFT (WS-SUBSCRIPT) TO
003940                   SOLD-PPS-ARRAY (SOLD-PPS-CTR)
003950               IF SOLD-MIN-PPS = ZERO OR
003960                       MST2-PRICE-PER-SQFT (WS-SUBSCRIPT) < SOLD-MIN-PPS
003970                   MOVE MST2-PRICE-PER-SQFT (WS-SUBSCRIPT) TO
003980                       SOLD-MIN-PPS
003990               END-IF
004000               IF MST2-PRICE-PER-SQFT (WS-SUBSCRIPT) > SOLD-MAX-PPS
004010                   MOVE MST2-PRICE-PER-SQFT (WS-SUBSCRIPT) TO
004020                       SOLD-MAX-PPS
004030               END-IF
004040           END-IF.
004050           IF MST2-DAYS-ON-MARKET (WS-SUBSCRIPT) > ZERO
004060               ADD 1 TO SOLD-DOM-CTR
004070               ADD MST2-DAYS-ON-MARKET (WS-SUBSCRIPT) TO SOLD-DOM-SUM
004080               IF SOLD-MIN-DOM = ZERO OR
004090                       MST2-DAYS-ON-MARKET (WS-SUBSCRIPT) < SOLD-MIN-DOM
004100                   MOVE MST2-DAYS-ON-MARKET (WS-SUBSCRIPT) TO
004110                       SOLD-MIN-DOM
004120               END-IF
004130               IF MST2-DAYS-ON-MARKET (WS-SUBSCRIPT) > SOLD-MAX-DOM
004140                   MOVE MST2-DAYS-ON-MARKET (WS-SUBSCRIPT) TO
004150                       SOLD-MAX-DOM
004160               END-IF
004170           END-IF.
004180       2130-ACCUM-SOLD-EXIT.
004190           EXIT.
004200
004210       2120-ACCUM-ACTIVE.
004220           ADD 1 TO ACTV-TOTAL-CTR.
004230           IF MST2-PRICE-PER-SQFT (WS-SUBSCRIPT) > ZERO
004240               ADD 1 TO ACTV-PPS-CTR
004250               MOVE MST2-PRICE-PER-SQFT (WS-SUBSCRIPT) TO
004260                   ACTV-PPS-ARRAY (ACTV-PPS-CTR)
004270               IF ACTV-MIN-PPS = ZERO OR
004280                       MST2-PRICE-PER-SQFT (WS-SUBSCRIPT) < ACTV-MIN-PPS
004290                   MOVE MST2-PRICE-PER-SQFT (WS-SUBSCRIPT) TO
004300                       ACTV-MIN-PPS
004310               END-IF
004320               IF MST2-PRICE-PER-SQFT (WS-SUBSCRIPT) > ACTV-MAX-PPS
004330                   MOVE MST2-PRICE-PER-SQFT (WS-SUBSCRIPT) TO
004340                       ACTV-MAX-PPS
004350               END-IF
004360           END-IF.
004370           IF MST2-DAYS-ON-MARKET (WS-SUBSCRIPT) > ZERO
004380               ADD 1 TO ACTV-DOM-CTR
004390               ADD MST2-DAYS-ON-MARKET (WS-SUBSCRIPT) TO ACTV-DOM-SUM
004400               IF ACTV-MIN-DOM = ZERO OR
004410                       MST2-DAYS-ON-MARKET (WS-SUBSCRIPT) < ACTV-MIN-DOM
004420                   MOVE MST2-DAYS-ON-MARKET (WS-SUBSCRIPT) TO
004430                       ACTV-MIN-DOM
004440               END-IF
004450               IF MST2-DAYS-ON-MARKET (WS-SUBSCRIPT) > ACTV-MAX-DOM
004460                   MOVE MST2-DAYS-ON-MARKET (WS-SUBSCRIPT) TO
004470                       ACTV-MAX-DOM
004480               END-IF
004490           END-IF.
004500       2120-ACCUM-ACTIVE-EXIT.
004510           EXIT.
004520
004530       2000-MAINLINE-SPACER.
004540           EXIT.
004550
004560       3000-CLOSING.
004570           CLOSE PROPERTY-MST.
004580           PERFORM 3100-GRAND-TOTAL THRU 3100-GRAND-TOTAL-EXIT.
004590           CLOSE STREET-OUT.
004600           CLOSE PRTOUT.
004610       3000-CLOSING-EXIT.
004620           EXIT.
004630
004640       3100-GRAND-TOTAL.
004650           WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
004660
004670           MOVE "STREETS WRITTEN"   TO O-STAT-LABEL.
004680           MOVE C-STREETS-WRITTEN   TO O-STAT-VALUE.
004690           MOVE ZERO TO O-STAT-PCT.
004700           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
004710
004720           MOVE "STREETS SKIPPED"   TO O-STAT-LABEL.
004730           MOVE C-STREETS-SKIPPED   TO O-STAT-VALUE.
004740           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
004750
004760           MOVE "GREEN ZONES"       TO O-STAT-LABEL.
004770           MOVE C-GREEN-CTR         TO O-STAT-VALUE.
004780           PERFORM 3110-PCT-OF-WRITTEN.
004790           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
004800
004810           MOVE "LIGHT-GREEN ZONES" TO O-STAT-LABEL.
004820           MOVE C-LTGREEN-CTR       TO O-STAT-VALUE.
004830           PERFORM 3110-PCT-OF-WRITTEN.
004840           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
004850
004860           MOVE "YELLOW ZONES"      TO O-STAT-LABEL.
004870           MOVE C-YELLOW-CTR        TO O-STAT-VALUE.
004880           PERFORM 3110-PCT-OF-WRITTEN.
004890           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
004900
004910           MOVE "RED ZONES"         TO O-STAT-LABEL.
004920           MOVE C-RED-CTR           TO O-STAT-VALUE.
004930           PERFORM 3110-PCT-OF-WRITTEN.
004940           WRITE PRTLINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
004950       3100-GRAND-TOTAL-EXIT.
004960           EXIT.
004970
004980       3110-PCT-OF-WRITTEN.
004990           IF C-STREETS-WRITTEN > ZERO
005000               COMPUTE O-STAT-PCT =
005010                   (O-STAT-VALUE * 100) / C-STREETS-WRITTEN
005020           ELSE
005030               MOVE ZERO TO O-STAT-PCT
005040           END-IF.
005050       3110-PCT-OF-WRITTEN-EXIT.
005060           EXIT.
005070
005080*    GROUP-LEVEL CALCULATIONS - CHOOSE THE SAMPLE, DERIVE MEDIAN,
005090*    AVERAGE DOM, CONFIDENCE AND ZONE COLOR, THEN WRITE THE
005100*    STREET-ANALYSIS RECORD IF THE GROUP HAS USABLE PRICE DATA.
005110       9200-GROUP-CALCS.
005120           IF SOLD-TOTAL-CTR >= 3
005130               SET WS-CHOSE-SOLD TO TRUE
005140               MOVE SOLD-TOTAL-CTR TO WS-SAMPLE-SIZE
005150           ELSE
005160               SET WS-CHOSE-ACTIVE TO TRUE
005170               MOVE ACTV-TOTAL-CTR TO WS-SAMPLE-SIZE
005180           END-IF.
005190
005200           IF WS-CHOSE-SOLD AND SOLD-PPS-CTR > ZERO
005210               PERFORM 9210-SORT-SOLD-PPS THRU 9210-SORT-SOLD-PPS-EXIT
005220               PERFORM 9220-MEDIAN-SOLD THRU 9220-MEDIAN-SOLD-EXIT
005230               PERFORM 9240-WRITE-STREET-OUT
005240           END-IF.
005250           IF WS-CHOSE-ACTIVE AND ACTV-PPS-CTR > ZERO
005260               PERFORM 9211-SORT-ACTV-PPS THRU 9211-SORT-ACTV-PPS-EXIT
005270               PERFORM 9221-MEDIAN-ACTV THRU 9221-MEDIAN-ACTV-EXIT
005280               PERFORM 9240-WRITE-STREET-OUT
005290           END-IF.
005300           IF (WS-CHOSE-SOLD AND SOLD-PPS-CTR = ZERO) OR
005310              (WS-CHOSE-ACTIVE AND ACTV-PPS-CTR = ZERO)
005320               ADD 1 TO C-STREETS-SKIPPED
005330           END-IF.
005340       9200-GROUP-CALCS-EXIT.
005350           EXIT.
005360
005370       9210-SORT-SOLD-PPS.
005380           MOVE 2 TO WS-SORT-SUB.
005390           PERFORM 9212-SORT-SOLD-PASS UNTIL WS-SORT-SUB > SOLD-PPS-CTR.
005400       9210-SORT-SOLD-PPS-EXIT.
005410           EXIT.
005420
005430       9212-SORT-SOLD-PASS.
005440           MOVE WS-SORT-SUB TO WS-ROW-SUB.
005450           PERFORM 9213-SORT-SOLD-SHIFT
005460               UNTIL WS-ROW-SUB = 1 OR
005470                   SOLD-PPS-ARRAY (WS-ROW-SUB - 1) <=
005480                   SOLD-PPS-ARRAY (WS-ROW-SUB).
005490           ADD 1 TO WS-SORT-SUB.
005500       9212-SORT-SOLD-PASS-EXIT.
005510           EXIT.
005520
005530       9213-SORT-SOLD-SHIFT.
005540           MOVE SOLD-PPS-ARRAY (WS-ROW-SUB) TO WS-SORT-HOLD.
005550           MOVE SOLD-PPS-ARRAY (WS-ROW-SUB - 1) TO
005560               SOLD-PPS-ARRAY (WS-ROW-SUB).
005570           MOVE WS-SORT-HOLD TO SOLD-PPS-ARRAY (WS-ROW-SUB - 1).
005580           SUBTRACT 1 FROM WS-ROW-SUB.
005590       9213-SORT-SOLD-SHIFT-EXIT.
005600           EXIT.
005610
005620       9211-SORT-ACTV-PPS.
005630           MOVE 2 TO WS-SORT-SUB.
005640           PERFORM 9214-SORT-ACTV-PASS UNTIL WS-SORT-SUB > ACTV-PPS-CTR.
005650       9211-SORT-ACTV-PPS-EXIT.
005660           EXIT.
005670
005680       9214-SORT-ACTV-PASS.
005690           MOVE WS-SORT-SUB TO WS-ROW-SUB.
005700           PERFORM 9215-SORT-ACTV-SHIFT
005710               UNTIL WS-ROW-SUB = 1 OR
005720                   ACTV-PPS-ARRAY (WS-ROW-SUB - 1) <=
005730                   ACTV-PPS-ARRAY (WS-ROW-SUB).
005740           ADD 1 TO WS-SORT-SUB.
005750       9214-SORT-ACTV-PASS-EXIT.
005760           EXIT.
005770
005780       9215-SORT-ACTV-SHIFT.
005790           MOVE ACTV-PPS-ARRAY (WS-ROW-SUB) TO WS-SORT-HOLD.
005800           MOVE ACTV-PPS-ARRAY (WS-ROW-SUB - 1) TO
005810               ACTV-PPS-ARRAY (WS-ROW-SUB).
005820           MOVE WS-SORT-HOLD TO ACTV-PPS-ARRAY (WS-ROW-SUB - 1).
005830           SUBTRACT 1 FROM WS-ROW-SUB.
005840       9215-SORT-ACTV-SHIFT-EXIT.
005850           EXIT.
005860
005870       9220-MEDIAN-SOLD.
005880           IF (SOLD-PPS-CTR / 2) * 2 = SOLD-PPS-CTR
005890               COMPUTE WS-MID-SUB = SOLD-PPS-CTR / 2
005900               COMPUTE WS-MEDIAN-PPS ROUNDED =
005910                   (SOLD-PPS-ARRAY (WS-MID-SUB) +
005920                    SOLD-PPS-ARRAY (WS-MID-SUB + 1)) / 2
005930           ELSE
005940               COMPUTE WS-MID-SUB = (SOLD-PPS-CTR / 2) + 1
005950               MOVE SOLD-PPS-ARRAY (WS-MID-SUB) TO WS-MEDIAN-PPS
005960           END-IF.
005970           IF SOLD-DOM-CTR > ZERO
005980               COMPUTE WS-AVG-DOM ROUNDED = SOLD-DOM-SUM / SOLD-DOM-CTR
005990           ELSE
006000               MOVE ZERO TO WS-AVG-DOM
006010           END-IF.
006020           PERFORM 9230-ZONE-COLOR THRU 9230-ZONE-COLOR-EXIT.
006030           PERFORM 9250-CONFIDENCE THRU 9250-CONFIDENCE-EXIT.
006040       9220-MEDIAN-SOLD-EXIT.
006050           EXIT.
006060
006070       9221-MEDIAN-ACTV.
006080           IF (ACTV-PPS-CTR / 2) * 2 = ACTV-PPS-CTR
006090               COMPUTE WS-MID-SUB = ACTV-PPS-CTR / 2
006100               COMPUTE WS-MEDIAN-PPS ROUNDED =
006110                   (ACTV-PPS-ARRAY (WS-MID-SUB) +
006120                    ACTV-PPS-ARRAY (WS-MID-SUB + 1)) / 2
006130           ELSE
006140               COMPUTE WS-MID-SUB = (ACTV-PPS-CTR / 2) + 1
006150               MOVE ACTV-PPS-ARRAY (WS-MID-SUB) TO WS-MEDIAN-PPS
006160           END-IF.
006170           IF ACTV-DOM-CTR > ZERO
006180               COMPUTE WS-AVG-DOM ROUNDED = ACTV-DOM-SUM / ACTV-DOM-CTR
006190           ELSE
006200               MOVE ZERO TO WS-AVG-DOM
006210           END-IF.
006220           PERFORM 9230-ZONE-COLOR THRU 9230-ZONE-COLOR-EXIT.
006230           PERFORM 9250-CONFIDENCE THRU 9250-CONFIDENCE-EXIT.
006240       9221-MEDIAN-ACTV-EXIT.
006250           EXIT.
006260
006270       9230-ZONE-COLOR.
006280           EVALUATE TRUE
006290               WHEN WS-MEDIAN-PPS >= 350.00
006300                   MOVE "GREEN      " TO WS-ZONE-COLOR
006310               WHEN WS-MEDIAN-PPS >= 300.00
006320                   MOVE "LIGHT-GREEN" TO WS-ZONE-COLOR
006330               WHEN WS-MEDIAN-PPS >= 220.00
006340                   MOVE "YELLOW     " TO WS-ZONE-COLOR
006350               WHEN OTHER
006360                   MOVE "RED        " TO WS-ZONE-COLOR
006370           END-EVALUATE.
006380       9230-ZONE-COLOR-EXIT.
006390           EXIT.
006400
006410       9250-CONFIDENCE.
006420           COMPUTE WS-CONFIDENCE ROUNDED = WS-SAMPLE-SIZE / 10.
006430           IF WS-CONFIDENCE > 1.00
006440               MOVE 1.00 TO WS-CONFIDENCE
006450           END-IF.
006460       9250-CONFIDENCE-EXIT.
006470           EXIT.
006480
006490       9240-WRITE-STREET-OUT.
006500           MOVE H-STREET-NAME    TO SA-STREET-NAME.
006510           MOVE H-CITY           TO SA-CITY.
006520           MOVE WS-MEDIAN-PPS    TO SA-MEDIAN-PRICE-SQFT.
006530           MOVE WS-AVG-DOM       TO SA-AVG-DOM.
006540           MOVE WS-SAMPLE-SIZE   TO SA-SAMPLE-SIZE.
006550           MOVE WS-ZONE-COLOR    TO SA-ZONE-COLOR.
006560           MOVE WS-CONFIDENCE    TO SA-CONFIDENCE.
006570
006580           IF WS-CHOSE-SOLD
006590               MOVE SOLD-MIN-PPS TO SA-MIN-PRICE-SQFT
006600               MOVE SOLD-MAX-PPS TO SA-MAX-PRICE-SQFT
006610               MOVE SOLD-MIN-DOM TO SA-MIN-DOM
006620               MOVE SOLD-MAX-DOM TO SA-MAX-DOM
006630           ELSE
006640               MOVE ACTV-MIN-PPS TO SA-MIN-PRICE-SQFT
006650               MOVE ACTV-MAX-PPS TO SA-MAX-PRICE-SQFT
006660               MOVE ACTV-MIN-DOM TO SA-MIN-DOM
006670               MOVE ACTV-MAX-DOM TO SA-MAX-DOM
006680           END-IF.
006690
006700           WRITE SA-STREET-RECORD.
006710           ADD 1 TO C-STREETS-WRITTEN.
006720
006730           EVALUATE TRUE
006740               WHEN SA-ZONE-GREEN      ADD 1 TO C-GREEN-CTR
006750               WHEN SA-ZONE-LIGHT-GREEN ADD 1 TO C-LTGREEN-CTR
006760               WHEN SA-ZONE-YELLOW     ADD 1 TO C-YELLOW-CTR
006770               WHEN SA-ZONE-RED        ADD 1 TO C-RED-CTR
006780           END-EVALUATE.
006790
006800           MOVE H-STREET-NAME TO O-STREET.
006810           MOVE H-CITY        TO O-CITY.
006820           MOVE WS-MEDIAN-PPS TO O-MEDIAN.
006830           MOVE WS-ZONE-COLOR TO O-ZONE.
006840           WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
006850       9240-WRITE-STREET-OUT-EXIT.
006860           EXIT.
006870
006880       9600-CALC-ABS-DAYS.
006890           PERFORM 9610-LEAP-CHECK THRU 9610-LEAP-CHECK-EXIT.
006900           COMPUTE WS-ABS-DAYS =
006910               (WS-DATE-YYYY * 365) + (WS-DATE-YYYY / 4)
006920               - (WS-DATE-YYYY / 100) + (WS-DATE-YYYY / 400)
006930               + WS-CUM-DAYS (WS-DATE-MM) + WS-DATE-DD.
006940           IF WS-DATE-MM > 2 AND WS-IS-LEAP-YEAR
006950               ADD 1 TO WS-ABS-DAYS
006960           END-IF.
006970       9600-CALC-ABS-DAYS-EXIT.
006980           EXIT.
006990
007000       9610-LEAP-CHECK.
007010           MOVE "N" TO WS-LEAP-FLAG.
007020           COMPUTE WS-LEAP-TEST = (WS-DATE-YYYY / 4) * 4.
007030           IF WS-LEAP-TEST = WS-DATE-YYYY
007040               MOVE "Y" TO WS-LEAP-FLAG
007050               COMPUTE WS-LEAP-TEST = (WS-DATE-YYYY / 100) * 100
007060               IF WS-LEAP-TEST = WS-DATE-YYYY
007070                   MOVE "N" TO WS-LEAP-FLAG
007080                   COMPUTE WS-LEAP-TEST = (WS-DATE-YYYY / 400) * 400
007090                   IF WS-LEAP-TEST = WS-DATE-YYYY
007100                       MOVE "Y" TO WS-LEAP-FLAG
007110                   END-IF
007120               END-IF
007130           END-IF.
007140       9610-LEAP-CHECK-EXIT.
007150           EXIT.
007160
007170       9900-HEADING.
007180           ADD 1 TO C-PCTR.
007190           MOVE C-PCTR TO O-PCTR.
007200           WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.
007210           WRITE PRTLINE FROM DIVISION-TITLE AFTER ADVANCING 2 LINES.
007220           WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
007230       9900-HEADING-EXIT.
007240           EXIT.
