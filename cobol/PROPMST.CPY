000100****************************************************************
000110*  PROPMST.CPY                                                *
000120*  PROPERTY MASTER RECORD LAYOUT - LAND MARKET ANALYZER SYSTEM*
000130*  USED BY LNDANL01, LNDANL02, LNDANL03, LNDANL04, LNDANL05   *
000140*  ONE ENTRY PER MLS LISTING, HOME OR VACANT LAND PARCEL.     *
000150*  MASTER IS MAINTAINED IN ASCENDING MLS-NUMBER SEQUENCE.     *
000160****************************************************************
000170*  CHANGE LOG                                                 *
000180*  03/15/86  RLM  ORIGINAL LAYOUT RELEASED WITH LNDANL01.  LM-8603
000190*  06/02/86  RLM  ADDED STREET-NAME FOR STREET ROLLUP.     LM-8604
000200*  08/21/87  DWH  ADDED ZIP-CODE FIELD FOR MARKET-HEAT.    LM-8709
000210*  02/11/88  DWH  ADDED LATITUDE/LONGITUDE FOR RADIUS RUN. LM-8802
000220*  09/09/89  TJW  ADDED BEDROOMS/BATHROOMS/LOT-SIZE-ACRES. LM-8909
000230*  04/03/91  TJW  ADDED ARCHIVED-FLAG AND 88-LEVELS.       LM-9104
000240*  10/14/98  SKB  Y2K AUDIT - DATES ALREADY PIC 9(08) WITH LM-9811
000250*                 4-DIGIT YEAR.  NO FIELD CHANGES NEEDED.  LM-9811
000260*  03/02/01  JAP  WIDENED STATUS TO X(14) FOR UNDER-       LM-0103
000270*                 CONTRACT STATUS TEXT.                    LM-0103
000280****************************************************************
000290       01  PR-MASTER-RECORD.
000300           05  PR-MLS-NUMBER           PIC X(10).
000310           05  PR-ADDRESS              PIC X(40).
000320           05  PR-STREET-NAME          PIC X(30).
000330           05  PR-CITY                 PIC X(20).
000340           05  PR-STATE                PIC X(02).
000350           05  PR-ZIP-CODE              PIC X(05).
000360           05  PR-LATITUDE             PIC S9(03)V9(06).
000370           05  PR-LONGITUDE            PIC S9(03)V9(06).
000380           05  PR-SALE-PRICE           PIC 9(09)V99.
000390           05  PR-LIST-PRICE           PIC 9(09)V99.
000400           05  PR-SQFT                 PIC 9(07)V99.
000410           05  PR-PRICE-PER-SQFT       PIC 9(05)V99.
000420           05  PR-BEDROOMS             PIC 9(02).
000430           05  PR-BATHROOMS            PIC 9(02)V9.
000440           05  PR-LOT-SIZE-ACRES       PIC 9(05)V99.
000450           05  PR-STATUS               PIC X(14).
000460               88  PR-STATUS-ACTIVE         VALUE 'ACTIVE        '.
000470               88  PR-STATUS-SOLD           VALUE 'SOLD          '.
000480               88  PR-STATUS-UNDR-CONTRACT  VALUE 'UNDER-CONTRACT'.
000490               88  PR-STATUS-WITHDRAWN      VALUE 'WITHDRAWN     '.
000500           05  PR-LIST-DATE            PIC 9(08).
000510           05  PR-SALE-DATE            PIC 9(08).
000520           05  PR-DAYS-ON-MARKET       PIC 9(05).
000530           05  PR-ARCHIVED-FLAG        PIC X(01).
000540               88  PR-ARCHIVED              VALUE 'Y'.
000550               88  PR-NOT-ARCHIVED          VALUE 'N'.
000560           05  FILLER                  PIC X(09).
000570*    PR-DATE-PARTS - ALTERNATE VIEW OF LIST-DATE FOR THE
000580*    ARCHIVE-AGE AND WINDOW-COMPARE PARAGRAPHS (LNDANL01/03).
000590       01  PR-SALE-DATE-PARTS REDEFINES PR-MASTER-RECORD.
000600           05  FILLER                  PIC X(197).
000610           05  PR-SALE-YYYY            PIC 9(04).
000620           05  PR-SALE-MM              PIC 9(02).
000630           05  PR-SALE-DD              PIC 9(02).
000640           05  FILLER                  PIC X(15).
