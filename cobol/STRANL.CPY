000100****************************************************************
000110*  STRANL.CPY                                                 *
000120*  STREET-ANALYSIS RECORD - OUTPUT OF LNDANL02, READ AS A     *
000130*  BINARY-SEARCH LOOKUP TABLE BY LNDANL05.                    *
000140****************************************************************
000150*  CHANGE LOG                                                 *
000160*  06/02/86  RLM  ORIGINAL LAYOUT RELEASED WITH LNDANL02.  LM-8604
000170*  09/09/89  TJW  ADDED CONFIDENCE FOR LAND-SCORER LOOKUP. LM-8910
000180*  10/14/98  SKB  Y2K AUDIT - NO DATE FIELDS PRESENT.      LM-9811
000190****************************************************************
000200       01  SA-STREET-RECORD.
000210           05  SA-STREET-NAME          PIC X(30).
000220           05  SA-CITY                 PIC X(20).
000230           05  SA-MEDIAN-PRICE-SQFT    PIC 9(05)V99.
000240           05  SA-MIN-PRICE-SQFT       PIC 9(05)V99.
000250           05  SA-MAX-PRICE-SQFT       PIC 9(05)V99.
000260           05  SA-AVG-DOM              PIC 9(05)V99.
000270           05  SA-MIN-DOM              PIC 9(05).
000280           05  SA-MAX-DOM              PIC 9(05).
000290           05  SA-ZONE-COLOR           PIC X(11).
000300               88  SA-ZONE-GREEN            VALUE 'GREEN      '.
000310               88  SA-ZONE-LIGHT-GREEN      VALUE 'LIGHT-GREEN'.
000320               88  SA-ZONE-YELLOW           VALUE 'YELLOW     '.
000330               88  SA-ZONE-RED              VALUE 'RED        '.
000340           05  SA-SAMPLE-SIZE          PIC 9(04).
000350           05  SA-CONFIDENCE           PIC 9V99.
000360           05  FILLER                  PIC X(14).
000370*    ALTERNATE VIEW USED BY 9210-MEDIAN TO SPLIT THE KEY WHEN
000380*    BUILDING THE SORTED LOOKUP TABLE IN WORKING-STORAGE.
000390       01  SA-KEY-PARTS REDEFINES SA-STREET-RECORD.
000400           05  SA-KEY-STREET           PIC X(30).
000410           05  SA-KEY-CITY             PIC X(20).
000420           05  FILLER                  PIC X(70).
