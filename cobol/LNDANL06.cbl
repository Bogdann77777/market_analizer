000100      IDENTIFICATION DIVISION.
000110          PROGRAM-ID.          LNDANL06.
000120          AUTHOR.              D. HUGGINS.
000130          INSTALLATION.        WESTERN CAROLINA DATA CENTER.
000140          DATE-WRITTEN.        06/20/89.
000150          DATE-COMPILED.       06/20/89.
000160          SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE
000170                                ONLY.  DO NOT RELEASE OUTSIDE DP.
000180
000190****************************************************************
000200* LNDANL06 - E-MAIL LAND NOTICE SCANNER                        *
000210* READS THE FLATTENED MLS/REALTOR NOTICE FEED, THROWS OUT       *
000220* ANYTHING THAT ISN'T A TRUSTED-SENDER LAND LISTING, PULLS THE  *
000230* PRICE/ACREAGE/ADDRESS OUT OF THE FREE-TEXT BODY AND WRITES    *
000240* THE ONES THAT MEET THE BUYER'S CRITERIA TO THE QUALIFIED FILE.*
000250* RUN INDEPENDENTLY OF LNDANL01-05 - IT OWNS ITS OWN MASTER     *
000260* COPY FOR THE GREEN-ZONE LOOKUP ONLY.                          *
000270****************************************************************
000280* CHANGE LOG                                                    LM-0000
000290* 06/20/89  DWH  ORIGINAL PROGRAM RELEASED - FIRST E-MAIL FEED   LM-8906
000300*                PICKED UP FROM THE NEW GATEWAY BOX.             LM-8906
000310* 02/14/92  TJW  ADDED THE GREEN-ZONE LOOKUP TO THE ALERT -      LM-9202
000320*                SALES STAFF WANTED TO KNOW IF A NOTICE WAS IN   LM-9202
000330*                A GOOD AREA WITHOUT WAITING ON LNDANL04.        LM-9202
000340* 08/03/96  SKB  WIDENED THE BODY FIELD TO 400 BYTES - GATEWAY   LM-9608
000350*                STARTED SENDING LONGER NOTICES.                 LM-9608
000360* 11/21/98  SKB  Y2K REMEDIATION - RUN DATE NOW 4-DIGIT YEAR,    LM-9811
000370*                SAME FIX AS THE OTHER LNDANL0X PROGRAMS.        LM-9811
000380* 07/12/02  JAP  ACREAGE SUFFIX SCAN ADDED SO 'N.NN ACRES' IN    LM-0207
000390*                THE BODY TEXT DOESN'T NEED A LABEL TO BE FOUND. LM-0207
000400* 11/08/03  JAP  MAX PRICE AND MIN LOT SIZE LINED UP WITH THE    LM-0311
000410*                LAND-SCORER THRESHOLDS PER TITLE DEPT REQUEST.  LM-0311
000420****************************************************************
000430
000440      ENVIRONMENT DIVISION.
000450      CONFIGURATION SECTION.
000460      SPECIAL-NAMES.
000470          C01 IS TOP-OF-FORM.
000480
000490      INPUT-OUTPUT SECTION.
000500      FILE-CONTROL.
000510
000520          SELECT NOTICE-IN     ASSIGN TO NOTICE-IN
000530                 ORGANIZATION IS LINE SEQUENTIAL.
000540
000550          SELECT PROPERTY-MST  ASSIGN TO PROPMSTO
000560                 ORGANIZATION IS LINE SEQUENTIAL.
000570
000580          SELECT QUALIFIED-OUT ASSIGN TO QUALIFD-OUT
000590                 ORGANIZATION IS LINE SEQUENTIAL.
000600
000610          SELECT PRTOUT        ASSIGN TO RPT-OUT
000620                 ORGANIZATION IS RECORD SEQUENTIAL.
000630
000640      DATA DIVISION.
000650      FILE SECTION.
000660
000670      FD  NOTICE-IN
000680          LABEL RECORD IS STANDARD
000690          RECORD CONTAINS 500 CHARACTERS
000700          DATA RECORD IS I-NOTICE-REC.
000710
000720      01  I-NOTICE-REC.
000730          05  I-NOTICE-SUBJECT    PIC X(60).
000740          05  I-NOTICE-SENDER     PIC X(40).
000750          05  I-NOTICE-BODY       PIC X(400).
000760
000770      FD  PROPERTY-MST
000780          LABEL RECORD IS STANDARD
000790          RECORD CONTAINS 220 CHARACTERS
000800          DATA RECORD IS PR-MASTER-RECORD.
000810          COPY PROPMST.
000820
000830      FD  QUALIFIED-OUT
000840          LABEL RECORD IS STANDARD
000850          RECORD CONTAINS 140 CHARACTERS
000860          DATA RECORD IS QL-REC.
000870
000880      01  QL-REC.
000890          05  QL-ADDRESS          PIC X(40).
000900          05  QL-CITY             PIC X(20).
000910          05  QL-PRICE            PIC 9(09)V99.
000920          05  QL-LOT-ACRES        PIC 9(05)V99.
000930          05  QL-SQFT             PIC 9(09)V99.
000940          05  QL-PRICE-PER-ACRE   PIC 9(09)V99.
000950          05  QL-MLS-NUMBER       PIC X(10).
000960          05  FILLER              PIC X(30).
000970
000980      FD  PRTOUT
000990          LABEL RECORD IS OMITTED
001000          RECORD CONTAINS 132 CHARACTERS
001010          LINAGE IS 60 WITH FOOTING AT 55
001020          DATA RECORD IS PRTLINE.
001030
001040      01  PRTLINE                 PIC X(132).
001050
001060      WORKING-STORAGE SECTION.
001070
001080      77  WS-SUBSCRIPT            PIC 9(04)   VALUE ZERO   COMP.
001090      77  WS-TABLE-CTR            PIC 9(04)   VALUE ZERO   COMP.
001100      77  WS-SCAN-PTR             PIC 9(04)   VALUE ZERO   COMP.
001110      77  WS-SCAN-LEN             PIC 9(04)   VALUE ZERO   COMP.
001120      77  WS-WIN-START            PIC S9(04)  VALUE ZERO   COMP.
001130      77  WS-SCAN-IDX             PIC 9(04)   VALUE ZERO   COMP.
001140      77  WS-SCAN-OUT-IDX         PIC 9(04)   VALUE ZERO   COMP.
001150
001160      01  WORK-AREA.
001170          05  MORE-RECS           PIC XXX     VALUE "YES".
001180          05  C-PCTR              PIC 99      VALUE ZERO   COMP.
001190          05  C-READ-CTR          PIC 9(05)   VALUE ZERO   COMP.
001200          05  C-PREFILTER-CTR     PIC 9(05)   VALUE ZERO   COMP.
001210          05  C-PARSE-REJ-CTR     PIC 9(05)   VALUE ZERO   COMP.
001220          05  C-QUALIFIED-CTR     PIC 9(05)   VALUE ZERO   COMP.
001230          05  WS-KEYWORD-SWITCH   PIC X       VALUE "N".
001240              88  WS-KEYWORD-OK        VALUE "Y".
001250          05  WS-SENDER-SWITCH    PIC X       VALUE "N".
001260              88  WS-SENDER-OK         VALUE "Y".
001270          05  WS-RUN-ACTIVE       PIC X       VALUE "N".
001280          05  FILLER              PIC X(05)   VALUE SPACES.
001290
001300      01  WS-RUN-DATE-AREA.
001310          05  WS-SYS-DATE.
001320              10  WS-SYS-YY       PIC 99.
001330              10  WS-SYS-MM       PIC 99.
001340              10  WS-SYS-DD       PIC 99.
001350          05  WS-DATE-YYYY        PIC 9(04).
001360          05  FILLER              PIC X(04)   VALUE SPACES.
001370
001380      01  WS-PARSE-WORK.
001390          05  WS-BODY-UC          PIC X(400).
001400          05  WS-SUBJECT-UC       PIC X(60).
001410          05  WS-SENDER-UC        PIC X(40).
001420          05  WS-DISCARD-TEXT     PIC X(400).
001430          05  WS-TOKEN-TEXT       PIC X(40).
001440          05  WS-TOKEN-10 REDEFINES WS-TOKEN-TEXT
001450                                  PIC X(10).
001460          05  WS-SCAN-SRC         PIC X(20).
001470          05  WS-SCAN-RESULT      PIC X(20).
001480          05  WS-SCAN-CHAR        PIC X.
001490          05  WS-SCAN-ALLOW-DOT   PIC X       VALUE "N".
001500          05  WS-ACRES-INT-TXT    PIC X(05)   VALUE ZERO.
001510          05  WS-ACRES-FRAC-TXT   PIC XX      VALUE "00".
001520          05  WS-FOUND-SWITCH     PIC X       VALUE "N".
001530              88  WS-TOKEN-FOUND       VALUE "Y".
001540          05  FILLER              PIC X(01).
001550
001560      77  WS-PARSED-PRICE         PIC 9(09)   VALUE ZERO.
001570      77  WS-ACRES-INT-NUM        PIC 9(05)   VALUE ZERO.
001580      77  WS-ACRES-FRAC-NUM       PIC 9(02)   VALUE ZERO.
001590
001600*    TEN LAND-NOTICE KEYWORDS THE BUSINESS DEPT SUPPLIED WHEN THE
001610*    FEED WAS FIRST TURNED ON, WITH THE FIVE TRUSTED SENDER
001620*    DOMAINS LISTED RIGHT UNDERNEATH SO ONE PERSON CAN KEEP BOTH
001630*    LISTS CURRENT.
001640      01  PL-PARSED-LISTING.
001650          05  PL-ADDRESS          PIC X(40)   VALUE SPACES.
001660          05  PL-CITY             PIC X(20)   VALUE SPACES.
001670          05  PL-PRICE            PIC 9(09)V99 VALUE ZERO.
001680          05  PL-LOT-ACRES        PIC 9(05)V99 VALUE ZERO.
001690          05  PL-SQFT             PIC 9(09)V99 VALUE ZERO.
001700          05  PL-PRICE-PER-ACRE   PIC 9(09)V99 VALUE ZERO.
001710          05  PL-MLS-NUMBER       PIC X(10)   VALUE SPACES.
001720          05  FILLER              PIC X(01).
001730
001740      77  WS-MAX-PRICE            PIC 9(09)V99
001750                                       VALUE 150000.00.
001760      77  WS-MIN-LOT-SIZE         PIC 9(05)V99 VALUE 0.25.
001770
001780*    MINIATURE COPY OF THE PROPERTY MASTER, JUST THE FIELDS THE
001790*    GREEN-ZONE LOOKUP NEEDS - THE MASTER IS ALREADY IN MLS ORDER
001800*    COMING OFF LNDANL01, SO NO SORT IS NEEDED BEFORE SEARCH ALL.
001810      01  MST6-TABLE.
001820          05  MST6-ENTRY OCCURS 2000 TIMES
001830                  ASCENDING KEY IS MST6-MLS-NUMBER
001840                  INDEXED BY MST6-IDX.
001850              10  MST6-MLS-NUMBER     PIC X(10).
001860              10  MST6-LATITUDE       PIC S9(03)V9(06).
001870              10  MST6-LONGITUDE      PIC S9(03)V9(06).
001880              10  MST6-PRICE-SQFT     PIC 9(05)V99.
001890              10  MST6-ARCHIVED-FLAG  PIC X(01).
001900              10  FILLER              PIC X(06).
001910          05  MST6-LAT-PARTS REDEFINES MST6-ENTRY
001920                  OCCURS 2000 TIMES INDEXED BY MST6-LAT-IDX.
001930              10  FILLER              PIC X(10).
001940              10  MST6-LAT-DEG        PIC S9(03).
001950              10  MST6-LAT-FRAC       PIC 9(06).
001960              10  FILLER              PIC X(23).
001970          05  MST6-LON-PARTS REDEFINES MST6-ENTRY
001980                  OCCURS 2000 TIMES INDEXED BY MST6-LON-IDX.
001990              10  FILLER              PIC X(19).
002000              10  MST6-LON-DEG        PIC S9(03).
002010              10  MST6-LON-FRAC       PIC 9(06).
002020              10  FILLER              PIC X(14).
002030
002040      01  WS-GREENZONE-AREA.
002050          05  WS-TARGET-LAT       PIC S9(03)V9(06) VALUE ZERO.
002060          05  WS-TARGET-LON       PIC S9(03)V9(06) VALUE ZERO.
002070          05  WS-GZ-RADIUS-MI     PIC 9(03)V99     VALUE 1.00.
002080          05  WS-BBOX-LAT-DELTA   PIC S9(02)V9(06) VALUE ZERO.
002090          05  WS-BBOX-LON-DELTA   PIC S9(02)V9(06) VALUE ZERO.
002100          05  WS-BBOX-LOW-LAT     PIC S9(03)V9(06) VALUE ZERO.
002110          05  WS-BBOX-HIGH-LAT    PIC S9(03)V9(06) VALUE ZERO.
002120          05  WS-BBOX-LOW-LON     PIC S9(03)V9(06) VALUE ZERO.
002130          05  WS-BBOX-HIGH-LON    PIC S9(03)V9(06) VALUE ZERO.
002140          05  WS-GZ-TOTAL-CTR     PIC 9(05)   VALUE ZERO   COMP.
002150          05  WS-GZ-GREEN-CTR     PIC 9(05)   VALUE ZERO   COMP.
002160          05  WS-GZ-LTGREEN-CTR   PIC 9(05)   VALUE ZERO   COMP.
002170          05  WS-GZ-RATIO         PIC 9(03)V99 VALUE ZERO.
002180          05  WS-GZ-LABEL         PIC X(18)   VALUE SPACES.
002190          05  WS-GZ-HAS-COORDS    PIC X       VALUE "N".
002200              88  WS-GZ-COORDS-FOUND  VALUE "Y".
002210          05  FILLER              PIC X(01).
002220
002230      77  WS-REASON-TEXT          PIC X(80)   VALUE SPACES.
002240
002250*    HAVERSINE WORK AREA - HAND-ROLLED SINE/COSINE/ARCSINE AND
002260*    SQUARE ROOT, DUPLICATED LOCALLY AGAIN FOR THE SAME REASON AS
002270*    LNDANL04 AND LNDANL05 - NO CALLABLE SUBPROGRAMS ON THIS BOX.
002280      77  WS-PI-CONSTANT          PIC 9(01)V9(09)
002290                                       VALUE 3.141592653.
002300      77  WS-EARTH-RADIUS-MI      PIC 9(04)V9(01) VALUE 3959.0.
002310      77  WS-LAT1                 PIC S9(03)V9(06) VALUE ZERO.
002320      77  WS-LON1                 PIC S9(03)V9(06) VALUE ZERO.
002330      77  WS-LAT2                 PIC S9(03)V9(06) VALUE ZERO.
002340      77  WS-LON2                 PIC S9(03)V9(06) VALUE ZERO.
002350      77  WS-LAT1-RAD             PIC S9(02)V9(09) VALUE ZERO.
002360      77  WS-LAT2-RAD             PIC S9(02)V9(09) VALUE ZERO.
002370      77  WS-DLAT-RAD             PIC S9(02)V9(09) VALUE ZERO.
002380      77  WS-DLON-RAD             PIC S9(02)V9(09) VALUE ZERO.
002390      77  WS-HALF-DLAT            PIC S9(02)V9(09) VALUE ZERO.
002400      77  WS-HALF-DLON            PIC S9(02)V9(09) VALUE ZERO.
002410      77  WS-SIN-HALF-DLAT        PIC S9(02)V9(09) VALUE ZERO.
002420      77  WS-SIN-HALF-DLON        PIC S9(02)V9(09) VALUE ZERO.
002430      77  WS-SIN2-HALF-DLAT       PIC S9(02)V9(09) VALUE ZERO.
002440      77  WS-SIN2-HALF-DLON       PIC S9(02)V9(09) VALUE ZERO.
002450      77  WS-COS-LAT1             PIC S9(02)V9(09) VALUE ZERO.
002460      77  WS-COS-LAT2             PIC S9(02)V9(09) VALUE ZERO.
002470      77  WS-A-VALUE              PIC S9(02)V9(09) VALUE ZERO.
002480      77  WS-SQRT-A               PIC S9(02)V9(09) VALUE ZERO.
002490      77  WS-ARCSIN-RESULT        PIC S9(02)V9(09) VALUE ZERO.
002500      77  WS-DISTANCE-MI          PIC 9(03)V99     VALUE ZERO.
002510
002520      77  WS-TRIG-ANGLE           PIC S9(02)V9(09) VALUE ZERO.
002530      77  WS-TRIG-X2              PIC S9(02)V9(09) VALUE ZERO.
002540      77  WS-TRIG-SIN             PIC S9(02)V9(09) VALUE ZERO.
002550      77  WS-TRIG-COS             PIC S9(02)V9(09) VALUE ZERO.
002560
002570      77  WS-SQRT-INPUT           PIC S9(02)V9(09) VALUE ZERO.
002580      77  WS-SQRT-GUESS           PIC S9(02)V9(09) VALUE ZERO.
002590      77  WS-SQRT-RESULT          PIC S9(02)V9(09) VALUE ZERO.
002600      77  WS-SQRT-LOOP-CTR        PIC 9(02)   VALUE ZERO   COMP.
002610
002620      01  COMPANY-TITLE.
002630          05  FILLER              PIC X(6)    VALUE "DATE:".
002640          05  O-MONTH             PIC 99.
002650          05  FILLER              PIC X       VALUE "/".
002660          05  O-DAY               PIC 99.
002670          05  FILLER              PIC X       VALUE "/".
002680          05  O-YEAR              PIC 9(4).
002690          05  FILLER              PIC X(38)   VALUE SPACES.
002700          05  FILLER              PIC X(33)   VALUE
002710                  'BLUE RIDGE LAND MARKET ANALYZER'.
002720          05  FILLER              PIC X(37)   VALUE SPACES.
002730          05  FILLER              PIC X(6)    VALUE "PAGE:".
002740          05  O-PCTR              PIC Z9.
002750
002760      01  DIVISION-TITLE.
002770          05  FILLER              PIC X(8)    VALUE "LNDANL06".
002780          05  FILLER              PIC X(49)   VALUE SPACES.
002790          05  FILLER              PIC X(26)   VALUE
002800                  "LAND NOTICE SCANNER".
002810          05  FILLER              PIC X(49)   VALUE SPACES.
002820
002830      01  ALERT-LINE-1.
002840          05  FILLER              PIC X(05)   VALUE SPACES.
002850          05  FILLER              PIC X(07)   VALUE "MLS:".
002860          05  O-ALERT-MLS         PIC X(10).
002870          05  FILLER              PIC X(02)   VALUE SPACES.
002880          05  FILLER              PIC X(10)   VALUE "ADDRESS:".
002890          05  O-ALERT-ADDRESS     PIC X(40).
002900          05  FILLER              PIC X(02)   VALUE SPACES.
002910          05  FILLER              PIC X(07)   VALUE "CITY:".
002920          05  O-ALERT-CITY        PIC X(20).
002930          05  FILLER              PIC X(29)   VALUE SPACES.
002940
002950      01  ALERT-LINE-2.
002960          05  FILLER              PIC X(05)   VALUE SPACES.
002970          05  FILLER              PIC X(07)   VALUE "PRICE:".
002980          05  O-ALERT-PRICE       PIC $$$,$$$,$$9.
002990          05  FILLER              PIC X(03)   VALUE SPACES.
003000          05  FILLER              PIC X(07)   VALUE "ACRES:".
003010          05  O-ALERT-ACRES       PIC ZZ,ZZ9.99.
003020          05  FILLER              PIC X(03)   VALUE SPACES.
003030          05  FILLER              PIC X(12)   VALUE "PRICE/ACRE:".
003040          05  O-ALERT-PPA         PIC $$$,$$$,$$9.
003050          05  FILLER              PIC X(64)   VALUE SPACES.
003060
003070      01  ALERT-LINE-3.
003080          05  FILLER              PIC X(05)   VALUE SPACES.
003090          05  FILLER              PIC X(11)   VALUE "LOCATION:".
003100          05  O-ALERT-GZ-LABEL    PIC X(18).
003110          05  FILLER              PIC X(98)   VALUE SPACES.
003120
003130      01  ALERT-LINE-4.
003140          05  FILLER              PIC X(05)   VALUE SPACES.
003150          05  FILLER              PIC X(08)   VALUE "REASON:".
003160          05  O-ALERT-REASON      PIC X(80).
003170          05  FILLER              PIC X(39)   VALUE SPACES.
003180
003190      01  SUMMARY-LINE.
003200          05  FILLER              PIC X(05)   VALUE SPACES.
003210          05  FILLER              PIC X(13)   VALUE
003220                  "NOTICES READ:".
003230          05  O-SUM-READ          PIC ZZ,ZZ9.
003240          05  FILLER              PIC X(05)   VALUE SPACES.
003250          05  FILLER              PIC X(17)   VALUE
003260                  "FAILED PREFILTER:".
003270          05  O-SUM-PREFILTER     PIC ZZ,ZZ9.
003280          05  FILLER              PIC X(05)   VALUE SPACES.
003290          05  FILLER              PIC X(13)   VALUE
003300                  "FAILED PARSE:".
003310          05  O-SUM-PARSE-REJ     PIC ZZ,ZZ9.
003320          05  FILLER              PIC X(05)   VALUE SPACES.
003330          05  FILLER              PIC X(10)   VALUE
003340                  "QUALIFIED:".
003350          05  O-SUM-QUALIFIED     PIC ZZ,ZZ9.
003360          05  FILLER              PIC X(35)   VALUE SPACES.
003370
003380      01  BLANK-LINE.
003390          05  FILLER              PIC X(132)  VALUE SPACES.
003400
003410      PROCEDURE DIVISION.
003420
003430      0000-LNDANL06.
003440          PERFORM 1000-INIT THRU 1000-INIT-EXIT.
003450          PERFORM 2000-MAINLINE THRU 2000-MAINLINE-EXIT
003460              UNTIL MORE-RECS = "NO".
003470          PERFORM 3000-CLOSING THRU 3000-CLOSING-EXIT.
003480          STOP RUN.
003490
003500      1000-INIT.
003510          ACCEPT WS-SYS-DATE FROM DATE.
003520          IF WS-SYS-YY < 50
003530              COMPUTE WS-DATE-YYYY = 2000 + WS-SYS-YY
003540          ELSE
003550              COMPUTE WS-DATE-YYYY = 1900 + WS-SYS-YY
003560          END-IF.
003570          MOVE WS-SYS-MM TO O-MONTH.
003580          MOVE WS-SYS-DD TO O-DAY.
003590          MOVE WS-DATE-YYYY TO O-YEAR.
003600
003610          COMPUTE WS-BBOX-LAT-DELTA = WS-GZ-RADIUS-MI / 69.
003620          COMPUTE WS-BBOX-LON-DELTA = WS-GZ-RADIUS-MI / 55.
003630
003640          OPEN INPUT PROPERTY-MST.
003650          MOVE ZERO TO WS-TABLE-CTR.
003660          READ PROPERTY-MST
003670              AT END MOVE "NO" TO MORE-RECS.
003680          PERFORM 1100-LOAD-MASTER-REC UNTIL MORE-RECS = "NO".
003690          CLOSE PROPERTY-MST.
003700
003710          OPEN INPUT NOTICE-IN.
003720          OPEN OUTPUT QUALIFIED-OUT.
003730          OPEN OUTPUT PRTOUT.
003740          MOVE "YES" TO MORE-RECS.
003750          PERFORM 9900-HEADING THRU 9900-HEADING-EXIT.
003760          PERFORM 9000-READ-NOTICE THRU 9000-READ-NOTICE-EXIT.
003770      1000-INIT-EXIT.
003780          EXIT.
003790
003800      1100-LOAD-MASTER-REC.
003810          ADD 1 TO WS-TABLE-CTR.
003820          MOVE PR-MLS-NUMBER TO MST6-MLS-NUMBER (WS-TABLE-CTR).
003830          MOVE PR-LATITUDE   TO MST6-LATITUDE (WS-TABLE-CTR).
003840          MOVE PR-LONGITUDE  TO MST6-LONGITUDE (WS-TABLE-CTR).
003850          MOVE PR-PRICE-PER-SQFT TO
003860              MST6-PRICE-SQFT (WS-TABLE-CTR).
003870          MOVE PR-ARCHIVED-FLAG TO
003880              MST6-ARCHIVED-FLAG (WS-TABLE-CTR).
003890          READ PROPERTY-MST
003900              AT END MOVE "NO" TO MORE-RECS.
003910      1100-LOAD-MASTER-REC-EXIT.
003920          EXIT.
003930
003940      9000-READ-NOTICE.
003950          READ NOTICE-IN
003960              AT END MOVE "NO" TO MORE-RECS.
003970      9000-READ-NOTICE-EXIT.
003980          EXIT.
003990
004000      2000-MAINLINE.
004010          ADD 1 TO C-READ-CTR.
004020          MOVE PL-PARSED-LISTING TO PL-PARSED-LISTING.
004030          INITIALIZE PL-PARSED-LISTING.
004040          MOVE "N" TO WS-KEYWORD-SWITCH WS-SENDER-SWITCH.
004050
004060          PERFORM 2100-PREFILTER THRU 2100-PREFILTER-EXIT.
004070          IF WS-KEYWORD-OK AND WS-SENDER-OK
004080              PERFORM 2200-PARSE-BODY THRU 2200-PARSE-BODY-EXIT
004090              IF PL-ADDRESS NOT = SPACES AND PL-PRICE > ZERO
004100                 AND PL-LOT-ACRES > ZERO
004110                  PERFORM 2300-QUALIFY THRU 2300-QUALIFY-EXIT
004120              ELSE
004130                  ADD 1 TO C-PARSE-REJ-CTR
004140              END-IF
004150          ELSE
004160              ADD 1 TO C-PREFILTER-CTR
004170          END-IF.
004180
004190          PERFORM 9000-READ-NOTICE THRU 9000-READ-NOTICE-EXIT.
004200      2000-MAINLINE-EXIT.
004210          EXIT.
004220
004230*    SUBJECT MUST CARRY ONE OF THE LAND KEYWORDS AND THE SENDER
004240*    MUST CARRY ONE OF THE TRUSTED DOMAINS - BOTH TESTED ON AN
004250*    UPPERCASED COPY SO THE GATEWAY'S MIXED-CASE MAIL STILL HITS.
004260      2100-PREFILTER.
004270          MOVE I-NOTICE-SUBJECT TO WS-SUBJECT-UC.
004280          INSPECT WS-SUBJECT-UC CONVERTING
004290              "abcdefghijklmnopqrstuvwxyz" TO
004300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004310          MOVE I-NOTICE-SENDER TO WS-SENDER-UC.
004320          INSPECT WS-SENDER-UC CONVERTING
004330              "abcdefghijklmnopqrstuvwxyz" TO
004340              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004350
004360          PERFORM 2110-CHECK-KEYWORD THRU 2110-CHECK-KEYWORD-EXIT.
004370          PERFORM 2120-CHECK-SENDER THRU 2120-CHECK-SENDER-EXIT.
004380      2100-PREFILTER-EXIT.
004390          EXIT.
004400
004410      2110-CHECK-KEYWORD.
004420          MOVE ZERO TO WS-SCAN-LEN.
004430          INSPECT WS-SUBJECT-UC TALLYING WS-SCAN-LEN
004440              FOR ALL "LAND".
004450          IF WS-SCAN-LEN > ZERO
004460              MOVE "Y" TO WS-KEYWORD-SWITCH
004470              GO TO 2110-CHECK-KEYWORD-EXIT
004480          END-IF.
004490          MOVE ZERO TO WS-SCAN-LEN.
004500          INSPECT WS-SUBJECT-UC TALLYING WS-SCAN-LEN
004510              FOR ALL "LOT".
004520          IF WS-SCAN-LEN > ZERO
004530              MOVE "Y" TO WS-KEYWORD-SWITCH
004540              GO TO 2110-CHECK-KEYWORD-EXIT
004550          END-IF.
004560          MOVE ZERO TO WS-SCAN-LEN.
004570          INSPECT WS-SUBJECT-UC TALLYING WS-SCAN-LEN
004580              FOR ALL "ACRE".
004590          IF WS-SCAN-LEN > ZERO
004600              MOVE "Y" TO WS-KEYWORD-SWITCH
004610              GO TO 2110-CHECK-KEYWORD-EXIT
004620          END-IF.
004630          MOVE ZERO TO WS-SCAN-LEN.
004640          INSPECT WS-SUBJECT-UC TALLYING WS-SCAN-LEN
004650              FOR ALL "PROPERTY".
004660          IF WS-SCAN-LEN > ZERO
004670              MOVE "Y" TO WS-KEYWORD-SWITCH
004680              GO TO 2110-CHECK-KEYWORD-EXIT
004690          END-IF.
004700          MOVE ZERO TO WS-SCAN-LEN.
004710          INSPECT WS-SUBJECT-UC TALLYING WS-SCAN-LEN
004720              FOR ALL "PARCEL".
004730          IF WS-SCAN-LEN > ZERO
004740              MOVE "Y" TO WS-KEYWORD-SWITCH
004750              GO TO 2110-CHECK-KEYWORD-EXIT
004760          END-IF.
004770          MOVE ZERO TO WS-SCAN-LEN.
004780          INSPECT WS-SUBJECT-UC TALLYING WS-SCAN-LEN
004790              FOR ALL "VACANT".
004800          IF WS-SCAN-LEN > ZERO
004810              MOVE "Y" TO WS-KEYWORD-SWITCH
004820              GO TO 2110-CHECK-KEYWORD-EXIT
004830          END-IF.
004840          MOVE ZERO TO WS-SCAN-LEN.
004850          INSPECT WS-SUBJECT-UC TALLYING WS-SCAN-LEN
004860              FOR ALL "BUILDABLE".
004870          IF WS-SCAN-LEN > ZERO
004880              MOVE "Y" TO WS-KEYWORD-SWITCH
004890              GO TO 2110-CHECK-KEYWORD-EXIT
004900          END-IF.
004910          MOVE ZERO TO WS-SCAN-LEN.
004920          INSPECT WS-SUBJECT-UC TALLYING WS-SCAN-LEN
004930              FOR ALL "HOMESITE".
004940          IF WS-SCAN-LEN > ZERO
004950              MOVE "Y" TO WS-KEYWORD-SWITCH
004960          END-IF.
004970      2110-CHECK-KEYWORD-EXIT.
004980          EXIT.
004990
005000      2120-CHECK-SENDER.
005010          MOVE ZERO TO WS-SCAN-LEN.
005020          INSPECT WS-SENDER-UC TALLYING WS-SCAN-LEN
005030              FOR ALL "MLS.COM".
005040          IF WS-SCAN-LEN > ZERO
005050              MOVE "Y" TO WS-SENDER-SWITCH
005060              GO TO 2120-CHECK-SENDER-EXIT
005070          END-IF.
005080          MOVE ZERO TO WS-SCAN-LEN.
005090          INSPECT WS-SENDER-UC TALLYING WS-SCAN-LEN
005100              FOR ALL "REALTOR.COM".
005110          IF WS-SCAN-LEN > ZERO
005120              MOVE "Y" TO WS-SENDER-SWITCH
005130              GO TO 2120-CHECK-SENDER-EXIT
005140          END-IF.
005150          MOVE ZERO TO WS-SCAN-LEN.
005160          INSPECT WS-SENDER-UC TALLYING WS-SCAN-LEN
005170              FOR ALL "ZILLOW.COM".
005180          IF WS-SCAN-LEN > ZERO
005190              MOVE "Y" TO WS-SENDER-SWITCH
005200              GO TO 2120-CHECK-SENDER-EXIT
005210          END-IF.
005220          MOVE ZERO TO WS-SCAN-LEN.
005230          INSPECT WS-SENDER-UC TALLYING WS-SCAN-LEN
005240              FOR ALL "REDFIN.COM".
005250          IF WS-SCAN-LEN > ZERO
005260              MOVE "Y" TO WS-SENDER-SWITCH
005270              GO TO 2120-CHECK-SENDER-EXIT
005280          END-IF.
005290          MOVE ZERO TO WS-SCAN-LEN.
005300          INSPECT WS-SENDER-UC TALLYING WS-SCAN-LEN
005310              FOR ALL "CANOPY.REALTYSOUTH.COM".
005320          IF WS-SCAN-LEN > ZERO
005330              MOVE "Y" TO WS-SENDER-SWITCH
005340          END-IF.
005350      2120-CHECK-SENDER-EXIT.
005360          EXIT.
005370
005380      2200-PARSE-BODY.
005390          MOVE I-NOTICE-BODY TO WS-BODY-UC.
005400          INSPECT WS-BODY-UC CONVERTING
005410              "abcdefghijklmnopqrstuvwxyz" TO
005420              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005430          PERFORM 2210-PARSE-PRICE THRU 2210-PARSE-PRICE-EXIT.
005440          PERFORM 2220-PARSE-ACRES THRU 2220-PARSE-ACRES-EXIT.
005450          PERFORM 2230-PARSE-ADDRESS THRU 2230-PARSE-ADDRESS-EXIT.
005460          PERFORM 2240-PARSE-MLS THRU 2240-PARSE-MLS-EXIT.
005470          PERFORM 2250-PARSE-CITY THRU 2250-PARSE-CITY-EXIT.
005480          PERFORM 2260-DERIVE-FIELDS THRU 2260-DERIVE-FIELDS-EXIT.
005490      2200-PARSE-BODY-EXIT.
005500          EXIT.
005510
005520*    PRICE - FIRST TRY A BARE DOLLAR SIGN, THEN FALL BACK TO A
005530*    PRICE/LIST PRICE/SALE PRICE LABEL (ALL THREE END IN THE SAME
005540*    SUBSTRING SO ONE SEARCH COVERS ALL THREE).
005550      2210-PARSE-PRICE.
005560          MOVE 1 TO WS-SCAN-PTR.
005570          MOVE SPACES TO WS-DISCARD-TEXT.
005580          MOVE SPACES TO WS-SCAN-RESULT.
005590          UNSTRING WS-BODY-UC DELIMITED BY "$"
005600              INTO WS-DISCARD-TEXT
005610              WITH POINTER WS-SCAN-PTR.
005620          IF WS-SCAN-PTR > 1
005630              MOVE "N" TO WS-SCAN-ALLOW-DOT
005640              PERFORM 2212-SLICE-FORWARD THRU
005650                  2212-SLICE-FORWARD-EXIT
005660*    A "$" SLICE THAT DOESN'T PASS THE PLAUSIBILITY RANGE ISN'T A
005670*    REAL PRICE (A "$5 OFF" TEASER AHEAD OF THE REAL PRICE:, SAY)
005680*    - CLEAR IT SO WE FALL THROUGH TO THE LABEL SEARCH BELOW.
005690              MOVE ZERO TO WS-PARSED-PRICE
005700              IF WS-SCAN-RESULT NOT = SPACES
005710                  MOVE WS-SCAN-RESULT TO WS-PARSED-PRICE
005720              END-IF
005730              IF WS-PARSED-PRICE < 1000 OR
005740                 WS-PARSED-PRICE > 10000000
005750                  MOVE SPACES TO WS-SCAN-RESULT
005760              END-IF
005770          END-IF.
005780
005790          IF WS-SCAN-RESULT = SPACES
005800              MOVE 1 TO WS-SCAN-PTR
005810              MOVE SPACES TO WS-DISCARD-TEXT
005820              UNSTRING WS-BODY-UC DELIMITED BY "PRICE:"
005830                  INTO WS-DISCARD-TEXT
005840                  WITH POINTER WS-SCAN-PTR
005850              IF WS-SCAN-PTR > 1
005860                  MOVE "N" TO WS-SCAN-ALLOW-DOT
005870                  PERFORM 2212-SLICE-FORWARD THRU
005880                      2212-SLICE-FORWARD-EXIT
005890              ELSE
005900                  MOVE SPACES TO WS-SCAN-RESULT
005910              END-IF
005920          END-IF.
005930
005940          MOVE ZERO TO WS-PARSED-PRICE.
005950          IF WS-SCAN-RESULT NOT = SPACES
005960              MOVE WS-SCAN-RESULT TO WS-PARSED-PRICE
005970          END-IF.
005980          IF WS-PARSED-PRICE >= 1000 AND
005990             WS-PARSED-PRICE <= 10000000
006000              MOVE WS-PARSED-PRICE TO PL-PRICE
006010          ELSE
006020              MOVE ZERO TO PL-PRICE
006030          END-IF.
006040      2210-PARSE-PRICE-EXIT.
006050          EXIT.
006060
006070*    SLICE UP TO 15 CHARACTERS FORWARD FROM WS-SCAN-PTR AND HAND
006080*    THEM TO THE DIGIT SCANNER - USED AFTER A "$" OR A LABEL.
006090      2212-SLICE-FORWARD.
006100          MOVE 15 TO WS-SCAN-LEN.
006110          IF WS-SCAN-PTR + 14 > 400
006120              COMPUTE WS-SCAN-LEN = 401 - WS-SCAN-PTR
006130          END-IF.
006140          MOVE SPACES TO WS-SCAN-SRC.
006150          MOVE WS-BODY-UC (WS-SCAN-PTR:WS-SCAN-LEN) TO WS-SCAN-SRC.
006160          PERFORM 2280-SCAN-NUMBER THRU 2280-SCAN-NUMBER-EXIT.
006170      2212-SLICE-FORWARD-EXIT.
006180          EXIT.
006190
006200*    ACRES - FIRST TRY THE "N.NN ACRE(S)" SUFFIX FORM, THEN THE
006210*    ACREAGE:/LAND:/LOT: LABELS IN TURN.
006220      2220-PARSE-ACRES.
006230          MOVE 1 TO WS-SCAN-PTR.
006240          MOVE SPACES TO WS-DISCARD-TEXT.
006250          UNSTRING WS-BODY-UC DELIMITED BY "ACRE"
006260              INTO WS-DISCARD-TEXT
006270              WITH POINTER WS-SCAN-PTR.
006280          IF WS-SCAN-PTR > 1
006290              COMPUTE WS-WIN-START = WS-SCAN-PTR - 16
006300              IF WS-WIN-START < 1
006310                  MOVE 1 TO WS-WIN-START
006320              END-IF
006330              COMPUTE WS-SCAN-LEN = (WS-SCAN-PTR - 4) - WS-WIN-START
006340              IF WS-SCAN-LEN > 20
006350                  MOVE 20 TO WS-SCAN-LEN
006360              END-IF
006370              IF WS-SCAN-LEN > ZERO
006380                  MOVE SPACES TO WS-SCAN-SRC
006390                  MOVE WS-BODY-UC (WS-WIN-START:WS-SCAN-LEN)
006400                      TO WS-SCAN-SRC
006410                  MOVE "Y" TO WS-SCAN-ALLOW-DOT
006420                  PERFORM 2280-SCAN-NUMBER THRU
006430                      2280-SCAN-NUMBER-EXIT
006440              ELSE
006450                  MOVE SPACES TO WS-SCAN-RESULT
006460              END-IF
006470          ELSE
006480              MOVE SPACES TO WS-SCAN-RESULT
006490          END-IF.
006500
006510          IF WS-SCAN-RESULT = SPACES
006520              PERFORM 2221-PARSE-ACRES-AC THRU
006530                  2221-PARSE-ACRES-AC-EXIT
006540          END-IF.
006550
006560          IF WS-SCAN-RESULT = SPACES
006570              PERFORM 2222-ACRES-LABEL THRU 2222-ACRES-LABEL-EXIT
006580          END-IF.
006590
006600          PERFORM 2224-ACRES-TO-NUMERIC THRU
006610              2224-ACRES-TO-NUMERIC-EXIT.
006620      2220-PARSE-ACRES-EXIT.
006630          EXIT.
006640
006650*    BARE "AC" SUFFIX (NO TRAILING "RE") - E.G. "5 AC" OR "2.5AC".
006660*    SKIP THE HIT IF THE NEXT CHARACTER IS A LETTER, SINCE THAT
006670*    MEANS WE LANDED INSIDE AN ORDINARY WORD LIKE "BACK" OR
006680*    "VACANT" AND NOT ON A REAL ACREAGE SUFFIX.
006690      2221-PARSE-ACRES-AC.
006700          MOVE 1 TO WS-SCAN-PTR.
006710          MOVE SPACES TO WS-DISCARD-TEXT.
006720          UNSTRING WS-BODY-UC DELIMITED BY "AC"
006730              INTO WS-DISCARD-TEXT
006740              WITH POINTER WS-SCAN-PTR.
006750          IF WS-SCAN-PTR = 1
006760              MOVE SPACES TO WS-SCAN-RESULT
006770              GO TO 2221-PARSE-ACRES-AC-EXIT
006780          END-IF.
006790          IF WS-SCAN-PTR <= 400
006800              IF WS-BODY-UC (WS-SCAN-PTR:1) IS ALPHABETIC
006810                  MOVE SPACES TO WS-SCAN-RESULT
006820                  GO TO 2221-PARSE-ACRES-AC-EXIT
006830              END-IF
006840          END-IF.
006850          COMPUTE WS-WIN-START = WS-SCAN-PTR - 14.
006860          IF WS-WIN-START < 1
006870              MOVE 1 TO WS-WIN-START
006880          END-IF.
006890          COMPUTE WS-SCAN-LEN = (WS-SCAN-PTR - 2) - WS-WIN-START.
006900          IF WS-SCAN-LEN > 20
006910              MOVE 20 TO WS-SCAN-LEN
006920          END-IF.
006930          IF WS-SCAN-LEN > ZERO
006940              MOVE SPACES TO WS-SCAN-SRC
006950              MOVE WS-BODY-UC (WS-WIN-START:WS-SCAN-LEN)
006960                  TO WS-SCAN-SRC
006970              MOVE "Y" TO WS-SCAN-ALLOW-DOT
006980              PERFORM 2280-SCAN-NUMBER THRU
006990                  2280-SCAN-NUMBER-EXIT
007000          ELSE
007010              MOVE SPACES TO WS-SCAN-RESULT
007020          END-IF.
007030      2221-PARSE-ACRES-AC-EXIT.
007040          EXIT.
007050
007060      2222-ACRES-LABEL.
007070          MOVE 1 TO WS-SCAN-PTR.
007080          MOVE SPACES TO WS-DISCARD-TEXT.
007090          UNSTRING WS-BODY-UC DELIMITED BY "ACREAGE:"
007100              INTO WS-DISCARD-TEXT
007110              WITH POINTER WS-SCAN-PTR.
007120          IF WS-SCAN-PTR = 1
007130              MOVE SPACES TO WS-DISCARD-TEXT
007140              UNSTRING WS-BODY-UC DELIMITED BY "LAND:"
007150                  INTO WS-DISCARD-TEXT
007160                  WITH POINTER WS-SCAN-PTR
007170          END-IF.
007180          IF WS-SCAN-PTR = 1
007190              MOVE SPACES TO WS-DISCARD-TEXT
007200              UNSTRING WS-BODY-UC DELIMITED BY "LOT:"
007210                  INTO WS-DISCARD-TEXT
007220                  WITH POINTER WS-SCAN-PTR
007230          END-IF.
007240          IF WS-SCAN-PTR > 1
007250              MOVE "Y" TO WS-SCAN-ALLOW-DOT
007260              PERFORM 2212-SLICE-FORWARD THRU
007270                  2212-SLICE-FORWARD-EXIT
007280          ELSE
007290              MOVE SPACES TO WS-SCAN-RESULT
007300          END-IF.
007310      2222-ACRES-LABEL-EXIT.
007320          EXIT.
007330
007340*    SPLIT THE SCANNED "N.NN" TEXT INTO WHOLE AND HUNDREDTHS SO
007350*    IT CAN BE MOVED INTO A V99 FIELD - A PLAIN MOVE OF TEXT WITH
007360*    AN EMBEDDED PERIOD DOESN'T LINE UP ON THE IMPLIED DECIMAL.
007370      2224-ACRES-TO-NUMERIC.
007380          MOVE ZERO TO WS-ACRES-INT-NUM WS-ACRES-FRAC-NUM.
007390          MOVE ZERO TO PL-LOT-ACRES.
007400          IF WS-SCAN-RESULT NOT = SPACES
007410              MOVE "0" TO WS-ACRES-INT-TXT
007420              MOVE "00" TO WS-ACRES-FRAC-TXT
007430              UNSTRING WS-SCAN-RESULT DELIMITED BY "."
007440                  INTO WS-ACRES-INT-TXT WS-ACRES-FRAC-TXT
007450              MOVE WS-ACRES-INT-TXT TO WS-ACRES-INT-NUM
007460              MOVE WS-ACRES-FRAC-TXT TO WS-ACRES-FRAC-NUM
007470              COMPUTE PL-LOT-ACRES ROUNDED =
007480                  WS-ACRES-INT-NUM + (WS-ACRES-FRAC-NUM / 100)
007490          END-IF.
007500          IF PL-LOT-ACRES < 0.10 OR PL-LOT-ACRES > 1000
007510              MOVE ZERO TO PL-LOT-ACRES
007520          END-IF.
007530      2224-ACRES-TO-NUMERIC-EXIT.
007540          EXIT.
007550
007560*    ADDRESS - LABELS ADDRESS:/PROPERTY:/LOCATION:, VALUE TAKEN
007570*    FROM THE ORIGINAL-CASE BODY (NOT THE UPPERCASED COPY) SO THE
007580*    STREET NAME PRINTS NATURALLY ON THE ALERT.
007590      2230-PARSE-ADDRESS.
007600          MOVE SPACES TO PL-ADDRESS.
007610          PERFORM 2232-FIND-ADDRESS-PTR THRU
007620              2232-FIND-ADDRESS-PTR-EXIT.
007630          IF WS-TOKEN-FOUND
007640              MOVE 40 TO WS-SCAN-LEN
007650              IF WS-SCAN-PTR + 39 > 400
007660                  COMPUTE WS-SCAN-LEN = 401 - WS-SCAN-PTR
007670              END-IF
007680              MOVE I-NOTICE-BODY (WS-SCAN-PTR:WS-SCAN-LEN)
007690                  TO WS-TOKEN-TEXT
007700              PERFORM 2234-CUT-AT-BAR THRU 2234-CUT-AT-BAR-EXIT
007710              MOVE WS-TOKEN-TEXT TO PL-ADDRESS
007720          END-IF.
007730      2230-PARSE-ADDRESS-EXIT.
007740          EXIT.
007750
007760      2232-FIND-ADDRESS-PTR.
007770          MOVE "N" TO WS-FOUND-SWITCH.
007780          MOVE 1 TO WS-SCAN-PTR.
007790          MOVE SPACES TO WS-DISCARD-TEXT.
007800          UNSTRING WS-BODY-UC DELIMITED BY "ADDRESS:"
007810              INTO WS-DISCARD-TEXT
007820              WITH POINTER WS-SCAN-PTR.
007830          IF WS-SCAN-PTR > 1
007840              MOVE "Y" TO WS-FOUND-SWITCH
007850              GO TO 2232-FIND-ADDRESS-PTR-EXIT
007860          END-IF.
007870          MOVE 1 TO WS-SCAN-PTR.
007880          MOVE SPACES TO WS-DISCARD-TEXT.
007890          UNSTRING WS-BODY-UC DELIMITED BY "PROPERTY:"
007900              INTO WS-DISCARD-TEXT
007910              WITH POINTER WS-SCAN-PTR.
007920          IF WS-SCAN-PTR > 1
007930              MOVE "Y" TO WS-FOUND-SWITCH
007940              GO TO 2232-FIND-ADDRESS-PTR-EXIT
007950          END-IF.
007960          MOVE 1 TO WS-SCAN-PTR.
007970          MOVE SPACES TO WS-DISCARD-TEXT.
007980          UNSTRING WS-BODY-UC DELIMITED BY "LOCATION:"
007990              INTO WS-DISCARD-TEXT
008000              WITH POINTER WS-SCAN-PTR.
008010          IF WS-SCAN-PTR > 1
008020              MOVE "Y" TO WS-FOUND-SWITCH
008030          END-IF.
008040      2232-FIND-ADDRESS-PTR-EXIT.
008050          EXIT.
008060
008070*    CUT WS-TOKEN-TEXT AT ITS FIRST "|" LINE SEPARATOR AND THEN
008080*    COLLAPSE ANY DOUBLED BLANKS LEFT OVER FROM THE SPLIT.
008090      2234-CUT-AT-BAR.
008100          UNSTRING WS-TOKEN-TEXT DELIMITED BY "|"
008110              INTO WS-TOKEN-TEXT.
008120          INSPECT WS-TOKEN-TEXT REPLACING ALL "  " BY " ".
008130      2234-CUT-AT-BAR-EXIT.
008140          EXIT.
008150
008160      2240-PARSE-MLS.
008170          MOVE SPACES TO PL-MLS-NUMBER.
008180          MOVE "N" TO WS-FOUND-SWITCH.
008190          MOVE 1 TO WS-SCAN-PTR.
008200          MOVE SPACES TO WS-DISCARD-TEXT.
008210          UNSTRING WS-BODY-UC DELIMITED BY "MLS #"
008220              INTO WS-DISCARD-TEXT
008230              WITH POINTER WS-SCAN-PTR.
008240          IF WS-SCAN-PTR > 1
008250              MOVE "Y" TO WS-FOUND-SWITCH
008260              GO TO 2240-PARSE-MLS-FOUND
008270          END-IF.
008280          MOVE 1 TO WS-SCAN-PTR.
008290          MOVE SPACES TO WS-DISCARD-TEXT.
008300          UNSTRING WS-BODY-UC DELIMITED BY "MLS:"
008310              INTO WS-DISCARD-TEXT
008320              WITH POINTER WS-SCAN-PTR.
008330          IF WS-SCAN-PTR > 1
008340              MOVE "Y" TO WS-FOUND-SWITCH
008350              GO TO 2240-PARSE-MLS-FOUND
008360          END-IF.
008370          MOVE 1 TO WS-SCAN-PTR.
008380          MOVE SPACES TO WS-DISCARD-TEXT.
008390          UNSTRING WS-BODY-UC DELIMITED BY "LISTING ID:"
008400              INTO WS-DISCARD-TEXT
008410              WITH POINTER WS-SCAN-PTR.
008420          IF WS-SCAN-PTR > 1
008430              MOVE "Y" TO WS-FOUND-SWITCH
008440              GO TO 2240-PARSE-MLS-FOUND
008450          END-IF.
008460*    SOME NOTICES JUST SAY "MLS" WITH NO # OR : FOLLOWING IT -
008470*    CATCH THAT BARE FORM LAST SO IT NEVER STEALS A MATCH FROM
008480*    THE THREE LABEL FORMS ABOVE.
008490          MOVE 1 TO WS-SCAN-PTR.
008500          MOVE SPACES TO WS-DISCARD-TEXT.
008510          UNSTRING WS-BODY-UC DELIMITED BY "MLS "
008520              INTO WS-DISCARD-TEXT
008530              WITH POINTER WS-SCAN-PTR.
008540          IF WS-SCAN-PTR > 1
008550              MOVE "Y" TO WS-FOUND-SWITCH
008560          END-IF.
008570      2240-PARSE-MLS-FOUND.
008580          IF WS-TOKEN-FOUND
008590              MOVE 10 TO WS-SCAN-LEN
008600              IF WS-SCAN-PTR + 9 > 400
008610                  COMPUTE WS-SCAN-LEN = 401 - WS-SCAN-PTR
008620              END-IF
008630              MOVE I-NOTICE-BODY (WS-SCAN-PTR:WS-SCAN-LEN)
008640                  TO WS-TOKEN-TEXT
008650              UNSTRING WS-TOKEN-TEXT DELIMITED BY " " OR "|" OR ","
008660                  INTO WS-TOKEN-TEXT
008670              MOVE WS-TOKEN-10 TO PL-MLS-NUMBER
008680          END-IF.
008690      2240-PARSE-MLS-EXIT.
008700          EXIT.
008710
008720      2250-PARSE-CITY.
008730          MOVE "ASHEVILLE " TO PL-CITY.
008740          MOVE 1 TO WS-SCAN-PTR.
008750          MOVE SPACES TO WS-DISCARD-TEXT.
008760          UNSTRING WS-BODY-UC DELIMITED BY "CITY:"
008770              INTO WS-DISCARD-TEXT
008780              WITH POINTER WS-SCAN-PTR.
008790          IF WS-SCAN-PTR > 1
008800              MOVE 20 TO WS-SCAN-LEN
008810              IF WS-SCAN-PTR + 19 > 400
008820                  COMPUTE WS-SCAN-LEN = 401 - WS-SCAN-PTR
008830              END-IF
008840              MOVE I-NOTICE-BODY (WS-SCAN-PTR:WS-SCAN-LEN)
008850                  TO WS-TOKEN-TEXT
008860              UNSTRING WS-TOKEN-TEXT DELIMITED BY "|"
008870                  INTO WS-TOKEN-TEXT
008880              MOVE WS-TOKEN-TEXT (1:20) TO PL-CITY
008890          END-IF.
008900      2250-PARSE-CITY-EXIT.
008910          EXIT.
008920
008930      2260-DERIVE-FIELDS.
008940          IF PL-LOT-ACRES > ZERO
008950              COMPUTE PL-SQFT ROUNDED = PL-LOT-ACRES * 43560
008960          ELSE
008970              MOVE ZERO TO PL-SQFT
008980          END-IF.
008990          IF PL-LOT-ACRES > ZERO
009000              COMPUTE PL-PRICE-PER-ACRE ROUNDED =
009010                  PL-PRICE / PL-LOT-ACRES
009020          ELSE
009030              MOVE ZERO TO PL-PRICE-PER-ACRE
009040          END-IF.
009050      2260-DERIVE-FIELDS-EXIT.
009060          EXIT.
009070
009080*    GENERIC DIGIT/DECIMAL SCANNER - WALKS WS-SCAN-SRC LEFT TO
009090*    RIGHT, KEEPING THE LAST CONTIGUOUS RUN OF DIGITS (COMMAS
009100*    SKIPPED, A DOT KEPT ONLY WHEN ASKED) SO THE NUMBER CLOSEST
009110*    TO THE END OF THE WINDOW WINS - THAT IS THE ONE NEXT TO THE
009120*    DOLLAR SIGN OR THE WORD "ACRE" THAT THE CALLER SLICED FOR.
009130      2280-SCAN-NUMBER.
009140          MOVE SPACES TO WS-SCAN-RESULT.
009150          MOVE "N" TO WS-RUN-ACTIVE.
009160          MOVE ZERO TO WS-SCAN-OUT-IDX.
009170          PERFORM 2282-SCAN-ONE-CHAR
009180              VARYING WS-SCAN-IDX FROM 1 BY 1
009190              UNTIL WS-SCAN-IDX > 20.
009200      2280-SCAN-NUMBER-EXIT.
009210          EXIT.
009220
009230      2282-SCAN-ONE-CHAR.
009240          MOVE WS-SCAN-SRC (WS-SCAN-IDX:1) TO WS-SCAN-CHAR.
009250          EVALUATE TRUE
009260              WHEN WS-SCAN-CHAR IS NUMERIC
009270                  IF WS-RUN-ACTIVE = "N"
009280                      MOVE SPACES TO WS-SCAN-RESULT
009290                      MOVE ZERO TO WS-SCAN-OUT-IDX
009300                      MOVE "Y" TO WS-RUN-ACTIVE
009310                  END-IF
009320                  ADD 1 TO WS-SCAN-OUT-IDX
009330                  MOVE WS-SCAN-CHAR TO
009340                      WS-SCAN-RESULT (WS-SCAN-OUT-IDX:1)
009350              WHEN WS-SCAN-CHAR = "." AND WS-SCAN-ALLOW-DOT = "Y"
009360                  ADD 1 TO WS-SCAN-OUT-IDX
009370                  MOVE WS-SCAN-CHAR TO
009380                      WS-SCAN-RESULT (WS-SCAN-OUT-IDX:1)
009390              WHEN WS-SCAN-CHAR = ","
009400                  CONTINUE
009410              WHEN OTHER
009420                  MOVE "N" TO WS-RUN-ACTIVE
009430          END-EVALUATE.
009440      2282-SCAN-ONE-CHAR-EXIT.
009450          EXIT.
009460
009470*    BUYER CRITERIA - MAX PRICE AND MIN LOT SIZE - PLUS THE
009480*    INFORMATIONAL GREEN-ZONE LOOKUP WHEN AN MLS NUMBER MATCHED
009490*    THE MASTER, THEN WRITE AND ALERT.
009500      2300-QUALIFY.
009510          IF PL-PRICE > WS-MAX-PRICE OR
009520             PL-LOT-ACRES < WS-MIN-LOT-SIZE
009530              ADD 1 TO C-PARSE-REJ-CTR
009540              GO TO 2300-QUALIFY-EXIT
009550          END-IF.
009560
009570          MOVE "N" TO WS-GZ-HAS-COORDS.
009580          IF PL-MLS-NUMBER NOT = SPACES
009590              PERFORM 2310-GREEN-ZONE-CHECK THRU
009600                  2310-GREEN-ZONE-CHECK-EXIT
009610          END-IF.
009620
009630          PERFORM 2325-BUILD-REASON THRU 2325-BUILD-REASON-EXIT.
009640
009650          MOVE PL-ADDRESS        TO QL-ADDRESS.
009660          MOVE PL-CITY           TO QL-CITY.
009670          MOVE PL-PRICE           TO QL-PRICE.
009680          MOVE PL-LOT-ACRES       TO QL-LOT-ACRES.
009690          MOVE PL-SQFT            TO QL-SQFT.
009700          MOVE PL-PRICE-PER-ACRE  TO QL-PRICE-PER-ACRE.
009710          MOVE PL-MLS-NUMBER      TO QL-MLS-NUMBER.
009720          WRITE QL-REC.
009730          ADD 1 TO C-QUALIFIED-CTR.
009740          PERFORM 2320-WRITE-ALERT THRU 2320-WRITE-ALERT-EXIT.
009750      2300-QUALIFY-EXIT.
009760          EXIT.
009770
009780*    SAME GREEN/LIGHT-GREEN COUNTING ZONE-ANALYZER USES, RUN
009790*    AGAINST THE PARSED LISTING'S MATCHED MASTER ROW AT A 1.0
009800*    MILE RADIUS, JUST FOR THE ALERT'S LOCATION LINE.
009810      2310-GREEN-ZONE-CHECK.
009820          MOVE "N" TO WS-FOUND-SWITCH.
009830          IF WS-TABLE-CTR > ZERO
009840              SEARCH ALL MST6-ENTRY
009850                  WHEN MST6-MLS-NUMBER (MST6-IDX) = PL-MLS-NUMBER
009860                      MOVE "Y" TO WS-FOUND-SWITCH
009870                      MOVE MST6-IDX TO WS-SUBSCRIPT
009880              END-SEARCH
009890          END-IF.
009900          IF NOT WS-TOKEN-FOUND
009910              GO TO 2310-GREEN-ZONE-CHECK-EXIT
009920          END-IF.
009930          IF MST6-LAT-DEG (WS-SUBSCRIPT) = ZERO AND
009940             MST6-LAT-FRAC (WS-SUBSCRIPT) = ZERO
009950              GO TO 2310-GREEN-ZONE-CHECK-EXIT
009960          END-IF.
009970
009980          MOVE "Y" TO WS-GZ-HAS-COORDS.
009990          MOVE MST6-LATITUDE (WS-SUBSCRIPT)  TO WS-TARGET-LAT.
010000          MOVE MST6-LONGITUDE (WS-SUBSCRIPT) TO WS-TARGET-LON.
010010          COMPUTE WS-BBOX-LOW-LAT  =
010020              WS-TARGET-LAT - WS-BBOX-LAT-DELTA.
010030          COMPUTE WS-BBOX-HIGH-LAT =
010040              WS-TARGET-LAT + WS-BBOX-LAT-DELTA.
010050          COMPUTE WS-BBOX-LOW-LON  =
010060              WS-TARGET-LON - WS-BBOX-LON-DELTA.
010070          COMPUTE WS-BBOX-HIGH-LON =
010080              WS-TARGET-LON + WS-BBOX-LON-DELTA.
010090          MOVE ZERO TO WS-GZ-TOTAL-CTR WS-GZ-GREEN-CTR
010100              WS-GZ-LTGREEN-CTR.
010110          MOVE WS-TARGET-LAT TO WS-LAT1.
010120          MOVE WS-TARGET-LON TO WS-LON1.
010130
010140          PERFORM 2312-SCAN-MASTER-ROW THRU
010150              2312-SCAN-MASTER-ROW-EXIT
010160              VARYING WS-SUBSCRIPT FROM 1 BY 1
010170              UNTIL WS-SUBSCRIPT > WS-TABLE-CTR.
010180
010190          PERFORM 2314-GREEN-ZONE-LABEL THRU
010200              2314-GREEN-ZONE-LABEL-EXIT.
010210      2310-GREEN-ZONE-CHECK-EXIT.
010220          EXIT.
010230
010240      2312-SCAN-MASTER-ROW.
010250          IF MST6-ARCHIVED-FLAG (WS-SUBSCRIPT) = "N"
010260              AND MST6-PRICE-SQFT (WS-SUBSCRIPT) > ZERO
010270              AND (MST6-LAT-DEG (WS-SUBSCRIPT) NOT = ZERO OR
010280                   MST6-LAT-FRAC (WS-SUBSCRIPT) NOT = ZERO)
010290              AND (MST6-LON-DEG (WS-SUBSCRIPT) NOT = ZERO OR
010300                   MST6-LON-FRAC (WS-SUBSCRIPT) NOT = ZERO)
010310              AND MST6-LATITUDE (WS-SUBSCRIPT) NOT <
010320                      WS-BBOX-LOW-LAT
010330              AND MST6-LATITUDE (WS-SUBSCRIPT) NOT >
010340                      WS-BBOX-HIGH-LAT
010350              AND MST6-LONGITUDE (WS-SUBSCRIPT) NOT <
010360                      WS-BBOX-LOW-LON
010370              AND MST6-LONGITUDE (WS-SUBSCRIPT) NOT >
010380                      WS-BBOX-HIGH-LON
010390                  MOVE MST6-LATITUDE (WS-SUBSCRIPT)  TO WS-LAT2
010400                  MOVE MST6-LONGITUDE (WS-SUBSCRIPT) TO WS-LON2
010410                  PERFORM 9700-CALC-DISTANCE THRU
010420                      9700-CALC-DISTANCE-EXIT
010430                  IF WS-DISTANCE-MI NOT > WS-GZ-RADIUS-MI
010440                      ADD 1 TO WS-GZ-TOTAL-CTR
010450                      EVALUATE TRUE
010460                          WHEN MST6-PRICE-SQFT (WS-SUBSCRIPT)
010470                                  >= 350.00
010480                              ADD 1 TO WS-GZ-GREEN-CTR
010490                          WHEN MST6-PRICE-SQFT (WS-SUBSCRIPT)
010500                                  >= 300.00
010510                              ADD 1 TO WS-GZ-LTGREEN-CTR
010520                      END-EVALUATE
010530                  END-IF
010540          END-IF.
010550      2312-SCAN-MASTER-ROW-EXIT.
010560          EXIT.
010570
010580      2314-GREEN-ZONE-LABEL.
010590          IF WS-GZ-TOTAL-CTR = ZERO
010600              MOVE "REMOTE AREA" TO WS-GZ-LABEL
010610          ELSE
010620              COMPUTE WS-GZ-RATIO ROUNDED =
010630                  (WS-GZ-GREEN-CTR + WS-GZ-LTGREEN-CTR) /
010640                      WS-GZ-TOTAL-CTR
010650              EVALUATE TRUE
010660                  WHEN WS-GZ-RATIO >= 0.60
010670                      MOVE "EXCELLENT LOCATION" TO WS-GZ-LABEL
010680                  WHEN WS-GZ-RATIO >= 0.40
010690                      MOVE "GOOD LOCATION" TO WS-GZ-LABEL
010700                  WHEN WS-GZ-RATIO >= 0.20
010710                      MOVE "MODERATE LOCATION" TO WS-GZ-LABEL
010720                  WHEN OTHER
010730                      MOVE "LOW VALUE AREA" TO WS-GZ-LABEL
010740              END-EVALUATE
010750          END-IF.
010760      2314-GREEN-ZONE-LABEL-EXIT.
010770          EXIT.
010780
010790*    SPELLS OUT WHY THE NOTICE MADE THE QUALIFY CUT - THE BUYER'S
010800*    TWO TESTS, PLUS A CALL-OUT WHEN THE GREEN-ZONE CHECK CAME
010810*    BACK PROMISING (GREENRATIO >= 0.50) SO THE ALERT DOESN'T
010820*    JUST LOOK LIKE A BARE LISTING DUMP.
010830      2325-BUILD-REASON.
010840          MOVE SPACES TO WS-REASON-TEXT.
010850          IF WS-GZ-COORDS-FOUND AND WS-GZ-RATIO >= 0.50
010860              STRING "QUALIFIES - PRICE WITHIN BUDGET AND LOT "
010870                     "SIZE MEETS MINIMUM.  PROMISING LOCATION."
010880                  DELIMITED BY SIZE INTO WS-REASON-TEXT
010890          ELSE
010900              STRING "QUALIFIES - PRICE WITHIN BUDGET AND LOT "
010910                     "SIZE MEETS MINIMUM."
010920                  DELIMITED BY SIZE INTO WS-REASON-TEXT
010930          END-IF.
010940      2325-BUILD-REASON-EXIT.
010950          EXIT.
010960
010970      2320-WRITE-ALERT.
010980          MOVE PL-MLS-NUMBER      TO O-ALERT-MLS.
010990          MOVE PL-ADDRESS         TO O-ALERT-ADDRESS.
011000          MOVE PL-CITY            TO O-ALERT-CITY.
011010          WRITE PRTLINE FROM ALERT-LINE-1 AFTER ADVANCING 2 LINES.
011020
011030          MOVE PL-PRICE           TO O-ALERT-PRICE.
011040          MOVE PL-LOT-ACRES       TO O-ALERT-ACRES.
011050          MOVE PL-PRICE-PER-ACRE  TO O-ALERT-PPA.
011060          WRITE PRTLINE FROM ALERT-LINE-2 AFTER ADVANCING 1 LINE.
011070
011080          IF WS-GZ-COORDS-FOUND
011090              MOVE WS-GZ-LABEL TO O-ALERT-GZ-LABEL
011100              WRITE PRTLINE FROM ALERT-LINE-3
011110                  AFTER ADVANCING 1 LINE
011120          END-IF.
011130
011140          MOVE WS-REASON-TEXT TO O-ALERT-REASON.
011150          WRITE PRTLINE FROM ALERT-LINE-4 AFTER ADVANCING 1 LINE.
011160      2320-WRITE-ALERT-EXIT.
011170          EXIT.
011180
011190      3000-CLOSING.
011200          MOVE C-READ-CTR       TO O-SUM-READ.
011210          MOVE C-PREFILTER-CTR  TO O-SUM-PREFILTER.
011220          MOVE C-PARSE-REJ-CTR  TO O-SUM-PARSE-REJ.
011230          MOVE C-QUALIFIED-CTR  TO O-SUM-QUALIFIED.
011240          WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
011250          WRITE PRTLINE FROM SUMMARY-LINE AFTER ADVANCING 1 LINE.
011260
011270          CLOSE NOTICE-IN.
011280          CLOSE QUALIFIED-OUT.
011290          CLOSE PRTOUT.
011300      3000-CLOSING-EXIT.
011310          EXIT.
011320
011330*    GREAT-CIRCLE DISTANCE, HAND-ROLLED - DUPLICATED FROM
011340*    LNDANL04/05 FOR THE SAME NO-SUBPROGRAM REASON.
011350      9700-CALC-DISTANCE.
011360          COMPUTE WS-LAT1-RAD = WS-LAT1 * WS-PI-CONSTANT / 180.
011370          COMPUTE WS-LAT2-RAD = WS-LAT2 * WS-PI-CONSTANT / 180.
011380          COMPUTE WS-DLAT-RAD =
011390              (WS-LAT2 - WS-LAT1) * WS-PI-CONSTANT / 180.
011400          COMPUTE WS-DLON-RAD =
011410              (WS-LON2 - WS-LON1) * WS-PI-CONSTANT / 180.
011420          COMPUTE WS-HALF-DLAT = WS-DLAT-RAD / 2.
011430          COMPUTE WS-HALF-DLON = WS-DLON-RAD / 2.
011440
011450          MOVE WS-HALF-DLAT TO WS-TRIG-ANGLE.
011460          PERFORM 9720-CALC-SIN THRU 9720-CALC-SIN-EXIT.
011470          MOVE WS-TRIG-SIN TO WS-SIN-HALF-DLAT.
011480          COMPUTE WS-SIN2-HALF-DLAT =
011490              WS-SIN-HALF-DLAT * WS-SIN-HALF-DLAT.
011500
011510          MOVE WS-HALF-DLON TO WS-TRIG-ANGLE.
011520          PERFORM 9720-CALC-SIN THRU 9720-CALC-SIN-EXIT.
011530          MOVE WS-TRIG-SIN TO WS-SIN-HALF-DLON.
011540          COMPUTE WS-SIN2-HALF-DLON =
011550              WS-SIN-HALF-DLON * WS-SIN-HALF-DLON.
011560
011570          MOVE WS-LAT1-RAD TO WS-TRIG-ANGLE.
011580          PERFORM 9730-CALC-COS THRU 9730-CALC-COS-EXIT.
011590          MOVE WS-TRIG-COS TO WS-COS-LAT1.
011600
011610          MOVE WS-LAT2-RAD TO WS-TRIG-ANGLE.
011620          PERFORM 9730-CALC-COS THRU 9730-CALC-COS-EXIT.
011630          MOVE WS-TRIG-COS TO WS-COS-LAT2.
011640
011650          COMPUTE WS-A-VALUE = WS-SIN2-HALF-DLAT +
011660              (WS-COS-LAT1 * WS-COS-LAT2 * WS-SIN2-HALF-DLON).
011670          IF WS-A-VALUE < ZERO
011680              MOVE ZERO TO WS-A-VALUE
011690          END-IF.
011700          IF WS-A-VALUE > 1
011710              MOVE 1 TO WS-A-VALUE
011720          END-IF.
011730
011740          MOVE WS-A-VALUE TO WS-SQRT-INPUT.
011750          PERFORM 9710-CALC-SQRT THRU 9710-CALC-SQRT-EXIT.
011760          MOVE WS-SQRT-RESULT TO WS-SQRT-A.
011770
011780          PERFORM 9740-CALC-ARCSIN THRU 9740-CALC-ARCSIN-EXIT.
011790
011800          COMPUTE WS-DISTANCE-MI ROUNDED =
011810              WS-EARTH-RADIUS-MI * 2 * WS-ARCSIN-RESULT.
011820      9700-CALC-DISTANCE-EXIT.
011830          EXIT.
011840
011850      9710-CALC-SQRT.
011860          IF WS-SQRT-INPUT = ZERO
011870              MOVE ZERO TO WS-SQRT-RESULT
011880          ELSE
011890              MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
011900              PERFORM 9711-SQRT-ITERATE 12 TIMES
011910              MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
011920          END-IF.
011930      9710-CALC-SQRT-EXIT.
011940          EXIT.
011950
011960      9711-SQRT-ITERATE.
011970          COMPUTE WS-SQRT-GUESS ROUNDED =
011980              (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
011990      9711-SQRT-ITERATE-EXIT.
012000          EXIT.
012010
012020      9720-CALC-SIN.
012030          COMPUTE WS-TRIG-X2 = WS-TRIG-ANGLE * WS-TRIG-ANGLE.
012040          COMPUTE WS-TRIG-SIN =
012050              WS-TRIG-ANGLE *
012060              (1 - (WS-TRIG-X2 / 6) *
012070              (1 - (WS-TRIG-X2 / 20) *
012080              (1 - (WS-TRIG-X2 / 42) *
012090              (1 - (WS-TRIG-X2 / 72))))).
012100      9720-CALC-SIN-EXIT.
012110          EXIT.
012120
012130      9730-CALC-COS.
012140          COMPUTE WS-TRIG-X2 = WS-TRIG-ANGLE * WS-TRIG-ANGLE.
012150          COMPUTE WS-TRIG-COS =
012160              1 - (WS-TRIG-X2 / 2) *
012170              (1 - (WS-TRIG-X2 / 12) *
012180              (1 - (WS-TRIG-X2 / 30) *
012190              (1 - (WS-TRIG-X2 / 56) *
012200              (1 - (WS-TRIG-X2 / 90))))).
012210      9730-CALC-COS-EXIT.
012220          EXIT.
012230
012240      9740-CALC-ARCSIN.
012250          COMPUTE WS-TRIG-X2 = WS-SQRT-A * WS-SQRT-A.
012260          COMPUTE WS-ARCSIN-RESULT =
012270              WS-SQRT-A *
012280              (1 + (WS-TRIG-X2 * 0.166667) *
012290              (1 + (WS-TRIG-X2 * 0.45) *
012300              (1 + (WS-TRIG-X2 * 0.595238) *
012310              (1 + (WS-TRIG-X2 * 0.680556))))).
012320      9740-CALC-ARCSIN-EXIT.
012330          EXIT.
012340
012350      9900-HEADING.
012360          ADD 1 TO C-PCTR.
012370          MOVE C-PCTR TO O-PCTR.
012380          WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.
012390          WRITE PRTLINE FROM DIVISION-TITLE AFTER ADVANCING 2 LINES.
012400          WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
012410      9900-HEADING-EXIT.
012420          EXIT.
